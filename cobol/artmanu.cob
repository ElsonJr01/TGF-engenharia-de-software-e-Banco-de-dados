000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ARTMANU.
000300 AUTHOR. M.SOUZA.
000400 INSTALLATION. EMPRESA S/A - THE CLUB.
000500 DATE-WRITTEN. 14/06/1991.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO DO DEPARTAMENTO DE
000800     PROCESSAMENTO DE DADOS.
000900********************************************************
001000*    THE CLUB - SISTEMA DE CONTEUDO UNIVERSITARIO       *
001100*    CICLO NOTURNO - PASSO 3 DE 8                       *
001200*    FINALIDADE : MANUTENCAO DO CADASTRO DE ARTIGOS      *
001300*                 (CRIACAO/ALTERACAO/PUBLICACAO/ARQUIVO/ *
001400*                 EXCLUSAO/CONTADOR DE VISUALIZACAO)     *
001500********************************************************
001600*    ANALISTA       : M.SOUZA
001700*    PROGRAMADOR(A) : M.SOUZA
001800*    DATA           : 14/06/1991
001900*    VRS      DATA           DESCRICAO
002000*    1.0      14/06/1991     IMPLANTACAO
002100*    1.1      02/09/1993     RLC - INCLUSOS CONTADORES DE
002200*                            VISUALIZACAO E REACAO
002300*    1.2      20/01/1997     RLC - CICLO DE STATUS E VALIDACAO
002400*                            DE CATEGORIA OBRIGATORIA
002500*    1.3      19/10/1999     JGS - AJUSTE Y2K
002600*    1.4      08/08/2002     JGS - AUTOR PADRAO (ADMIN@THECLUB)
002700*                            QUANDO TRANSACAO NAO TRAZ AUTOR
002800*    1.5      30/06/2006     PLM - CHAMADO 3323 - ACAO VISU NAO
002900*                            REJEITA QUANDO CONTADOR AUSENTE
003000
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT ART-MASTER ASSIGN TO ARTIGOS
003800             ORGANIZATION LINE SEQUENTIAL
003900             FILE STATUS IS ST-ART.
004000
004100     SELECT USR-MASTER ASSIGN TO USUARIOS
004200             ORGANIZATION LINE SEQUENTIAL
004300             FILE STATUS IS ST-USR.
004400
004500     SELECT CAT-MASTER ASSIGN TO CATEGORIAS
004600             ORGANIZATION LINE SEQUENTIAL
004700             FILE STATUS IS ST-CAT.
004800
004900     SELECT TRN-ARQ ASSIGN TO TRANSACOES
005000             ORGANIZATION LINE SEQUENTIAL
005100             FILE STATUS IS ST-TRN.
005200
005300     SELECT ERR-ARQ ASSIGN TO ERROS
005400             ORGANIZATION LINE SEQUENTIAL
005500             FILE STATUS IS ST-ERR.
005600
005700     SELECT CNT-ARQ ASSIGN TO CONTROLE
005800             ORGANIZATION LINE SEQUENTIAL
005900             FILE STATUS IS ST-CNT.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  ART-MASTER
006400     LABEL RECORD STANDARD.
006500     COPY ARTREC.
006600
006700 FD  USR-MASTER
006800     LABEL RECORD STANDARD.
006900     COPY USRREC.
007000
007100 FD  CAT-MASTER
007200     LABEL RECORD STANDARD.
007300     COPY CATREC.
007400
007500 FD  TRN-ARQ
007600     LABEL RECORD STANDARD.
007700     COPY TRNREC.
007800
007900 FD  ERR-ARQ
008000     LABEL RECORD STANDARD.
008100     COPY ERRREC.
008200
008300 FD  CNT-ARQ
008400     LABEL RECORD STANDARD.
008500     COPY CNTREC.
008600
008700 WORKING-STORAGE SECTION.
008800 01  ST-ART                   PIC X(02) VALUE SPACES.
008900 01  ST-USR                   PIC X(02) VALUE SPACES.
009000 01  ST-CAT                   PIC X(02) VALUE SPACES.
009100 01  ST-TRN                   PIC X(02) VALUE SPACES.
009200 01  ST-ERR                   PIC X(02) VALUE SPACES.
009300 01  ST-CNT                   PIC X(02) VALUE SPACES.
009400 01  WS-FIM-TRANSACAO         PIC X(01) VALUE 'N'.
009500     88  WS-NAO-HA-MAIS-TRN   VALUE 'S'.
009600 01  WS-ACHOU                 PIC X(01) VALUE 'N'.
009700     88  WS-REGISTRO-ACHADO   VALUE 'S'.
009800 01  WS-AUTOR-OK               PIC X(01) VALUE 'N'.
009900     88  WS-AUTOR-VALIDO      VALUE 'S'.
010000 01  WS-CATEGORIA-OK           PIC X(01) VALUE 'N'.
010100     88  WS-CATEGORIA-VALIDA  VALUE 'S'.
010200
010300 77  WS-QTD-ART                PIC 9(05) COMP VALUE ZERO.
010400 77  WS-QTD-USR                PIC 9(05) COMP VALUE ZERO.
010500 77  WS-QTD-CAT                PIC 9(05) COMP VALUE ZERO.
010600 77  WS-IDX                    PIC 9(05) COMP VALUE ZERO.
010700 77  WS-MAX-ID                 PIC 9(07) COMP VALUE ZERO.
010800 77  WS-ACEITAS                PIC 9(07) COMP VALUE ZERO.
010900 77  WS-REJEITADAS             PIC 9(07) COMP VALUE ZERO.
011000
011100 01  WS-HOJE                   PIC 9(14) VALUE ZEROS.
011200 01  WS-CHAVE-BUSCA             PIC 9(07) VALUE ZERO.
011300 01  WS-STATUS-VALIDO           PIC X(10) VALUE SPACES.
011400 01  WS-AUTOR-TESTE             PIC 9(07) VALUE ZERO.
011500
011600 01  WS-TABELA-ARTIGOS.
011700     05  WS-ART-LINHA OCCURS 1 TO 9999 TIMES
011800                      DEPENDING ON WS-QTD-ART
011900                      ASCENDING KEY IS TA-ID
012000                      INDEXED BY ART-IDX.
012100         10  TA-ID                PIC 9(07).
012200         10  TA-TITULO            PIC X(60).
012300         10  TA-RESUMO            PIC X(80).
012400         10  TA-STATUS            PIC X(10).
012500         10  TA-AUTOR-ID          PIC 9(07).
012600         10  TA-CATEGORIA-ID      PIC 9(07).
012700         10  TA-VISUALIZACOES     PIC 9(07).
012800         10  TA-GOSTEI            PIC 9(07).
012900         10  TA-NEUTRO            PIC 9(07).
013000         10  TA-NAO-GOSTEI        PIC 9(07).
013100         10  TA-DESTAQUE          PIC X(01).
013200         10  TA-DT-PUBLICACAO     PIC 9(14).
013300         10  TA-DT-CRIACAO        PIC 9(14).
013400         10  TA-DT-ATUALIZ        PIC 9(14).
013500
013600 01  WS-TABELA-USUARIOS.
013700     05  WS-USR-LINHA OCCURS 1 TO 9999 TIMES
013800                      DEPENDING ON WS-QTD-USR
013900                      ASCENDING KEY IS TU-ID
014000                      INDEXED BY USR-IDX.
014100         10  TU-ID               PIC 9(07).
014200         10  TU-EMAIL            PIC X(60).
014300
014400 01  WS-TABELA-CATEGORIAS.
014500     05  WS-CAT-LINHA OCCURS 1 TO 9999 TIMES
014600                      DEPENDING ON WS-QTD-CAT
014700                      ASCENDING KEY IS TC-ID
014800                      INDEXED BY CAT-IDX.
014900         10  TC-ID               PIC 9(07).
015000
015100 PROCEDURE DIVISION.
015200
015300 0000-MAIN-CONTROLE.
015400     PERFORM 0100-ABRIR-ARQUIVOS THRU 0100-EXIT.
015500     PERFORM 0150-CARREGAR-USUARIOS THRU 0150-EXIT.
015600     PERFORM 0170-CARREGAR-CATEGORIAS THRU 0170-EXIT.
015700     PERFORM 0200-CARREGAR-TABELA THRU 0200-EXIT.
015800     PERFORM 0300-LER-TRANSACAO THRU 0300-EXIT.
015900     PERFORM 0320-PROCESSA-TRANSACAO THRU 0320-EXIT
016000             UNTIL WS-NAO-HA-MAIS-TRN.
016100     PERFORM 0800-REGRAVAR-MESTRE THRU 0800-EXIT.
016200     PERFORM 0850-GRAVAR-CONTROLE THRU 0850-EXIT.
016300     PERFORM 0900-ENCERRAR-ARQUIVOS THRU 0900-EXIT.
016400     STOP RUN.
016500
016600 0100-ABRIR-ARQUIVOS.
016700     OPEN INPUT ART-MASTER.
016800     OPEN INPUT USR-MASTER.
016900     OPEN INPUT CAT-MASTER.
017000     OPEN INPUT TRN-ARQ.
017100     IF ST-TRN NOT = '00'
017200        DISPLAY 'ARTMANU - ERRO AO ABRIR TRANSACOES ' ST-TRN
017300        STOP RUN.
017400     OPEN EXTEND ERR-ARQ.
017500     OPEN EXTEND CNT-ARQ.
017600 0100-EXIT. EXIT.
017700
017800 0150-CARREGAR-USUARIOS.
017900     MOVE ZERO TO WS-QTD-USR.
018000 0160-LER-USUARIO.
018100     READ USR-MASTER AT END
018200          GO TO 0150-EXIT.
018300     ADD 1 TO WS-QTD-USR
018400     MOVE USR-ID    TO TU-ID (WS-QTD-USR)
018500     MOVE USR-EMAIL TO TU-EMAIL (WS-QTD-USR)
018600     GO TO 0160-LER-USUARIO.
018700 0150-EXIT.
018800     CLOSE USR-MASTER.
018900     EXIT.
019000
019100 0170-CARREGAR-CATEGORIAS.
019200     MOVE ZERO TO WS-QTD-CAT.
019300 0180-LER-CATEGORIA.
019400     READ CAT-MASTER AT END
019500          GO TO 0170-EXIT.
019600     ADD 1 TO WS-QTD-CAT
019700     MOVE CAT-ID TO TC-ID (WS-QTD-CAT)
019800     GO TO 0180-LER-CATEGORIA.
019900 0170-EXIT.
020000     CLOSE CAT-MASTER.
020100     EXIT.
020200
020300 0200-CARREGAR-TABELA.
020400     MOVE ZERO TO WS-QTD-ART.
020500 0210-LER-ARTIGO.
020600     READ ART-MASTER AT END
020700          GO TO 0200-EXIT.
020800     ADD 1 TO WS-QTD-ART
020900     MOVE ART-ID               TO TA-ID (WS-QTD-ART)
021000     MOVE ART-TITULO           TO TA-TITULO (WS-QTD-ART)
021100     MOVE ART-RESUMO           TO TA-RESUMO (WS-QTD-ART)
021200     MOVE ART-STATUS           TO TA-STATUS (WS-QTD-ART)
021300     MOVE ART-AUTOR-ID         TO TA-AUTOR-ID (WS-QTD-ART)
021400     MOVE ART-CATEGORIA-ID     TO TA-CATEGORIA-ID (WS-QTD-ART)
021500     MOVE ART-VISUALIZACOES    TO TA-VISUALIZACOES (WS-QTD-ART)
021600     MOVE ART-GOSTEI           TO TA-GOSTEI (WS-QTD-ART)
021700     MOVE ART-NEUTRO           TO TA-NEUTRO (WS-QTD-ART)
021800     MOVE ART-NAO-GOSTEI       TO TA-NAO-GOSTEI (WS-QTD-ART)
021900     MOVE ART-DESTAQUE         TO TA-DESTAQUE (WS-QTD-ART)
022000     MOVE ART-DT-PUBLICACAO    TO TA-DT-PUBLICACAO (WS-QTD-ART)
022100     MOVE ART-DT-CRIACAO       TO TA-DT-CRIACAO (WS-QTD-ART)
022200     MOVE ART-DT-ATUALIZ       TO TA-DT-ATUALIZ (WS-QTD-ART)
022300     IF TA-ID (WS-QTD-ART) > WS-MAX-ID
022400        MOVE TA-ID (WS-QTD-ART) TO WS-MAX-ID
022500     GO TO 0210-LER-ARTIGO.
022600 0200-EXIT.
022700     CLOSE ART-MASTER.
022800     EXIT.
022900
023000 0400-LOCALIZA-ART.
023100     MOVE 'N' TO WS-ACHOU.
023200     IF WS-QTD-ART = ZERO
023300        GO TO 0400-EXIT.
023400     SEARCH ALL WS-ART-LINHA
023500          WHEN TA-ID (ART-IDX) = WS-CHAVE-BUSCA
023600               MOVE 'S' TO WS-ACHOU.
023700 0400-EXIT. EXIT.
023800
023900*    0420-VALIDA-AUTOR - CONFIRMA QUE O AUTOR EXISTE; QUANDO A
024000*    TRANSACAO NAO TRAZ AUTOR, ASSUME O ADMINISTRADOR PADRAO
024100*    (ADMIN@THECLUB.COM).
024200 0420-VALIDA-AUTOR.
024300     MOVE 'N' TO WS-AUTOR-OK.
024400     IF TRN-ART-AUTOR-ID NOT = ZERO
024500        MOVE TRN-ART-AUTOR-ID TO WS-AUTOR-TESTE
024600     ELSE
024700        PERFORM 0430-LOCALIZA-ADMIN-PADRAO THRU 0430-EXIT.
024800     PERFORM 0440-CONFIRMA-USR THRU 0440-EXIT.
024900 0420-EXIT. EXIT.
025000
025100 0430-LOCALIZA-ADMIN-PADRAO.
025200     MOVE ZERO TO WS-AUTOR-TESTE.
025300     IF WS-QTD-USR = ZERO
025400        GO TO 0430-EXIT.
025500     PERFORM 0435-COMPARA-EMAIL-ADMIN THRU 0435-EXIT
025600             VARYING USR-IDX FROM 1 BY 1
025700             UNTIL USR-IDX > WS-QTD-USR.
025800 0430-EXIT. EXIT.
025900
026000 0435-COMPARA-EMAIL-ADMIN.
026100     IF TU-EMAIL (USR-IDX) = 'admin@theclub.com'
026200        MOVE TU-ID (USR-IDX) TO WS-AUTOR-TESTE.
026300 0435-EXIT. EXIT.
026400
026500 0440-CONFIRMA-USR.
026600     MOVE 'N' TO WS-AUTOR-OK.
026700     IF WS-AUTOR-TESTE = ZERO OR WS-QTD-USR = ZERO
026800        GO TO 0440-EXIT.
026900     PERFORM 0445-COMPARA-ID-USR THRU 0445-EXIT
027000             VARYING USR-IDX FROM 1 BY 1
027100             UNTIL USR-IDX > WS-QTD-USR.
027200 0440-EXIT. EXIT.
027300
027400 0445-COMPARA-ID-USR.
027500     IF TU-ID (USR-IDX) = WS-AUTOR-TESTE
027600        MOVE 'S' TO WS-AUTOR-OK.
027700 0445-EXIT. EXIT.
027800
027900*    0460-VALIDA-CATEGORIA - CATEGORIA E' OBRIGATORIA E DEVE
028000*    EXISTIR NO CADASTRO DE CATEGORIAS.
028100 0460-VALIDA-CATEGORIA.
028200     MOVE 'N' TO WS-CATEGORIA-OK.
028300     IF TRN-ART-CATEGORIA-ID = ZERO OR WS-QTD-CAT = ZERO
028400        GO TO 0460-EXIT.
028500     PERFORM 0465-COMPARA-ID-CAT THRU 0465-EXIT
028600             VARYING CAT-IDX FROM 1 BY 1
028700             UNTIL CAT-IDX > WS-QTD-CAT.
028800 0460-EXIT. EXIT.
028900
029000 0465-COMPARA-ID-CAT.
029100     IF TC-ID (CAT-IDX) = TRN-ART-CATEGORIA-ID
029200        MOVE 'S' TO WS-CATEGORIA-OK.
029300 0465-EXIT. EXIT.
029400
029500*    0470-VALIDA-STATUS - MAPEIA STATUS DESCONHECIDO PARA
029600*    RASCUNHO, CONFORME NORMA DO COMITE DE REDACAO.
029700 0470-VALIDA-STATUS.
029800     MOVE 'RASCUNHO' TO WS-STATUS-VALIDO.
029900     IF TRN-ART-STATUS = 'RASCUNHO' OR
030000        TRN-ART-STATUS = 'REVISAO' OR
030100        TRN-ART-STATUS = 'PUBLICADO' OR
030200        TRN-ART-STATUS = 'ARQUIVADO'
030300        MOVE TRN-ART-STATUS TO WS-STATUS-VALIDO.
030400 0470-EXIT. EXIT.
030500
030600 0300-LER-TRANSACAO.
030700     READ TRN-ARQ AT END
030800          MOVE 'S' TO WS-FIM-TRANSACAO.
030900 0300-EXIT. EXIT.
031000
031100 0320-PROCESSA-TRANSACAO.
031200     IF TRN-ENTIDADE NOT = 'ART'
031300        GO TO 0320-PROXIMA.
031400     MOVE TRN-TIMESTAMP TO WS-HOJE
031500     IF TRN-ACAO = 'CRIA'
031600        PERFORM 0500-CRIA-ART THRU 0500-EXIT
031700     ELSE IF TRN-ACAO = 'ATUA'
031800        PERFORM 0550-ATUA-ART THRU 0550-EXIT
031900     ELSE IF TRN-ACAO = 'PUBL'
032000        PERFORM 0600-PUBL-ART THRU 0600-EXIT
032100     ELSE IF TRN-ACAO = 'ARQV'
032200        PERFORM 0620-ARQV-ART THRU 0620-EXIT
032300     ELSE IF TRN-ACAO = 'DELE'
032400        PERFORM 0650-DELE-ART THRU 0650-EXIT
032500     ELSE IF TRN-ACAO = 'VISU'
032600        PERFORM 0680-VISU-ART THRU 0680-EXIT
032700     ELSE
032800        PERFORM 0990-REJEITA-DESCONHECIDA THRU 0990-EXIT.
032900 0320-PROXIMA.
033000     PERFORM 0300-LER-TRANSACAO THRU 0300-EXIT.
033100 0320-EXIT. EXIT.
033200
033300 0500-CRIA-ART.
033400     PERFORM 0460-VALIDA-CATEGORIA THRU 0460-EXIT.
033500     IF NOT WS-CATEGORIA-VALIDA
033600        MOVE 'E001' TO ERR-CODIGO
033700        MOVE 'CATEGORIA NAO ENCONTRADA' TO ERR-MENSAGEM
033800        PERFORM 0980-GRAVA-ERRO THRU 0980-EXIT
033900        GO TO 0500-EXIT.
034000     PERFORM 0420-VALIDA-AUTOR THRU 0420-EXIT.
034100     IF NOT WS-AUTOR-VALIDO
034200        MOVE 'E001' TO ERR-CODIGO
034300        MOVE 'AUTOR NAO ENCONTRADO' TO ERR-MENSAGEM
034400        PERFORM 0980-GRAVA-ERRO THRU 0980-EXIT
034500        GO TO 0500-EXIT.
034600     PERFORM 0470-VALIDA-STATUS THRU 0470-EXIT.
034700     ADD 1 TO WS-QTD-ART
034800     ADD 1 TO WS-MAX-ID
034900     MOVE WS-MAX-ID          TO TA-ID (WS-QTD-ART)
035000     MOVE TRN-ART-TITULO      TO TA-TITULO (WS-QTD-ART)
035100     MOVE TRN-ART-RESUMO      TO TA-RESUMO (WS-QTD-ART)
035200     MOVE WS-STATUS-VALIDO    TO TA-STATUS (WS-QTD-ART)
035300     MOVE WS-AUTOR-TESTE      TO TA-AUTOR-ID (WS-QTD-ART)
035400     MOVE TRN-ART-CATEGORIA-ID TO TA-CATEGORIA-ID (WS-QTD-ART)
035500     MOVE ZERO                TO TA-VISUALIZACOES (WS-QTD-ART)
035600     MOVE ZERO                TO TA-GOSTEI (WS-QTD-ART)
035700     MOVE ZERO                TO TA-NEUTRO (WS-QTD-ART)
035800     MOVE ZERO                TO TA-NAO-GOSTEI (WS-QTD-ART)
035900     MOVE 'N'                 TO TA-DESTAQUE (WS-QTD-ART)
036000     MOVE ZERO                TO TA-DT-PUBLICACAO (WS-QTD-ART)
036100     IF WS-STATUS-VALIDO = 'PUBLICADO'
036200        MOVE WS-HOJE TO TA-DT-PUBLICACAO (WS-QTD-ART)
036300     MOVE WS-HOJE              TO TA-DT-CRIACAO (WS-QTD-ART)
036400     MOVE WS-HOJE              TO TA-DT-ATUALIZ (WS-QTD-ART)
036500     ADD 1 TO WS-ACEITAS.
036600 0500-EXIT. EXIT.
036700
036800 0550-ATUA-ART.
036900     MOVE TRN-CHAVE TO WS-CHAVE-BUSCA.
037000     PERFORM 0400-LOCALIZA-ART THRU 0400-EXIT.
037100     IF NOT WS-REGISTRO-ACHADO
037200        MOVE 'E001' TO ERR-CODIGO
037300        MOVE 'ARTIGO NAO ENCONTRADO' TO ERR-MENSAGEM
037400        PERFORM 0980-GRAVA-ERRO THRU 0980-EXIT
037500        GO TO 0550-EXIT.
037600     PERFORM 0460-VALIDA-CATEGORIA THRU 0460-EXIT.
037700     IF NOT WS-CATEGORIA-VALIDA
037800        MOVE 'E001' TO ERR-CODIGO
037900        MOVE 'CATEGORIA NAO ENCONTRADA' TO ERR-MENSAGEM
038000        PERFORM 0980-GRAVA-ERRO THRU 0980-EXIT
038100        GO TO 0550-EXIT.
038200     PERFORM 0470-VALIDA-STATUS THRU 0470-EXIT.
038300     MOVE TRN-ART-TITULO       TO TA-TITULO (ART-IDX)
038400     MOVE TRN-ART-RESUMO       TO TA-RESUMO (ART-IDX)
038500     MOVE TRN-ART-CATEGORIA-ID TO TA-CATEGORIA-ID (ART-IDX)
038600     IF TRN-ART-STATUS NOT = SPACES
038700        MOVE WS-STATUS-VALIDO TO TA-STATUS (ART-IDX)
038800        IF WS-STATUS-VALIDO = 'PUBLICADO'
038900           MOVE WS-HOJE TO TA-DT-PUBLICACAO (ART-IDX).
039000     MOVE WS-HOJE TO TA-DT-ATUALIZ (ART-IDX)
039100     ADD 1 TO WS-ACEITAS.
039200 0550-EXIT. EXIT.
039300
039400 0600-PUBL-ART.
039500     MOVE TRN-CHAVE TO WS-CHAVE-BUSCA.
039600     PERFORM 0400-LOCALIZA-ART THRU 0400-EXIT.
039700     IF NOT WS-REGISTRO-ACHADO
039800        MOVE 'E001' TO ERR-CODIGO
039900        MOVE 'ARTIGO NAO ENCONTRADO' TO ERR-MENSAGEM
040000        PERFORM 0980-GRAVA-ERRO THRU 0980-EXIT
040100        GO TO 0600-EXIT.
040200     MOVE 'PUBLICADO' TO TA-STATUS (ART-IDX)
040300     MOVE WS-HOJE     TO TA-DT-PUBLICACAO (ART-IDX)
040400     MOVE WS-HOJE     TO TA-DT-ATUALIZ (ART-IDX)
040500     ADD 1 TO WS-ACEITAS.
040600 0600-EXIT. EXIT.
040700
040800 0620-ARQV-ART.
040900     MOVE TRN-CHAVE TO WS-CHAVE-BUSCA.
041000     PERFORM 0400-LOCALIZA-ART THRU 0400-EXIT.
041100     IF NOT WS-REGISTRO-ACHADO
041200        MOVE 'E001' TO ERR-CODIGO
041300        MOVE 'ARTIGO NAO ENCONTRADO' TO ERR-MENSAGEM
041400        PERFORM 0980-GRAVA-ERRO THRU 0980-EXIT
041500        GO TO 0620-EXIT.
041600     MOVE 'ARQUIVADO' TO TA-STATUS (ART-IDX)
041700     MOVE WS-HOJE     TO TA-DT-ATUALIZ (ART-IDX)
041800     ADD 1 TO WS-ACEITAS.
041900 0620-EXIT. EXIT.
042000
042100 0650-DELE-ART.
042200     MOVE TRN-CHAVE TO WS-CHAVE-BUSCA.
042300     PERFORM 0400-LOCALIZA-ART THRU 0400-EXIT.
042400     IF NOT WS-REGISTRO-ACHADO
042500        MOVE 'E001' TO ERR-CODIGO
042600        MOVE 'ARTIGO NAO ENCONTRADO' TO ERR-MENSAGEM
042700        PERFORM 0980-GRAVA-ERRO THRU 0980-EXIT
042800        GO TO 0650-EXIT.
042900     PERFORM 0700-REMOVE-LINHA-ART THRU 0700-EXIT
043000     ADD 1 TO WS-ACEITAS.
043100 0650-EXIT. EXIT.
043200
043300 0680-VISU-ART.
043400     MOVE TRN-CHAVE TO WS-CHAVE-BUSCA.
043500     PERFORM 0400-LOCALIZA-ART THRU 0400-EXIT.
043600     IF NOT WS-REGISTRO-ACHADO
043700        MOVE 'E001' TO ERR-CODIGO
043800        MOVE 'ARTIGO NAO ENCONTRADO' TO ERR-MENSAGEM
043900        PERFORM 0980-GRAVA-ERRO THRU 0980-EXIT
044000        GO TO 0680-EXIT.
044100     ADD 1 TO TA-VISUALIZACOES (ART-IDX)
044200     ADD 1 TO WS-ACEITAS.
044300 0680-EXIT. EXIT.
044400
044500*    0700-REMOVE-LINHA-ART - DESLOCA AS LINHAS SEGUINTES UMA
044600*    POSICAO PARA TRAS, MANTENDO A TABELA EM ORDEM DE ID.
044700 0700-REMOVE-LINHA-ART.
044800     PERFORM 0710-DESLOCA-LINHA THRU 0710-EXIT
044900             VARYING WS-IDX FROM ART-IDX BY 1
045000             UNTIL WS-IDX > WS-QTD-ART.
045100     SUBTRACT 1 FROM WS-QTD-ART.
045200 0700-EXIT. EXIT.
045300
045400 0710-DESLOCA-LINHA.
045500     IF WS-IDX < WS-QTD-ART
045600        MOVE WS-ART-LINHA (WS-IDX + 1) TO WS-ART-LINHA (WS-IDX).
045700 0710-EXIT. EXIT.
045800
045900 0980-GRAVA-ERRO.
046000     MOVE TRN-ENTIDADE TO ERR-ENTIDADE
046100     MOVE TRN-ACAO     TO ERR-ACAO
046200     MOVE TRN-CHAVE    TO ERR-CHAVE
046300     WRITE REG-ERRO
046400     ADD 1 TO WS-REJEITADAS.
046500 0980-EXIT. EXIT.
046600
046700 0990-REJEITA-DESCONHECIDA.
046800     MOVE 'E004' TO ERR-CODIGO
046900     MOVE 'ACAO DESCONHECIDA PARA ART' TO ERR-MENSAGEM
047000     PERFORM 0980-GRAVA-ERRO THRU 0980-EXIT.
047100 0990-EXIT. EXIT.
047200
047300 0800-REGRAVAR-MESTRE.
047400     OPEN OUTPUT ART-MASTER.
047500     PERFORM 0810-GRAVA-LINHA THRU 0810-EXIT
047600             VARYING WS-IDX FROM 1 BY 1
047700             UNTIL WS-IDX > WS-QTD-ART.
047800     CLOSE ART-MASTER.
047900 0800-EXIT. EXIT.
048000
048100 0810-GRAVA-LINHA.
048200     MOVE TA-ID (WS-IDX)             TO ART-ID
048300     MOVE TA-TITULO (WS-IDX)         TO ART-TITULO
048400     MOVE TA-RESUMO (WS-IDX)         TO ART-RESUMO
048500     MOVE TA-STATUS (WS-IDX)         TO ART-STATUS
048600     MOVE TA-AUTOR-ID (WS-IDX)       TO ART-AUTOR-ID
048700     MOVE TA-CATEGORIA-ID (WS-IDX)   TO ART-CATEGORIA-ID
048800     MOVE TA-VISUALIZACOES (WS-IDX)  TO ART-VISUALIZACOES
048900     MOVE TA-GOSTEI (WS-IDX)         TO ART-GOSTEI
049000     MOVE TA-NEUTRO (WS-IDX)         TO ART-NEUTRO
049100     MOVE TA-NAO-GOSTEI (WS-IDX)     TO ART-NAO-GOSTEI
049200     MOVE TA-DESTAQUE (WS-IDX)       TO ART-DESTAQUE
049300     MOVE TA-DT-PUBLICACAO (WS-IDX)  TO ART-DT-PUBLICACAO
049400     MOVE TA-DT-CRIACAO (WS-IDX)     TO ART-DT-CRIACAO
049500     MOVE TA-DT-ATUALIZ (WS-IDX)     TO ART-DT-ATUALIZ
049600     WRITE REG-ARTIGO.
049700 0810-EXIT. EXIT.
049800
049900 0850-GRAVAR-CONTROLE.
050000     MOVE 'ART' TO CNT-ENTIDADE
050100     MOVE WS-ACEITAS TO CNT-ACEITAS
050200     MOVE WS-REJEITADAS TO CNT-REJEITADAS
050300     WRITE REG-CONTROLE.
050400 0850-EXIT. EXIT.
050500
050600 0900-ENCERRAR-ARQUIVOS.
050700     CLOSE TRN-ARQ.
050800     CLOSE ERR-ARQ.
050900     CLOSE CNT-ARQ.
051000 0900-EXIT. EXIT.
051100
