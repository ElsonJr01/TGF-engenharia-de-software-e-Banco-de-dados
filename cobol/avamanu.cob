000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. AVAMANU.
000300 AUTHOR. M.SOUZA.
000400 INSTALLATION. EMPRESA S/A - THE CLUB.
000500 DATE-WRITTEN. 14/06/1991.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO DO DEPARTAMENTO DE
000800     PROCESSAMENTO DE DADOS.
000900********************************************************
001000*    THE CLUB - SISTEMA DE CONTEUDO UNIVERSITARIO       *
001100*    CICLO NOTURNO - PASSO 5 DE 8                       *
001200*    FINALIDADE : LANCAMENTO DE AVALIACAO (REACAO) DE    *
001300*                 LEITOR SOBRE ARTIGO - UMA POR PAR      *
001400*                 LEITOR/ARTIGO (UPSERT)                 *
001500********************************************************
001600*    ANALISTA       : M.SOUZA
001700*    PROGRAMADOR(A) : M.SOUZA
001800*    DATA           : 14/06/1991
001900*    VRS      DATA           DESCRICAO
002000*    1.0      14/06/1991     IMPLANTACAO - LANCAMENTO DE NOTA
002100*    1.1      20/01/1997     RLC - CONVERTIDO PARA AVALIACAO
002200*                            GOSTEI/NEUTRO/NAO-GOSTEI, UMA POR
002300*                            PAR LEITOR/ARTIGO (SUBSTITUI A
002400*                            ANTERIOR AO INVES DE DUPLICAR)
002500*    1.2      11/11/1998     JGS - AJUSTE Y2K
002600
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM.
003100 INPUT-OUTPUT SECTION.
003200 FILE-CONTROL.
003300     SELECT AVA-MASTER ASSIGN TO AVALIACOES
003400             ORGANIZATION LINE SEQUENTIAL
003500             FILE STATUS IS ST-AVA.
003600
003700     SELECT ART-MASTER ASSIGN TO ARTIGOS
003800             ORGANIZATION LINE SEQUENTIAL
003900             FILE STATUS IS ST-ART.
004000
004100     SELECT USR-MASTER ASSIGN TO USUARIOS
004200             ORGANIZATION LINE SEQUENTIAL
004300             FILE STATUS IS ST-USR.
004400
004500     SELECT TRN-ARQ ASSIGN TO TRANSACOES
004600             ORGANIZATION LINE SEQUENTIAL
004700             FILE STATUS IS ST-TRN.
004800
004900     SELECT ERR-ARQ ASSIGN TO ERROS
005000             ORGANIZATION LINE SEQUENTIAL
005100             FILE STATUS IS ST-ERR.
005200
005300     SELECT CNT-ARQ ASSIGN TO CONTROLE
005400             ORGANIZATION LINE SEQUENTIAL
005500             FILE STATUS IS ST-CNT.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  AVA-MASTER
006000     LABEL RECORD STANDARD.
006100     COPY AVAREC.
006200
006300 FD  ART-MASTER
006400     LABEL RECORD STANDARD.
006500     COPY ARTREC.
006600
006700 FD  USR-MASTER
006800     LABEL RECORD STANDARD.
006900     COPY USRREC.
007000
007100 FD  TRN-ARQ
007200     LABEL RECORD STANDARD.
007300     COPY TRNREC.
007400
007500 FD  ERR-ARQ
007600     LABEL RECORD STANDARD.
007700     COPY ERRREC.
007800
007900 FD  CNT-ARQ
008000     LABEL RECORD STANDARD.
008100     COPY CNTREC.
008200
008300 WORKING-STORAGE SECTION.
008400 01  ST-AVA                   PIC X(02) VALUE SPACES.
008500 01  ST-ART                   PIC X(02) VALUE SPACES.
008600 01  ST-USR                   PIC X(02) VALUE SPACES.
008700 01  ST-TRN                   PIC X(02) VALUE SPACES.
008800 01  ST-ERR                   PIC X(02) VALUE SPACES.
008900 01  ST-CNT                   PIC X(02) VALUE SPACES.
009000 01  WS-FIM-TRANSACAO         PIC X(01) VALUE 'N'.
009100     88  WS-NAO-HA-MAIS-TRN   VALUE 'S'.
009200 01  WS-ACHOU                 PIC X(01) VALUE 'N'.
009300     88  WS-REGISTRO-ACHADO   VALUE 'S'.
009400 01  WS-USR-OK                 PIC X(01) VALUE 'N'.
009500     88  WS-USUARIO-VALIDO    VALUE 'S'.
009600 01  WS-ART-OK                 PIC X(01) VALUE 'N'.
009700     88  WS-ARTIGO-VALIDO     VALUE 'S'.
009800
009900 77  WS-QTD-AVA                PIC 9(05) COMP VALUE ZERO.
010000 77  WS-QTD-ART                PIC 9(05) COMP VALUE ZERO.
010100 77  WS-QTD-USR                PIC 9(05) COMP VALUE ZERO.
010200 77  WS-IDX                    PIC 9(05) COMP VALUE ZERO.
010300 77  WS-MAX-ID                 PIC 9(07) COMP VALUE ZERO.
010400 77  WS-ACEITAS                PIC 9(07) COMP VALUE ZERO.
010500 77  WS-REJEITADAS             PIC 9(07) COMP VALUE ZERO.
010600
010700 01  WS-CHAVE-USR               PIC 9(07) VALUE ZERO.
010800 01  WS-CHAVE-ART               PIC 9(07) VALUE ZERO.
010900 01  WS-ART-POS                 PIC 9(05) COMP VALUE ZERO.
011000
011100 01  WS-TABELA-AVALIACOES.
011200     05  WS-AVA-LINHA OCCURS 1 TO 9999 TIMES
011300                      DEPENDING ON WS-QTD-AVA
011400                      INDEXED BY AVA-IDX.
011500         10  TV-ID                PIC 9(07).
011600         10  TV-USUARIO-ID        PIC 9(07).
011700         10  TV-ARTIGO-ID         PIC 9(07).
011800         10  TV-TIPO              PIC X(10).
011900
012000 01  WS-TABELA-ARTIGOS.
012100     05  WS-ART-LINHA OCCURS 1 TO 9999 TIMES
012200                      DEPENDING ON WS-QTD-ART
012300                      INDEXED BY ART-IDX.
012400         10  TA-ID                PIC 9(07).
012500         10  TA-TITULO            PIC X(60).
012600         10  TA-RESUMO            PIC X(80).
012700         10  TA-STATUS            PIC X(10).
012800         10  TA-AUTOR-ID          PIC 9(07).
012900         10  TA-CATEGORIA-ID      PIC 9(07).
013000         10  TA-VISUALIZACOES     PIC 9(07).
013100         10  TA-GOSTEI            PIC 9(07).
013200         10  TA-NEUTRO            PIC 9(07).
013300         10  TA-NAO-GOSTEI        PIC 9(07).
013400         10  TA-DESTAQUE          PIC X(01).
013500         10  TA-DT-PUBLICACAO     PIC 9(14).
013600         10  TA-DT-CRIACAO        PIC 9(14).
013700         10  TA-DT-ATUALIZ        PIC 9(14).
013800
013900 01  WS-TABELA-USUARIOS.
014000     05  WS-USR-LINHA OCCURS 1 TO 9999 TIMES
014100                      DEPENDING ON WS-QTD-USR
014200                      INDEXED BY USR-IDX.
014300         10  TU-ID                PIC 9(07).
014400
014500 PROCEDURE DIVISION.
014600
014700 0000-MAIN-CONTROLE.
014800     PERFORM 0100-ABRIR-ARQUIVOS THRU 0100-EXIT.
014900     PERFORM 0150-CARREGAR-USUARIOS THRU 0150-EXIT.
015000     PERFORM 0170-CARREGAR-ARTIGOS THRU 0170-EXIT.
015100     PERFORM 0200-CARREGAR-TABELA THRU 0200-EXIT.
015200     PERFORM 0300-LER-TRANSACAO THRU 0300-EXIT.
015300     PERFORM 0320-PROCESSA-TRANSACAO THRU 0320-EXIT
015400             UNTIL WS-NAO-HA-MAIS-TRN.
015500     PERFORM 0800-REGRAVAR-MESTRE THRU 0800-EXIT.
015600     PERFORM 0820-REGRAVAR-ARTIGOS THRU 0820-EXIT.
015700     PERFORM 0850-GRAVAR-CONTROLE THRU 0850-EXIT.
015800     PERFORM 0900-ENCERRAR-ARQUIVOS THRU 0900-EXIT.
015900     STOP RUN.
016000
016100 0100-ABRIR-ARQUIVOS.
016200     OPEN INPUT AVA-MASTER.
016300     OPEN INPUT ART-MASTER.
016400     OPEN INPUT USR-MASTER.
016500     OPEN INPUT TRN-ARQ.
016600     IF ST-TRN NOT = '00'
016700        DISPLAY 'AVAMANU - ERRO AO ABRIR TRANSACOES ' ST-TRN
016800        STOP RUN.
016900     OPEN EXTEND ERR-ARQ.
017000     OPEN EXTEND CNT-ARQ.
017100 0100-EXIT. EXIT.
017200
017300 0150-CARREGAR-USUARIOS.
017400     MOVE ZERO TO WS-QTD-USR.
017500 0155-LER-USUARIO.
017600     READ USR-MASTER AT END
017700          GO TO 0150-EXIT.
017800     ADD 1 TO WS-QTD-USR
017900     MOVE USR-ID TO TU-ID (WS-QTD-USR)
018000     GO TO 0155-LER-USUARIO.
018100 0150-EXIT.
018200     CLOSE USR-MASTER.
018300     EXIT.
018400
018500 0170-CARREGAR-ARTIGOS.
018600     MOVE ZERO TO WS-QTD-ART.
018700 0175-LER-ARTIGO.
018800     READ ART-MASTER AT END
018900          GO TO 0170-EXIT.
019000     ADD 1 TO WS-QTD-ART
019100     MOVE ART-ID               TO TA-ID (WS-QTD-ART)
019200     MOVE ART-TITULO           TO TA-TITULO (WS-QTD-ART)
019300     MOVE ART-RESUMO           TO TA-RESUMO (WS-QTD-ART)
019400     MOVE ART-STATUS           TO TA-STATUS (WS-QTD-ART)
019500     MOVE ART-AUTOR-ID         TO TA-AUTOR-ID (WS-QTD-ART)
019600     MOVE ART-CATEGORIA-ID     TO TA-CATEGORIA-ID (WS-QTD-ART)
019700     MOVE ART-VISUALIZACOES    TO TA-VISUALIZACOES (WS-QTD-ART)
019800     MOVE ART-GOSTEI           TO TA-GOSTEI (WS-QTD-ART)
019900     MOVE ART-NEUTRO           TO TA-NEUTRO (WS-QTD-ART)
020000     MOVE ART-NAO-GOSTEI       TO TA-NAO-GOSTEI (WS-QTD-ART)
020100     MOVE ART-DESTAQUE         TO TA-DESTAQUE (WS-QTD-ART)
020200     MOVE ART-DT-PUBLICACAO    TO TA-DT-PUBLICACAO (WS-QTD-ART)
020300     MOVE ART-DT-CRIACAO       TO TA-DT-CRIACAO (WS-QTD-ART)
020400     MOVE ART-DT-ATUALIZ       TO TA-DT-ATUALIZ (WS-QTD-ART)
020500     GO TO 0175-LER-ARTIGO.
020600 0170-EXIT.
020700     CLOSE ART-MASTER.
020800     EXIT.
020900
021000 0200-CARREGAR-TABELA.
021100     MOVE ZERO TO WS-QTD-AVA.
021200 0210-LER-AVALIACAO.
021300     READ AVA-MASTER AT END
021400          GO TO 0200-EXIT.
021500     ADD 1 TO WS-QTD-AVA
021600     MOVE AVA-ID           TO TV-ID (WS-QTD-AVA)
021700     MOVE AVA-USUARIO-ID    TO TV-USUARIO-ID (WS-QTD-AVA)
021800     MOVE AVA-ARTIGO-ID     TO TV-ARTIGO-ID (WS-QTD-AVA)
021900     MOVE AVA-TIPO          TO TV-TIPO (WS-QTD-AVA)
022000     IF TV-ID (WS-QTD-AVA) > WS-MAX-ID
022100        MOVE TV-ID (WS-QTD-AVA) TO WS-MAX-ID
022200     GO TO 0210-LER-AVALIACAO.
022300 0200-EXIT.
022400     CLOSE AVA-MASTER.
022500     EXIT.
022600
022700 0400-LOCALIZA-PAR.
022800     MOVE 'N' TO WS-ACHOU.
022900     IF WS-QTD-AVA = ZERO
023000        GO TO 0400-EXIT.
023100     PERFORM 0410-COMPARA-PAR THRU 0410-EXIT
023200             VARYING AVA-IDX FROM 1 BY 1
023300             UNTIL AVA-IDX > WS-QTD-AVA
023400             OR WS-REGISTRO-ACHADO.
023500 0400-EXIT. EXIT.
023600
023700 0410-COMPARA-PAR.
023800     IF TV-USUARIO-ID (AVA-IDX) = WS-CHAVE-USR
023900        AND TV-ARTIGO-ID (AVA-IDX) = WS-CHAVE-ART
024000        MOVE 'S' TO WS-ACHOU.
024100 0410-EXIT. EXIT.
024200
024300 0420-VALIDA-USUARIO.
024400     MOVE 'N' TO WS-USR-OK.
024500     IF WS-QTD-USR = ZERO
024600        GO TO 0420-EXIT.
024700     PERFORM 0425-COMPARA-ID-USR THRU 0425-EXIT
024800             VARYING USR-IDX FROM 1 BY 1
024900             UNTIL USR-IDX > WS-QTD-USR.
025000 0420-EXIT. EXIT.
025100
025200 0425-COMPARA-ID-USR.
025300     IF TU-ID (USR-IDX) = WS-CHAVE-USR
025400        MOVE 'S' TO WS-USR-OK.
025500 0425-EXIT. EXIT.
025600
025700*    0440-VALIDA-ARTIGO - LOCALIZA O ARTIGO NA TABELA E GUARDA A
025800*    POSICAO (WS-ART-POS) PARA AJUSTE DOS CONTADORES DE REACAO.
025900 0440-VALIDA-ARTIGO.
026000     MOVE 'N' TO WS-ART-OK.
026100     MOVE ZERO TO WS-ART-POS.
026200     IF WS-QTD-ART = ZERO
026300        GO TO 0440-EXIT.
026400     PERFORM 0445-COMPARA-ID-ART THRU 0445-EXIT
026500             VARYING ART-IDX FROM 1 BY 1
026600             UNTIL ART-IDX > WS-QTD-ART.
026700 0440-EXIT. EXIT.
026800
026900 0445-COMPARA-ID-ART.
027000     IF TA-ID (ART-IDX) = WS-CHAVE-ART
027100        MOVE 'S' TO WS-ART-OK
027200        MOVE ART-IDX TO WS-ART-POS.
027300 0445-EXIT. EXIT.
027400
027500 0300-LER-TRANSACAO.
027600     READ TRN-ARQ AT END
027700          MOVE 'S' TO WS-FIM-TRANSACAO.
027800 0300-EXIT. EXIT.
027900
028000 0320-PROCESSA-TRANSACAO.
028100     IF TRN-ENTIDADE NOT = 'AVA'
028200        GO TO 0320-PROXIMA.
028300     IF TRN-ACAO = 'AVAL'
028400        PERFORM 0500-AVAL-ART THRU 0500-EXIT
028500     ELSE
028600        PERFORM 0990-REJEITA-DESCONHECIDA THRU 0990-EXIT.
028700 0320-PROXIMA.
028800     PERFORM 0300-LER-TRANSACAO THRU 0300-EXIT.
028900 0320-EXIT. EXIT.
029000
029100 0500-AVAL-ART.
029200     MOVE TRN-AVA-USUARIO-ID TO WS-CHAVE-USR
029300     MOVE TRN-AVA-ARTIGO-ID TO WS-CHAVE-ART
029400     PERFORM 0420-VALIDA-USUARIO THRU 0420-EXIT.
029500     IF NOT WS-USUARIO-VALIDO
029600        MOVE 'E001' TO ERR-CODIGO
029700        MOVE 'LEITOR NAO ENCONTRADO' TO ERR-MENSAGEM
029800        PERFORM 0980-GRAVA-ERRO THRU 0980-EXIT
029900        GO TO 0500-EXIT.
030000     PERFORM 0440-VALIDA-ARTIGO THRU 0440-EXIT.
030100     IF NOT WS-ARTIGO-VALIDO
030200        MOVE 'E001' TO ERR-CODIGO
030300        MOVE 'ARTIGO NAO ENCONTRADO' TO ERR-MENSAGEM
030400        PERFORM 0980-GRAVA-ERRO THRU 0980-EXIT
030500        GO TO 0500-EXIT.
030600     IF TRN-AVA-TIPO NOT = 'GOSTEI' AND
030700        TRN-AVA-TIPO NOT = 'NEUTRO' AND
030800        TRN-AVA-TIPO NOT = 'NAO-GOSTEI'
030900        MOVE 'E004' TO ERR-CODIGO
031000        MOVE 'TIPO DE AVALIACAO INVALIDO' TO ERR-MENSAGEM
031100        PERFORM 0980-GRAVA-ERRO THRU 0980-EXIT
031200        GO TO 0500-EXIT.
031300     PERFORM 0400-LOCALIZA-PAR THRU 0400-EXIT.
031400     IF WS-REGISTRO-ACHADO
031500        PERFORM 0550-DECREMENTA-CONTADOR THRU 0550-EXIT
031600        MOVE TRN-AVA-TIPO TO TV-TIPO (AVA-IDX)
031700     ELSE
031800        ADD 1 TO WS-QTD-AVA
031900        ADD 1 TO WS-MAX-ID
032000        MOVE WS-MAX-ID       TO TV-ID (WS-QTD-AVA)
032100        MOVE WS-CHAVE-USR     TO TV-USUARIO-ID (WS-QTD-AVA)
032200        MOVE WS-CHAVE-ART     TO TV-ARTIGO-ID (WS-QTD-AVA)
032300        MOVE TRN-AVA-TIPO     TO TV-TIPO (WS-QTD-AVA).
032400     PERFORM 0560-INCREMENTA-CONTADOR THRU 0560-EXIT.
032500     ADD 1 TO WS-ACEITAS.
032600 0500-EXIT. EXIT.
032700
032800*    0550-DECREMENTA-CONTADOR - TIRA A REACAO ANTERIOR DO
032900*    CONTADOR DO ARTIGO ANTES DE GRAVAR A NOVA.
033000 0550-DECREMENTA-CONTADOR.
033100     IF TV-TIPO (AVA-IDX) = 'GOSTEI'
033200        SUBTRACT 1 FROM TA-GOSTEI (WS-ART-POS)
033300     ELSE IF TV-TIPO (AVA-IDX) = 'NEUTRO'
033400        SUBTRACT 1 FROM TA-NEUTRO (WS-ART-POS)
033500     ELSE IF TV-TIPO (AVA-IDX) = 'NAO-GOSTEI'
033600        SUBTRACT 1 FROM TA-NAO-GOSTEI (WS-ART-POS).
033700 0550-EXIT. EXIT.
033800
033900 0560-INCREMENTA-CONTADOR.
034000     IF TRN-AVA-TIPO = 'GOSTEI'
034100        ADD 1 TO TA-GOSTEI (WS-ART-POS)
034200     ELSE IF TRN-AVA-TIPO = 'NEUTRO'
034300        ADD 1 TO TA-NEUTRO (WS-ART-POS)
034400     ELSE IF TRN-AVA-TIPO = 'NAO-GOSTEI'
034500        ADD 1 TO TA-NAO-GOSTEI (WS-ART-POS).
034600 0560-EXIT. EXIT.
034700
034800 0980-GRAVA-ERRO.
034900     MOVE TRN-ENTIDADE TO ERR-ENTIDADE
035000     MOVE TRN-ACAO     TO ERR-ACAO
035100     MOVE TRN-CHAVE    TO ERR-CHAVE
035200     WRITE REG-ERRO
035300     ADD 1 TO WS-REJEITADAS.
035400 0980-EXIT. EXIT.
035500
035600 0990-REJEITA-DESCONHECIDA.
035700     MOVE 'E004' TO ERR-CODIGO
035800     MOVE 'ACAO DESCONHECIDA PARA AVA' TO ERR-MENSAGEM
035900     PERFORM 0980-GRAVA-ERRO THRU 0980-EXIT.
036000 0990-EXIT. EXIT.
036100
036200 0800-REGRAVAR-MESTRE.
036300     OPEN OUTPUT AVA-MASTER.
036400     PERFORM 0810-GRAVA-LINHA THRU 0810-EXIT
036500             VARYING WS-IDX FROM 1 BY 1
036600             UNTIL WS-IDX > WS-QTD-AVA.
036700     CLOSE AVA-MASTER.
036800 0800-EXIT. EXIT.
036900
037000 0810-GRAVA-LINHA.
037100     MOVE TV-ID (WS-IDX)          TO AVA-ID
037200     MOVE TV-USUARIO-ID (WS-IDX)  TO AVA-USUARIO-ID
037300     MOVE TV-ARTIGO-ID (WS-IDX)   TO AVA-ARTIGO-ID
037400     MOVE TV-TIPO (WS-IDX)        TO AVA-TIPO
037500     WRITE REG-AVALIACAO.
037600 0810-EXIT. EXIT.
037700
037800 0820-REGRAVAR-ARTIGOS.
037900     OPEN OUTPUT ART-MASTER.
038000     PERFORM 0830-GRAVA-LINHA-ART THRU 0830-EXIT
038100             VARYING WS-IDX FROM 1 BY 1
038200             UNTIL WS-IDX > WS-QTD-ART.
038300     CLOSE ART-MASTER.
038400 0820-EXIT. EXIT.
038500
038600 0830-GRAVA-LINHA-ART.
038700     MOVE TA-ID (WS-IDX)             TO ART-ID
038800     MOVE TA-TITULO (WS-IDX)         TO ART-TITULO
038900     MOVE TA-RESUMO (WS-IDX)         TO ART-RESUMO
039000     MOVE TA-STATUS (WS-IDX)         TO ART-STATUS
039100     MOVE TA-AUTOR-ID (WS-IDX)       TO ART-AUTOR-ID
039200     MOVE TA-CATEGORIA-ID (WS-IDX)   TO ART-CATEGORIA-ID
039300     MOVE TA-VISUALIZACOES (WS-IDX)  TO ART-VISUALIZACOES
039400     MOVE TA-GOSTEI (WS-IDX)         TO ART-GOSTEI
039500     MOVE TA-NEUTRO (WS-IDX)         TO ART-NEUTRO
039600     MOVE TA-NAO-GOSTEI (WS-IDX)     TO ART-NAO-GOSTEI
039700     MOVE TA-DESTAQUE (WS-IDX)       TO ART-DESTAQUE
039800     MOVE TA-DT-PUBLICACAO (WS-IDX)  TO ART-DT-PUBLICACAO
039900     MOVE TA-DT-CRIACAO (WS-IDX)     TO ART-DT-CRIACAO
040000     MOVE TA-DT-ATUALIZ (WS-IDX)     TO ART-DT-ATUALIZ
040100     WRITE REG-ARTIGO.
040200 0830-EXIT. EXIT.
040300
040400 0850-GRAVAR-CONTROLE.
040500     MOVE 'AVA' TO CNT-ENTIDADE
040600     MOVE WS-ACEITAS TO CNT-ACEITAS
040700     MOVE WS-REJEITADAS TO CNT-REJEITADAS
040800     WRITE REG-CONTROLE.
040900 0850-EXIT. EXIT.
041000
041100 0900-ENCERRAR-ARQUIVOS.
041200     CLOSE TRN-ARQ.
041300     CLOSE ERR-ARQ.
041400     CLOSE CNT-ARQ.
041500 0900-EXIT. EXIT.
041600
