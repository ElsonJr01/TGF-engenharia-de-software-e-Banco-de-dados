000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. COMMANU.
000300 AUTHOR. M.SOUZA.
000400 INSTALLATION. EMPRESA S/A - THE CLUB.
000500 DATE-WRITTEN. 14/06/1991.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO DO DEPARTAMENTO DE
000800     PROCESSAMENTO DE DADOS.
000900********************************************************
001000*    THE CLUB - SISTEMA DE CONTEUDO UNIVERSITARIO       *
001100*    CICLO NOTURNO - PASSO 4 DE 8                       *
001200*    FINALIDADE : MODERACAO DE COMENTARIOS DE LEITORES   *
001300*                 (CRIACAO/APROVACAO/REJEICAO/ALTERACAO/ *
001400*                 EXCLUSAO)                              *
001500********************************************************
001600*    ANALISTA       : M.SOUZA
001700*    PROGRAMADOR(A) : M.SOUZA
001800*    DATA           : 14/06/1991
001900*    VRS      DATA           DESCRICAO
002000*    1.0      14/06/1991     IMPLANTACAO
002100*    1.1      20/01/1997     RLC - SO ACEITA COMENTARIO EM
002200*                            ARTIGO PUBLICADO E DE LEITOR ATIVO
002300*    1.2      11/11/1998     JGS - AJUSTE Y2K
002400*    1.3      30/06/2006     PLM - CHAMADO 3324 - ALTERACAO
002500*                            VOLTA O COMENTARIO A PENDENTE
002600
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM.
003100 INPUT-OUTPUT SECTION.
003200 FILE-CONTROL.
003300     SELECT COM-MASTER ASSIGN TO COMENTARIOS
003400             ORGANIZATION LINE SEQUENTIAL
003500             FILE STATUS IS ST-COM.
003600
003700     SELECT ART-MASTER ASSIGN TO ARTIGOS
003800             ORGANIZATION LINE SEQUENTIAL
003900             FILE STATUS IS ST-ART.
004000
004100     SELECT USR-MASTER ASSIGN TO USUARIOS
004200             ORGANIZATION LINE SEQUENTIAL
004300             FILE STATUS IS ST-USR.
004400
004500     SELECT TRN-ARQ ASSIGN TO TRANSACOES
004600             ORGANIZATION LINE SEQUENTIAL
004700             FILE STATUS IS ST-TRN.
004800
004900     SELECT ERR-ARQ ASSIGN TO ERROS
005000             ORGANIZATION LINE SEQUENTIAL
005100             FILE STATUS IS ST-ERR.
005200
005300     SELECT CNT-ARQ ASSIGN TO CONTROLE
005400             ORGANIZATION LINE SEQUENTIAL
005500             FILE STATUS IS ST-CNT.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  COM-MASTER
006000     LABEL RECORD STANDARD.
006100     COPY COMREC.
006200
006300 FD  ART-MASTER
006400     LABEL RECORD STANDARD.
006500     COPY ARTREC.
006600
006700 FD  USR-MASTER
006800     LABEL RECORD STANDARD.
006900     COPY USRREC.
007000
007100 FD  TRN-ARQ
007200     LABEL RECORD STANDARD.
007300     COPY TRNREC.
007400
007500 FD  ERR-ARQ
007600     LABEL RECORD STANDARD.
007700     COPY ERRREC.
007800
007900 FD  CNT-ARQ
008000     LABEL RECORD STANDARD.
008100     COPY CNTREC.
008200
008300 WORKING-STORAGE SECTION.
008400 01  ST-COM                   PIC X(02) VALUE SPACES.
008500 01  ST-ART                   PIC X(02) VALUE SPACES.
008600 01  ST-USR                   PIC X(02) VALUE SPACES.
008700 01  ST-TRN                   PIC X(02) VALUE SPACES.
008800 01  ST-ERR                   PIC X(02) VALUE SPACES.
008900 01  ST-CNT                   PIC X(02) VALUE SPACES.
009000 01  WS-FIM-TRANSACAO         PIC X(01) VALUE 'N'.
009100     88  WS-NAO-HA-MAIS-TRN   VALUE 'S'.
009200 01  WS-ACHOU                 PIC X(01) VALUE 'N'.
009300     88  WS-REGISTRO-ACHADO   VALUE 'S'.
009400 01  WS-ART-OK                 PIC X(01) VALUE 'N'.
009500     88  WS-ARTIGO-PUBLICADO  VALUE 'S'.
009600 01  WS-USR-OK                 PIC X(01) VALUE 'N'.
009700     88  WS-USUARIO-ATIVO     VALUE 'S'.
009800 01  WS-ATOR-E-ADMIN           PIC X(01) VALUE 'N'.
009900     88  WS-ATOR-ADMIN        VALUE 'S'.
010000
010100 77  WS-QTD-COM                PIC 9(05) COMP VALUE ZERO.
010200 77  WS-QTD-ART                PIC 9(05) COMP VALUE ZERO.
010300 77  WS-QTD-USR                PIC 9(05) COMP VALUE ZERO.
010400 77  WS-IDX                    PIC 9(05) COMP VALUE ZERO.
010500 77  WS-MAX-ID                 PIC 9(07) COMP VALUE ZERO.
010600 77  WS-ACEITAS                PIC 9(07) COMP VALUE ZERO.
010700 77  WS-REJEITADAS             PIC 9(07) COMP VALUE ZERO.
010800 77  WS-QTD-APROVADOS          PIC 9(07) COMP VALUE ZERO.
010900 77  WS-QTD-PENDENTES          PIC 9(07) COMP VALUE ZERO.
011000
011100 01  WS-HOJE                   PIC 9(14) VALUE ZEROS.
011200 01  WS-CHAVE-BUSCA             PIC 9(07) VALUE ZERO.
011300
011400 01  WS-TABELA-COMENTARIOS.
011500     05  WS-COM-LINHA OCCURS 1 TO 9999 TIMES
011600                      DEPENDING ON WS-QTD-COM
011700                      ASCENDING KEY IS TM-ID
011800                      INDEXED BY COM-IDX.
011900         10  TM-ID                PIC 9(07).
012000         10  TM-ARTIGO-ID         PIC 9(07).
012100         10  TM-USUARIO-ID        PIC 9(07).
012200         10  TM-TEXTO             PIC X(100).
012300         10  TM-APROVADO          PIC X(01).
012400         10  TM-DT-COMENTARIO     PIC 9(14).
012500
012600 01  WS-TABELA-ARTIGOS.
012700     05  WS-ART-LINHA OCCURS 1 TO 9999 TIMES
012800                      DEPENDING ON WS-QTD-ART
012900                      INDEXED BY ART-IDX.
013000         10  TA-ID                PIC 9(07).
013100         10  TA-STATUS            PIC X(10).
013200
013300 01  WS-TABELA-USUARIOS.
013400     05  WS-USR-LINHA OCCURS 1 TO 9999 TIMES
013500                      DEPENDING ON WS-QTD-USR
013600                      INDEXED BY USR-IDX.
013700         10  TU-ID                PIC 9(07).
013800         10  TU-ATIVO             PIC X(01).
013900         10  TU-TIPO              PIC X(10).
014000
014100 PROCEDURE DIVISION.
014200
014300 0000-MAIN-CONTROLE.
014400     PERFORM 0100-ABRIR-ARQUIVOS THRU 0100-EXIT.
014500     PERFORM 0150-CARREGAR-ARTIGOS THRU 0150-EXIT.
014600     PERFORM 0170-CARREGAR-USUARIOS THRU 0170-EXIT.
014700     PERFORM 0200-CARREGAR-TABELA THRU 0200-EXIT.
014800     PERFORM 0300-LER-TRANSACAO THRU 0300-EXIT.
014900     PERFORM 0320-PROCESSA-TRANSACAO THRU 0320-EXIT
015000             UNTIL WS-NAO-HA-MAIS-TRN.
015100     PERFORM 0800-REGRAVAR-MESTRE THRU 0800-EXIT.
015200     PERFORM 0850-GRAVAR-CONTROLE THRU 0850-EXIT.
015300     PERFORM 0900-ENCERRAR-ARQUIVOS THRU 0900-EXIT.
015400     STOP RUN.
015500
015600 0100-ABRIR-ARQUIVOS.
015700     OPEN INPUT COM-MASTER.
015800     OPEN INPUT ART-MASTER.
015900     OPEN INPUT USR-MASTER.
016000     OPEN INPUT TRN-ARQ.
016100     IF ST-TRN NOT = '00'
016200        DISPLAY 'COMMANU - ERRO AO ABRIR TRANSACOES ' ST-TRN
016300        STOP RUN.
016400     OPEN EXTEND ERR-ARQ.
016500     OPEN EXTEND CNT-ARQ.
016600 0100-EXIT. EXIT.
016700
016800 0150-CARREGAR-ARTIGOS.
016900     MOVE ZERO TO WS-QTD-ART.
017000 0160-LER-ARTIGO.
017100     READ ART-MASTER AT END
017200          GO TO 0150-EXIT.
017300     ADD 1 TO WS-QTD-ART
017400     MOVE ART-ID     TO TA-ID (WS-QTD-ART)
017500     MOVE ART-STATUS TO TA-STATUS (WS-QTD-ART)
017600     GO TO 0160-LER-ARTIGO.
017700 0150-EXIT.
017800     CLOSE ART-MASTER.
017900     EXIT.
018000
018100 0170-CARREGAR-USUARIOS.
018200     MOVE ZERO TO WS-QTD-USR.
018300 0175-LER-USUARIO.
018400     READ USR-MASTER AT END
018500          GO TO 0170-EXIT.
018600     ADD 1 TO WS-QTD-USR
018700     MOVE USR-ID    TO TU-ID (WS-QTD-USR)
018800     MOVE USR-ATIVO TO TU-ATIVO (WS-QTD-USR)
018900     MOVE USR-TIPO  TO TU-TIPO (WS-QTD-USR)
019000     GO TO 0175-LER-USUARIO.
019100 0170-EXIT.
019200     CLOSE USR-MASTER.
019300     EXIT.
019400
019500 0200-CARREGAR-TABELA.
019600     MOVE ZERO TO WS-QTD-COM.
019700 0210-LER-COMENTARIO.
019800     READ COM-MASTER AT END
019900          GO TO 0200-EXIT.
020000     ADD 1 TO WS-QTD-COM
020100     MOVE COM-ID             TO TM-ID (WS-QTD-COM)
020200     MOVE COM-ARTIGO-ID       TO TM-ARTIGO-ID (WS-QTD-COM)
020300     MOVE COM-USUARIO-ID      TO TM-USUARIO-ID (WS-QTD-COM)
020400     MOVE COM-TEXTO           TO TM-TEXTO (WS-QTD-COM)
020500     MOVE COM-APROVADO        TO TM-APROVADO (WS-QTD-COM)
020600     MOVE COM-DT-COMENTARIO   TO TM-DT-COMENTARIO (WS-QTD-COM)
020700     IF TM-ID (WS-QTD-COM) > WS-MAX-ID
020800        MOVE TM-ID (WS-QTD-COM) TO WS-MAX-ID
020900     GO TO 0210-LER-COMENTARIO.
021000 0200-EXIT.
021100     CLOSE COM-MASTER.
021200     EXIT.
021300
021400 0400-LOCALIZA-COM.
021500     MOVE 'N' TO WS-ACHOU.
021600     IF WS-QTD-COM = ZERO
021700        GO TO 0400-EXIT.
021800     PERFORM 0410-COMPARA-ID-COM THRU 0410-EXIT
021900             VARYING COM-IDX FROM 1 BY 1
022000             UNTIL COM-IDX > WS-QTD-COM
022100             OR WS-REGISTRO-ACHADO.
022200 0400-EXIT. EXIT.
022300
022400 0410-COMPARA-ID-COM.
022500     IF TM-ID (COM-IDX) = WS-CHAVE-BUSCA
022600        MOVE 'S' TO WS-ACHOU.
022700 0410-EXIT. EXIT.
022800
022900*    0420-VALIDA-ARTIGO - O ARTIGO DEVE EXISTIR E ESTAR COM
023000*    STATUS PUBLICADO PARA ACEITAR COMENTARIO.
023100 0420-VALIDA-ARTIGO.
023200     MOVE 'N' TO WS-ART-OK.
023300     IF WS-QTD-ART = ZERO
023400        GO TO 0420-EXIT.
023500     PERFORM 0425-COMPARA-ID-ART THRU 0425-EXIT
023600             VARYING ART-IDX FROM 1 BY 1
023700             UNTIL ART-IDX > WS-QTD-ART.
023800 0420-EXIT. EXIT.
023900
024000 0425-COMPARA-ID-ART.
024100     IF TA-ID (ART-IDX) = TRN-COM-ARTIGO-ID
024200        AND TA-STATUS (ART-IDX) = 'PUBLICADO'
024300        MOVE 'S' TO WS-ART-OK.
024400 0425-EXIT. EXIT.
024500
024600*    0440-VALIDA-USUARIO - O LEITOR DEVE EXISTIR E ESTAR ATIVO.
024700 0440-VALIDA-USUARIO.
024800     MOVE 'N' TO WS-USR-OK.
024900     IF WS-QTD-USR = ZERO
025000        GO TO 0440-EXIT.
025100     PERFORM 0445-COMPARA-ID-USR THRU 0445-EXIT
025200             VARYING USR-IDX FROM 1 BY 1
025300             UNTIL USR-IDX > WS-QTD-USR.
025400 0440-EXIT. EXIT.
025500
025600 0445-COMPARA-ID-USR.
025700     IF TU-ID (USR-IDX) = TRN-COM-USUARIO-ID
025800        AND TU-ATIVO (USR-IDX) = 'S'
025900        MOVE 'S' TO WS-USR-OK.
026000 0445-EXIT. EXIT.
026100
026200*    0460-VERIFICA-ATOR-ADMIN - CONFIRMA SE O USUARIO INFORMADO
026300*    NA TRANSACAO (ATOR) E' ADMINISTRADOR.
026400 0460-VERIFICA-ATOR-ADMIN.
026500     MOVE 'N' TO WS-ATOR-E-ADMIN.
026600     IF WS-QTD-USR = ZERO
026700        GO TO 0460-EXIT.
026800     PERFORM 0465-COMPARA-ATOR THRU 0465-EXIT
026900             VARYING USR-IDX FROM 1 BY 1
027000             UNTIL USR-IDX > WS-QTD-USR.
027100 0460-EXIT. EXIT.
027200
027300 0465-COMPARA-ATOR.
027400     IF TU-ID (USR-IDX) = TRN-COM-USUARIO-ID
027500        AND TU-TIPO (USR-IDX) = 'ADMIN'
027600        MOVE 'S' TO WS-ATOR-E-ADMIN.
027700 0465-EXIT. EXIT.
027800
027900 0300-LER-TRANSACAO.
028000     READ TRN-ARQ AT END
028100          MOVE 'S' TO WS-FIM-TRANSACAO.
028200 0300-EXIT. EXIT.
028300
028400 0320-PROCESSA-TRANSACAO.
028500     IF TRN-ENTIDADE NOT = 'COM'
028600        GO TO 0320-PROXIMA.
028700     MOVE TRN-TIMESTAMP TO WS-HOJE
028800     IF TRN-ACAO = 'CRIA'
028900        PERFORM 0500-CRIA-COM THRU 0500-EXIT
029000     ELSE IF TRN-ACAO = 'APRV'
029100        PERFORM 0600-APRV-COM THRU 0600-EXIT
029200     ELSE IF TRN-ACAO = 'REPR'
029300        PERFORM 0650-REPR-COM THRU 0650-EXIT
029400     ELSE IF TRN-ACAO = 'ATUA'
029500        PERFORM 0550-ATUA-COM THRU 0550-EXIT
029600     ELSE IF TRN-ACAO = 'DELE'
029700        PERFORM 0680-DELE-COM THRU 0680-EXIT
029800     ELSE
029900        PERFORM 0990-REJEITA-DESCONHECIDA THRU 0990-EXIT.
030000 0320-PROXIMA.
030100     PERFORM 0300-LER-TRANSACAO THRU 0300-EXIT.
030200 0320-EXIT. EXIT.
030300
030400 0500-CRIA-COM.
030500     PERFORM 0420-VALIDA-ARTIGO THRU 0420-EXIT.
030600     IF NOT WS-ARTIGO-PUBLICADO
030700        MOVE 'E005' TO ERR-CODIGO
030800        MOVE 'ARTIGO NAO EXISTE OU NAO ESTA PUBLICADO'
030900             TO ERR-MENSAGEM
031000        PERFORM 0980-GRAVA-ERRO THRU 0980-EXIT
031100        GO TO 0500-EXIT.
031200     PERFORM 0440-VALIDA-USUARIO THRU 0440-EXIT.
031300     IF NOT WS-USUARIO-ATIVO
031400        MOVE 'E003' TO ERR-CODIGO
031500        MOVE 'LEITOR NAO EXISTE OU INATIVO' TO ERR-MENSAGEM
031600        PERFORM 0980-GRAVA-ERRO THRU 0980-EXIT
031700        GO TO 0500-EXIT.
031800     IF TRN-COM-TEXTO = SPACES OR
031900        TRN-COM-TEXTO (1:3) = SPACES
032000        MOVE 'E004' TO ERR-CODIGO
032100        MOVE 'TEXTO DO COMENTARIO MENOR QUE 3 CARACTERES'
032200             TO ERR-MENSAGEM
032300        PERFORM 0980-GRAVA-ERRO THRU 0980-EXIT
032400        GO TO 0500-EXIT.
032500     ADD 1 TO WS-QTD-COM
032600     ADD 1 TO WS-MAX-ID
032700     MOVE WS-MAX-ID           TO TM-ID (WS-QTD-COM)
032800     MOVE TRN-COM-ARTIGO-ID    TO TM-ARTIGO-ID (WS-QTD-COM)
032900     MOVE TRN-COM-USUARIO-ID   TO TM-USUARIO-ID (WS-QTD-COM)
033000     MOVE TRN-COM-TEXTO        TO TM-TEXTO (WS-QTD-COM)
033100     MOVE 'N'                  TO TM-APROVADO (WS-QTD-COM)
033200     MOVE WS-HOJE              TO TM-DT-COMENTARIO (WS-QTD-COM)
033300     ADD 1 TO WS-ACEITAS.
033400 0500-EXIT. EXIT.
033500
033600 0550-ATUA-COM.
033700     MOVE TRN-CHAVE TO WS-CHAVE-BUSCA.
033800     PERFORM 0400-LOCALIZA-COM THRU 0400-EXIT.
033900     IF NOT WS-REGISTRO-ACHADO
034000        MOVE 'E001' TO ERR-CODIGO
034100        MOVE 'COMENTARIO NAO ENCONTRADO' TO ERR-MENSAGEM
034200        PERFORM 0980-GRAVA-ERRO THRU 0980-EXIT
034300        GO TO 0550-EXIT.
034400     IF TRN-COM-USUARIO-ID NOT = TM-USUARIO-ID (COM-IDX)
034500        MOVE 'E003' TO ERR-CODIGO
034600        MOVE 'SOMENTE O AUTOR PODE ALTERAR' TO ERR-MENSAGEM
034700        PERFORM 0980-GRAVA-ERRO THRU 0980-EXIT
034800        GO TO 0550-EXIT.
034900     IF TRN-COM-TEXTO = SPACES OR
035000        TRN-COM-TEXTO (1:3) = SPACES
035100        MOVE 'E004' TO ERR-CODIGO
035200        MOVE 'TEXTO DO COMENTARIO MENOR QUE 3 CARACTERES'
035300             TO ERR-MENSAGEM
035400        PERFORM 0980-GRAVA-ERRO THRU 0980-EXIT
035500        GO TO 0550-EXIT.
035600     MOVE TRN-COM-TEXTO TO TM-TEXTO (COM-IDX)
035700     MOVE 'N'           TO TM-APROVADO (COM-IDX)
035800     ADD 1 TO WS-ACEITAS.
035900 0550-EXIT. EXIT.
036000
036100 0600-APRV-COM.
036200     MOVE TRN-CHAVE TO WS-CHAVE-BUSCA.
036300     PERFORM 0400-LOCALIZA-COM THRU 0400-EXIT.
036400     IF NOT WS-REGISTRO-ACHADO
036500        MOVE 'E001' TO ERR-CODIGO
036600        MOVE 'COMENTARIO NAO ENCONTRADO' TO ERR-MENSAGEM
036700        PERFORM 0980-GRAVA-ERRO THRU 0980-EXIT
036800        GO TO 0600-EXIT.
036900     IF TM-APROVADO (COM-IDX) = 'S'
037000        MOVE 'E005' TO ERR-CODIGO
037100        MOVE 'COMENTARIO JA APROVADO' TO ERR-MENSAGEM
037200        PERFORM 0980-GRAVA-ERRO THRU 0980-EXIT
037300        GO TO 0600-EXIT.
037400     MOVE 'S' TO TM-APROVADO (COM-IDX)
037500     ADD 1 TO WS-ACEITAS.
037600 0600-EXIT. EXIT.
037700
037800 0650-REPR-COM.
037900     MOVE TRN-CHAVE TO WS-CHAVE-BUSCA.
038000     PERFORM 0400-LOCALIZA-COM THRU 0400-EXIT.
038100     IF NOT WS-REGISTRO-ACHADO
038200        MOVE 'E001' TO ERR-CODIGO
038300        MOVE 'COMENTARIO NAO ENCONTRADO' TO ERR-MENSAGEM
038400        PERFORM 0980-GRAVA-ERRO THRU 0980-EXIT
038500        GO TO 0650-EXIT.
038600     PERFORM 0700-REMOVE-LINHA-COM THRU 0700-EXIT
038700     ADD 1 TO WS-ACEITAS.
038800 0650-EXIT. EXIT.
038900
039000 0680-DELE-COM.
039100     MOVE TRN-CHAVE TO WS-CHAVE-BUSCA.
039200     PERFORM 0400-LOCALIZA-COM THRU 0400-EXIT.
039300     IF NOT WS-REGISTRO-ACHADO
039400        MOVE 'E001' TO ERR-CODIGO
039500        MOVE 'COMENTARIO NAO ENCONTRADO' TO ERR-MENSAGEM
039600        PERFORM 0980-GRAVA-ERRO THRU 0980-EXIT
039700        GO TO 0680-EXIT.
039800     IF TRN-COM-USUARIO-ID = TM-USUARIO-ID (COM-IDX)
039900        GO TO 0685-DELE-AUTORIZADO.
040000     PERFORM 0460-VERIFICA-ATOR-ADMIN THRU 0460-EXIT.
040100     IF NOT WS-ATOR-ADMIN
040200        MOVE 'E003' TO ERR-CODIGO
040300        MOVE 'SEM PERMISSAO PARA EXCLUIR' TO ERR-MENSAGEM
040400        PERFORM 0980-GRAVA-ERRO THRU 0980-EXIT
040500        GO TO 0680-EXIT.
040600 0685-DELE-AUTORIZADO.
040700     PERFORM 0700-REMOVE-LINHA-COM THRU 0700-EXIT
040800     ADD 1 TO WS-ACEITAS.
040900 0680-EXIT. EXIT.
041000
041100*    0700-REMOVE-LINHA-COM - DESLOCA AS LINHAS SEGUINTES UMA
041200*    POSICAO PARA TRAS, MANTENDO A TABELA EM ORDEM DE ID.
041300 0700-REMOVE-LINHA-COM.
041400     PERFORM 0710-DESLOCA-LINHA THRU 0710-EXIT
041500             VARYING WS-IDX FROM COM-IDX BY 1
041600             UNTIL WS-IDX > WS-QTD-COM.
041700     SUBTRACT 1 FROM WS-QTD-COM.
041800 0700-EXIT. EXIT.
041900
042000 0710-DESLOCA-LINHA.
042100     IF WS-IDX < WS-QTD-COM
042200        MOVE WS-COM-LINHA (WS-IDX + 1) TO WS-COM-LINHA (WS-IDX).
042300 0710-EXIT. EXIT.
042400
042500 0980-GRAVA-ERRO.
042600     MOVE TRN-ENTIDADE TO ERR-ENTIDADE
042700     MOVE TRN-ACAO     TO ERR-ACAO
042800     MOVE TRN-CHAVE    TO ERR-CHAVE
042900     WRITE REG-ERRO
043000     ADD 1 TO WS-REJEITADAS.
043100 0980-EXIT. EXIT.
043200
043300 0990-REJEITA-DESCONHECIDA.
043400     MOVE 'E004' TO ERR-CODIGO
043500     MOVE 'ACAO DESCONHECIDA PARA COM' TO ERR-MENSAGEM
043600     PERFORM 0980-GRAVA-ERRO THRU 0980-EXIT.
043700 0990-EXIT. EXIT.
043800
043900 0800-REGRAVAR-MESTRE.
044000     OPEN OUTPUT COM-MASTER.
044100     PERFORM 0810-GRAVA-LINHA THRU 0810-EXIT
044200             VARYING WS-IDX FROM 1 BY 1
044300             UNTIL WS-IDX > WS-QTD-COM.
044400     CLOSE COM-MASTER.
044500 0800-EXIT. EXIT.
044600
044700 0810-GRAVA-LINHA.
044800     MOVE TM-ID (WS-IDX)            TO COM-ID
044900     MOVE TM-ARTIGO-ID (WS-IDX)     TO COM-ARTIGO-ID
045000     MOVE TM-USUARIO-ID (WS-IDX)    TO COM-USUARIO-ID
045100     MOVE TM-TEXTO (WS-IDX)         TO COM-TEXTO
045200     MOVE TM-APROVADO (WS-IDX)      TO COM-APROVADO
045300     MOVE TM-DT-COMENTARIO (WS-IDX) TO COM-DT-COMENTARIO
045400     WRITE REG-COMENTARIO
045500     IF TM-APROVADO (WS-IDX) = 'S'
045600        ADD 1 TO WS-QTD-APROVADOS
045700     ELSE
045800        ADD 1 TO WS-QTD-PENDENTES.
045900 0810-EXIT. EXIT.
046000
046100 0850-GRAVAR-CONTROLE.
046200     MOVE 'COM' TO CNT-ENTIDADE
046300     MOVE WS-ACEITAS TO CNT-ACEITAS
046400     MOVE WS-REJEITADAS TO CNT-REJEITADAS
046500     WRITE REG-CONTROLE.
046600 0850-EXIT. EXIT.
046700
046800 0900-ENCERRAR-ARQUIVOS.
046900     CLOSE TRN-ARQ.
047000     CLOSE ERR-ARQ.
047100     CLOSE CNT-ARQ.
047200 0900-EXIT. EXIT.
047300
