000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. EVTMANU.
000300 AUTHOR. M.SOUZA.
000400 INSTALLATION. EMPRESA S/A - THE CLUB.
000500 DATE-WRITTEN. 14/06/1991.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO DO DEPARTAMENTO DE
000800     PROCESSAMENTO DE DADOS.
000900********************************************************
001000*    THE CLUB - SISTEMA DE CONTEUDO UNIVERSITARIO       *
001100*    CICLO NOTURNO - PASSO 6 DE 8                       *
001200*    FINALIDADE : MANUTENCAO DO CADASTRO DE EVENTOS      *
001300*                 CULTURAIS (CRIACAO/ALTERACAO/          *
001400*                 CANCELAMENTO/ATIVACAO/EXCLUSAO)        *
001500********************************************************
001600*    ANALISTA       : M.SOUZA
001700*    PROGRAMADOR(A) : M.SOUZA
001800*    DATA           : 07/03/1995
001900*    VRS      DATA           DESCRICAO
002000*    1.0      07/03/1995     IMPLANTACAO
002100*    1.1      11/11/1998     JGS - AJUSTE Y2K
002200*    1.2      15/04/2001     RLC - SOMENTE ADMIN OU EDITOR PODEM
002300*                            CRIAR EVENTO; CONFLITO DE HORARIO
002400*                            NO MESMO LOCAL E DIA (MENOS DE 2H)
002500*    1.3      30/06/2006     PLM - CHAMADO 3325 - EVENTO PASSADO
002600*                            NAO PODE SER CANCELADO
002700
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400     SELECT EVT-MASTER ASSIGN TO EVENTOS
003500             ORGANIZATION LINE SEQUENTIAL
003600             FILE STATUS IS ST-EVT.
003700
003800     SELECT USR-MASTER ASSIGN TO USUARIOS
003900             ORGANIZATION LINE SEQUENTIAL
004000             FILE STATUS IS ST-USR.
004100
004200     SELECT TRN-ARQ ASSIGN TO TRANSACOES
004300             ORGANIZATION LINE SEQUENTIAL
004400             FILE STATUS IS ST-TRN.
004500
004600     SELECT ERR-ARQ ASSIGN TO ERROS
004700             ORGANIZATION LINE SEQUENTIAL
004800             FILE STATUS IS ST-ERR.
004900
005000     SELECT CNT-ARQ ASSIGN TO CONTROLE
005100             ORGANIZATION LINE SEQUENTIAL
005200             FILE STATUS IS ST-CNT.
005300
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  EVT-MASTER
005700     LABEL RECORD STANDARD.
005800     COPY EVTREC.
005900
006000 FD  USR-MASTER
006100     LABEL RECORD STANDARD.
006200     COPY USRREC.
006300
006400 FD  TRN-ARQ
006500     LABEL RECORD STANDARD.
006600     COPY TRNREC.
006700
006800 FD  ERR-ARQ
006900     LABEL RECORD STANDARD.
007000     COPY ERRREC.
007100
007200 FD  CNT-ARQ
007300     LABEL RECORD STANDARD.
007400     COPY CNTREC.
007500
007600 WORKING-STORAGE SECTION.
007700 01  ST-EVT                   PIC X(02) VALUE SPACES.
007800 01  ST-USR                   PIC X(02) VALUE SPACES.
007900 01  ST-TRN                   PIC X(02) VALUE SPACES.
008000 01  ST-ERR                   PIC X(02) VALUE SPACES.
008100 01  ST-CNT                   PIC X(02) VALUE SPACES.
008200 01  WS-FIM-TRANSACAO         PIC X(01) VALUE 'N'.
008300     88  WS-NAO-HA-MAIS-TRN   VALUE 'S'.
008400 01  WS-ACHOU                 PIC X(01) VALUE 'N'.
008500     88  WS-REGISTRO-ACHADO   VALUE 'S'.
008600 01  WS-ORGANIZ-OK             PIC X(01) VALUE 'N'.
008700     88  WS-ORGANIZ-VALIDO    VALUE 'S'.
008800 01  WS-CONFLITO               PIC X(01) VALUE 'N'.
008900     88  WS-HA-CONFLITO       VALUE 'S'.
009000
009100 77  WS-QTD-EVT                PIC 9(05) COMP VALUE ZERO.
009200 77  WS-QTD-USR                PIC 9(05) COMP VALUE ZERO.
009300 77  WS-IDX                    PIC 9(05) COMP VALUE ZERO.
009400 77  WS-MAX-ID                 PIC 9(07) COMP VALUE ZERO.
009500 77  WS-ACEITAS                PIC 9(07) COMP VALUE ZERO.
009600 77  WS-REJEITADAS             PIC 9(07) COMP VALUE ZERO.
009700 77  WS-DIF-HORA               PIC S9(03) COMP VALUE ZERO.
009800
009900 01  WS-HOJE                   PIC 9(14) VALUE ZEROS.
010000 01  WS-HOJE-R REDEFINES WS-HOJE.
010100     05  WS-HOJE-AAAAMMDD      PIC 9(08).
010200     05  WS-HOJE-HHMMSS        PIC 9(06).
010300 01  WS-LIMITE-1-ANO           PIC 9(08) VALUE ZERO.
010400 01  WS-CHAVE-BUSCA             PIC 9(07) VALUE ZERO.
010500 01  WS-LOCAL-MAIUSC            PIC X(40) VALUE SPACES.
010600 01  WS-LOCAL-COMPARA           PIC X(40) VALUE SPACES.
010700 01  WS-HORA-NOVA               PIC 9(02) VALUE ZERO.
010800 01  WS-HORA-EXIST              PIC 9(02) VALUE ZERO.
010900 01  WS-DATA-EVENTO             PIC 9(08) VALUE ZERO.
011000
011100 01  WS-TABELA-EVENTOS.
011200     05  WS-EVT-LINHA OCCURS 1 TO 9999 TIMES
011300                      DEPENDING ON WS-QTD-EVT
011400                      ASCENDING KEY IS TE-ID
011500                      INDEXED BY EVT-IDX.
011600         10  TE-ID                PIC 9(07).
011700         10  TE-TITULO            PIC X(60).
011800         10  TE-DESCRICAO         PIC X(100).
011900         10  TE-DT-EVENTO         PIC 9(14).
012000         10  TE-DT-EVENTO-R REDEFINES TE-DT-EVENTO.
012100             15  TE-DTE-AAAAMMDD  PIC 9(08).
012200             15  TE-DTE-HHMMSS    PIC 9(06).
012300         10  TE-LOCAL             PIC X(40).
012400         10  TE-ATIVO             PIC X(01).
012500         10  TE-ORGANIZ-ID        PIC 9(07).
012600         10  TE-DT-CRIACAO        PIC 9(14).
012700
012800 01  WS-TABELA-USUARIOS.
012900     05  WS-USR-LINHA OCCURS 1 TO 9999 TIMES
013000                      DEPENDING ON WS-QTD-USR
013100                      INDEXED BY USR-IDX.
013200         10  TU-ID                PIC 9(07).
013300         10  TU-TIPO              PIC X(10).
013400
013500 PROCEDURE DIVISION.
013600
013700 0000-MAIN-CONTROLE.
013800     PERFORM 0100-ABRIR-ARQUIVOS THRU 0100-EXIT.
013900     PERFORM 0150-CARREGAR-USUARIOS THRU 0150-EXIT.
014000     PERFORM 0200-CARREGAR-TABELA THRU 0200-EXIT.
014100     PERFORM 0300-LER-TRANSACAO THRU 0300-EXIT.
014200     PERFORM 0320-PROCESSA-TRANSACAO THRU 0320-EXIT
014300             UNTIL WS-NAO-HA-MAIS-TRN.
014400     PERFORM 0800-REGRAVAR-MESTRE THRU 0800-EXIT.
014500     PERFORM 0850-GRAVAR-CONTROLE THRU 0850-EXIT.
014600     PERFORM 0900-ENCERRAR-ARQUIVOS THRU 0900-EXIT.
014700     STOP RUN.
014800
014900 0100-ABRIR-ARQUIVOS.
015000     OPEN INPUT EVT-MASTER.
015100     OPEN INPUT USR-MASTER.
015200     OPEN INPUT TRN-ARQ.
015300     IF ST-TRN NOT = '00'
015400        DISPLAY 'EVTMANU - ERRO AO ABRIR TRANSACOES ' ST-TRN
015500        STOP RUN.
015600     OPEN EXTEND ERR-ARQ.
015700     OPEN EXTEND CNT-ARQ.
015800 0100-EXIT. EXIT.
015900
016000 0150-CARREGAR-USUARIOS.
016100     MOVE ZERO TO WS-QTD-USR.
016200 0155-LER-USUARIO.
016300     READ USR-MASTER AT END
016400          GO TO 0150-EXIT.
016500     ADD 1 TO WS-QTD-USR
016600     MOVE USR-ID   TO TU-ID (WS-QTD-USR)
016700     MOVE USR-TIPO TO TU-TIPO (WS-QTD-USR)
016800     GO TO 0155-LER-USUARIO.
016900 0150-EXIT.
017000     CLOSE USR-MASTER.
017100     EXIT.
017200
017300 0200-CARREGAR-TABELA.
017400     MOVE ZERO TO WS-QTD-EVT.
017500 0210-LER-EVENTO.
017600     READ EVT-MASTER AT END
017700          GO TO 0200-EXIT.
017800     ADD 1 TO WS-QTD-EVT
017900     MOVE EVT-ID           TO TE-ID (WS-QTD-EVT)
018000     MOVE EVT-TITULO       TO TE-TITULO (WS-QTD-EVT)
018100     MOVE EVT-DESCRICAO    TO TE-DESCRICAO (WS-QTD-EVT)
018200     MOVE EVT-DT-EVENTO    TO TE-DT-EVENTO (WS-QTD-EVT)
018300     MOVE EVT-LOCAL        TO TE-LOCAL (WS-QTD-EVT)
018400     MOVE EVT-ATIVO        TO TE-ATIVO (WS-QTD-EVT)
018500     MOVE EVT-ORGANIZ-ID   TO TE-ORGANIZ-ID (WS-QTD-EVT)
018600     MOVE EVT-DT-CRIACAO   TO TE-DT-CRIACAO (WS-QTD-EVT)
018700     IF TE-ID (WS-QTD-EVT) > WS-MAX-ID
018800        MOVE TE-ID (WS-QTD-EVT) TO WS-MAX-ID
018900     GO TO 0210-LER-EVENTO.
019000 0200-EXIT.
019100     CLOSE EVT-MASTER.
019200     EXIT.
019300
019400 0400-LOCALIZA-EVT.
019500     MOVE 'N' TO WS-ACHOU.
019600     IF WS-QTD-EVT = ZERO
019700        GO TO 0400-EXIT.
019800     SEARCH ALL WS-EVT-LINHA
019900          WHEN TE-ID (EVT-IDX) = WS-CHAVE-BUSCA
020000               MOVE 'S' TO WS-ACHOU.
020100 0400-EXIT. EXIT.
020200
020300*    0420-VALIDA-ORGANIZADOR - SOMENTE ADMIN OU EDITOR PODEM
020400*    ORGANIZAR EVENTO.
020500 0420-VALIDA-ORGANIZADOR.
020600     MOVE 'N' TO WS-ORGANIZ-OK.
020700     IF WS-QTD-USR = ZERO
020800        GO TO 0420-EXIT.
020900     PERFORM 0425-COMPARA-ORGANIZADOR THRU 0425-EXIT
021000             VARYING USR-IDX FROM 1 BY 1
021100             UNTIL USR-IDX > WS-QTD-USR.
021200 0420-EXIT. EXIT.
021300
021400 0425-COMPARA-ORGANIZADOR.
021500     IF TU-ID (USR-IDX) = TRN-EVT-ORGANIZ-ID
021600        AND (TU-TIPO (USR-IDX) = 'ADMIN' OR
021700             TU-TIPO (USR-IDX) = 'EDITOR')
021800        MOVE 'S' TO WS-ORGANIZ-OK.
021900 0425-EXIT. EXIT.
022000
022100*    0450-VERIFICA-CONFLITO - VARRE OS EVENTOS NO MESMO LOCAL E
022200*    DIA; SE A DIFERENCA DE HORARIO FOR MENOR DE 2 HORAS, HA
022300*    CONFLITO.  CHAVE-BUSCA CARREGA O ID DO EVENTO A EXCLUIR DA
022400*    VARREDURA (ZERO NA CRIACAO, O PROPRIO ID NA ALTERACAO).
022500 0450-VERIFICA-CONFLITO.
022600     MOVE 'N' TO WS-CONFLITO.
022700     MOVE TRN-EVT-LOCAL TO WS-LOCAL-MAIUSC
022800     INSPECT WS-LOCAL-MAIUSC
022900        CONVERTING
023000        'abcdefghijklmnopqrstuvwxyz'
023100        TO
023200        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
023300     IF WS-QTD-EVT = ZERO
023400        GO TO 0450-EXIT.
023500     PERFORM 0460-COMPARA-EVENTO THRU 0460-EXIT
023600             VARYING EVT-IDX FROM 1 BY 1
023700             UNTIL EVT-IDX > WS-QTD-EVT.
023800 0450-EXIT. EXIT.
023900
024000 0460-COMPARA-EVENTO.
024100     IF TE-ID (EVT-IDX) = WS-CHAVE-BUSCA
024200        GO TO 0460-EXIT.
024300     MOVE TE-LOCAL (EVT-IDX) TO WS-LOCAL-COMPARA
024400     INSPECT WS-LOCAL-COMPARA
024500        CONVERTING
024600        'abcdefghijklmnopqrstuvwxyz'
024700        TO
024800        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
024900     IF WS-LOCAL-COMPARA NOT = WS-LOCAL-MAIUSC
025000        GO TO 0460-EXIT.
025100     IF TE-DTE-AAAAMMDD (EVT-IDX) NOT = TRN-EVT-DT-EVENTO (1:8)
025200        GO TO 0460-EXIT.
025300     MOVE TRN-EVT-DT-EVENTO (9:2)  TO WS-HORA-NOVA
025400     MOVE TE-DTE-HHMMSS (EVT-IDX) (1:2) TO WS-HORA-EXIST
025500     COMPUTE WS-DIF-HORA = WS-HORA-NOVA - WS-HORA-EXIST
025600     IF WS-DIF-HORA < 0
025700        COMPUTE WS-DIF-HORA = WS-DIF-HORA * -1.
025800     IF WS-DIF-HORA < 2
025900        MOVE 'S' TO WS-CONFLITO.
026000 0460-EXIT. EXIT.
026100
026200 0300-LER-TRANSACAO.
026300     READ TRN-ARQ AT END
026400          MOVE 'S' TO WS-FIM-TRANSACAO.
026500 0300-EXIT. EXIT.
026600
026700 0320-PROCESSA-TRANSACAO.
026800     IF TRN-ENTIDADE NOT = 'EVT'
026900        GO TO 0320-PROXIMA.
027000     MOVE TRN-TIMESTAMP TO WS-HOJE
027100     COMPUTE WS-LIMITE-1-ANO = WS-HOJE-AAAAMMDD + 10000
027200     IF TRN-ACAO = 'CRIA'
027300        PERFORM 0500-CRIA-EVT THRU 0500-EXIT
027400     ELSE IF TRN-ACAO = 'ATUA'
027500        PERFORM 0550-ATUA-EVT THRU 0550-EXIT
027600     ELSE IF TRN-ACAO = 'CANC'
027700        PERFORM 0600-CANC-EVT THRU 0600-EXIT
027800     ELSE IF TRN-ACAO = 'STAT'
027900        PERFORM 0620-STAT-EVT THRU 0620-EXIT
028000     ELSE IF TRN-ACAO = 'DELE'
028100        PERFORM 0650-DELE-EVT THRU 0650-EXIT
028200     ELSE
028300        PERFORM 0990-REJEITA-DESCONHECIDA THRU 0990-EXIT.
028400 0320-PROXIMA.
028500     PERFORM 0300-LER-TRANSACAO THRU 0300-EXIT.
028600 0320-EXIT. EXIT.
028700
028800 0500-CRIA-EVT.
028900     MOVE TRN-EVT-DT-EVENTO (1:8) TO WS-DATA-EVENTO
029000     IF TRN-EVT-DT-EVENTO = ZERO OR
029100        TRN-EVT-DT-EVENTO NOT > WS-HOJE OR
029200        WS-DATA-EVENTO > WS-LIMITE-1-ANO
029300        MOVE 'E004' TO ERR-CODIGO
029400        MOVE 'DATA DO EVENTO INVALIDA' TO ERR-MENSAGEM
029500        PERFORM 0980-GRAVA-ERRO THRU 0980-EXIT
029600        GO TO 0500-EXIT.
029700     PERFORM 0420-VALIDA-ORGANIZADOR THRU 0420-EXIT.
029800     IF NOT WS-ORGANIZ-VALIDO
029900        MOVE 'E003' TO ERR-CODIGO
030000        MOVE 'ORGANIZADOR SEM PERMISSAO' TO ERR-MENSAGEM
030100        PERFORM 0980-GRAVA-ERRO THRU 0980-EXIT
030200        GO TO 0500-EXIT.
030300     MOVE ZERO TO WS-CHAVE-BUSCA
030400     PERFORM 0450-VERIFICA-CONFLITO THRU 0450-EXIT.
030500     IF WS-HA-CONFLITO
030600        MOVE 'E006' TO ERR-CODIGO
030700        MOVE 'CONFLITO DE HORARIO NO LOCAL' TO ERR-MENSAGEM
030800        PERFORM 0980-GRAVA-ERRO THRU 0980-EXIT
030900        GO TO 0500-EXIT.
031000     ADD 1 TO WS-QTD-EVT
031100     ADD 1 TO WS-MAX-ID
031200     MOVE WS-MAX-ID        TO TE-ID (WS-QTD-EVT)
031300     MOVE TRN-EVT-TITULO    TO TE-TITULO (WS-QTD-EVT)
031400     MOVE TRN-EVT-DESCRICAO TO TE-DESCRICAO (WS-QTD-EVT)
031500     MOVE TRN-EVT-DT-EVENTO TO TE-DT-EVENTO (WS-QTD-EVT)
031600     MOVE TRN-EVT-LOCAL     TO TE-LOCAL (WS-QTD-EVT)
031700     MOVE 'S'               TO TE-ATIVO (WS-QTD-EVT)
031800     MOVE TRN-EVT-ORGANIZ-ID TO TE-ORGANIZ-ID (WS-QTD-EVT)
031900     MOVE WS-HOJE            TO TE-DT-CRIACAO (WS-QTD-EVT)
032000     ADD 1 TO WS-ACEITAS.
032100 0500-EXIT. EXIT.
032200
032300 0550-ATUA-EVT.
032400     MOVE TRN-CHAVE TO WS-CHAVE-BUSCA.
032500     PERFORM 0400-LOCALIZA-EVT THRU 0400-EXIT.
032600     IF NOT WS-REGISTRO-ACHADO
032700        MOVE 'E001' TO ERR-CODIGO
032800        MOVE 'EVENTO NAO ENCONTRADO' TO ERR-MENSAGEM
032900        PERFORM 0980-GRAVA-ERRO THRU 0980-EXIT
033000        GO TO 0550-EXIT.
033100     MOVE TRN-EVT-DT-EVENTO (1:8) TO WS-DATA-EVENTO
033200     IF TRN-EVT-DT-EVENTO = ZERO OR
033300        TRN-EVT-DT-EVENTO NOT > WS-HOJE OR
033400        WS-DATA-EVENTO > WS-LIMITE-1-ANO
033500        MOVE 'E004' TO ERR-CODIGO
033600        MOVE 'DATA DO EVENTO INVALIDA' TO ERR-MENSAGEM
033700        PERFORM 0980-GRAVA-ERRO THRU 0980-EXIT
033800        GO TO 0550-EXIT.
033900     MOVE TRN-CHAVE TO WS-CHAVE-BUSCA
034000     PERFORM 0450-VERIFICA-CONFLITO THRU 0450-EXIT.
034100     IF WS-HA-CONFLITO
034200        MOVE 'E006' TO ERR-CODIGO
034300        MOVE 'CONFLITO DE HORARIO NO LOCAL' TO ERR-MENSAGEM
034400        PERFORM 0980-GRAVA-ERRO THRU 0980-EXIT
034500        GO TO 0550-EXIT.
034600     MOVE TRN-EVT-TITULO     TO TE-TITULO (EVT-IDX)
034700     MOVE TRN-EVT-DESCRICAO  TO TE-DESCRICAO (EVT-IDX)
034800     MOVE TRN-EVT-DT-EVENTO  TO TE-DT-EVENTO (EVT-IDX)
034900     MOVE TRN-EVT-LOCAL      TO TE-LOCAL (EVT-IDX)
035000     ADD 1 TO WS-ACEITAS.
035100 0550-EXIT. EXIT.
035200
035300 0600-CANC-EVT.
035400     MOVE TRN-CHAVE TO WS-CHAVE-BUSCA.
035500     PERFORM 0400-LOCALIZA-EVT THRU 0400-EXIT.
035600     IF NOT WS-REGISTRO-ACHADO
035700        MOVE 'E001' TO ERR-CODIGO
035800        MOVE 'EVENTO NAO ENCONTRADO' TO ERR-MENSAGEM
035900        PERFORM 0980-GRAVA-ERRO THRU 0980-EXIT
036000        GO TO 0600-EXIT.
036100     IF TE-DT-EVENTO (EVT-IDX) < WS-HOJE
036200        MOVE 'E005' TO ERR-CODIGO
036300        MOVE 'EVENTO JA OCORREU' TO ERR-MENSAGEM
036400        PERFORM 0980-GRAVA-ERRO THRU 0980-EXIT
036500        GO TO 0600-EXIT.
036600     MOVE 'N' TO TE-ATIVO (EVT-IDX)
036700     ADD 1 TO WS-ACEITAS.
036800 0600-EXIT. EXIT.
036900
037000 0620-STAT-EVT.
037100     MOVE TRN-CHAVE TO WS-CHAVE-BUSCA.
037200     PERFORM 0400-LOCALIZA-EVT THRU 0400-EXIT.
037300     IF NOT WS-REGISTRO-ACHADO
037400        MOVE 'E001' TO ERR-CODIGO
037500        MOVE 'EVENTO NAO ENCONTRADO' TO ERR-MENSAGEM
037600        PERFORM 0980-GRAVA-ERRO THRU 0980-EXIT
037700        GO TO 0620-EXIT.
037800     MOVE TRN-EVT-ATIVO TO TE-ATIVO (EVT-IDX)
037900     ADD 1 TO WS-ACEITAS.
038000 0620-EXIT. EXIT.
038100
038200 0650-DELE-EVT.
038300     MOVE TRN-CHAVE TO WS-CHAVE-BUSCA.
038400     PERFORM 0400-LOCALIZA-EVT THRU 0400-EXIT.
038500     IF NOT WS-REGISTRO-ACHADO
038600        MOVE 'E001' TO ERR-CODIGO
038700        MOVE 'EVENTO NAO ENCONTRADO' TO ERR-MENSAGEM
038800        PERFORM 0980-GRAVA-ERRO THRU 0980-EXIT
038900        GO TO 0650-EXIT.
039000     PERFORM 0700-REMOVE-LINHA-EVT THRU 0700-EXIT
039100     ADD 1 TO WS-ACEITAS.
039200 0650-EXIT. EXIT.
039300
039400*    0700-REMOVE-LINHA-EVT - DESLOCA AS LINHAS SEGUINTES UMA
039500*    POSICAO PARA TRAS, MANTENDO A TABELA EM ORDEM DE ID.
039600 0700-REMOVE-LINHA-EVT.
039700     PERFORM 0710-DESLOCA-LINHA THRU 0710-EXIT
039800             VARYING WS-IDX FROM EVT-IDX BY 1
039900             UNTIL WS-IDX > WS-QTD-EVT.
040000     SUBTRACT 1 FROM WS-QTD-EVT.
040100 0700-EXIT. EXIT.
040200
040300 0710-DESLOCA-LINHA.
040400     IF WS-IDX < WS-QTD-EVT
040500        MOVE WS-EVT-LINHA (WS-IDX + 1) TO WS-EVT-LINHA (WS-IDX).
040600 0710-EXIT. EXIT.
040700
040800 0980-GRAVA-ERRO.
040900     MOVE TRN-ENTIDADE TO ERR-ENTIDADE
041000     MOVE TRN-ACAO     TO ERR-ACAO
041100     MOVE TRN-CHAVE    TO ERR-CHAVE
041200     WRITE REG-ERRO
041300     ADD 1 TO WS-REJEITADAS.
041400 0980-EXIT. EXIT.
041500
041600 0990-REJEITA-DESCONHECIDA.
041700     MOVE 'E004' TO ERR-CODIGO
041800     MOVE 'ACAO DESCONHECIDA PARA EVT' TO ERR-MENSAGEM
041900     PERFORM 0980-GRAVA-ERRO THRU 0980-EXIT.
042000 0990-EXIT. EXIT.
042100
042200 0800-REGRAVAR-MESTRE.
042300     OPEN OUTPUT EVT-MASTER.
042400     PERFORM 0810-GRAVA-LINHA THRU 0810-EXIT
042500             VARYING WS-IDX FROM 1 BY 1
042600             UNTIL WS-IDX > WS-QTD-EVT.
042700     CLOSE EVT-MASTER.
042800 0800-EXIT. EXIT.
042900
043000 0810-GRAVA-LINHA.
043100     MOVE TE-ID (WS-IDX)           TO EVT-ID
043200     MOVE TE-TITULO (WS-IDX)       TO EVT-TITULO
043300     MOVE TE-DESCRICAO (WS-IDX)    TO EVT-DESCRICAO
043400     MOVE TE-DT-EVENTO (WS-IDX)    TO EVT-DT-EVENTO
043500     MOVE TE-LOCAL (WS-IDX)        TO EVT-LOCAL
043600     MOVE TE-ATIVO (WS-IDX)        TO EVT-ATIVO
043700     MOVE TE-ORGANIZ-ID (WS-IDX)   TO EVT-ORGANIZ-ID
043800     MOVE TE-DT-CRIACAO (WS-IDX)   TO EVT-DT-CRIACAO
043900     WRITE REG-EVENTO.
044000 0810-EXIT. EXIT.
044100
044200 0850-GRAVAR-CONTROLE.
044300     MOVE 'EVT' TO CNT-ENTIDADE
044400     MOVE WS-ACEITAS TO CNT-ACEITAS
044500     MOVE WS-REJEITADAS TO CNT-REJEITADAS
044600     WRITE REG-CONTROLE.
044700 0850-EXIT. EXIT.
044800
044900 0900-ENCERRAR-ARQUIVOS.
045000     CLOSE TRN-ARQ.
045100     CLOSE ERR-ARQ.
045200     CLOSE CNT-ARQ.
045300 0900-EXIT. EXIT.
045400
