000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RELCLUBE.
000300 AUTHOR. M.SOUZA.
000400 INSTALLATION. EMPRESA S/A - THE CLUB.
000500 DATE-WRITTEN. 20/01/1997.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO DO DEPARTAMENTO DE
000800     PROCESSAMENTO DE DADOS.
000900********************************************************
001000*    THE CLUB - SISTEMA DE CONTEUDO UNIVERSITARIO       *
001100*    CICLO NOTURNO - PASSO 8 DE 8 (ULTIMO)               *
001200*    FINALIDADE : EMISSAO DO RELATORIO GERAL DE           *
001300*                 ESTATISTICAS DO SISTEMA, APOS TODOS OS  *
001400*                 PASSOS DE MANUTENCAO TEREM GRAVADO SEUS  *
001500*                 MESTRES ATUALIZADOS E SEUS TOTAIS DE     *
001600*                 CONTROLE                                 *
001700********************************************************
001800*    ANALISTA       : M.SOUZA
001900*    PROGRAMADOR(A) : M.SOUZA
002000*    DATA           : 20/01/1997
002100*    VRS      DATA           DESCRICAO
002200*    1.0      20/01/1997     IMPLANTACAO
002300*    1.1      11/11/1998     JGS - AJUSTE Y2K NO TIMESTAMP DE
002400*                            CABECALHO (9(14))
002500*    1.2      19/10/1999     JGS - REVISAO GERAL Y2K DO
002600*                            SISTEMA - SEM IMPACTO NESTE
002700*                            RELATORIO (NAO GRAVA DATAS)
002800*    1.3      30/06/2006     PLM - CHAMADO 3327 - INCLUSA
002900*                            SECAO DE EVENTOS POR SITUACAO
003000*                            (ATIVO/CANCELADO/FUTURO/PASSADO)
003100*    1.4      14/02/2009     PLM - CHAMADO 3401 - INCLUSA
003200*                            SECAO DE RESUMO DE TRANSACOES
003300*                            (ACEITAS/REJEITADAS) LIDA DO
003400*                            ARQUIVO CONTROLE GRAVADO PELOS
003500*                            PASSOS ANTERIORES
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT USR-ARQ ASSIGN TO USUARIOS
004400             ORGANIZATION LINE SEQUENTIAL
004500             FILE STATUS IS ST-USR.
004600
004700     SELECT CAT-ARQ ASSIGN TO CATEGORIAS
004800             ORGANIZATION LINE SEQUENTIAL
004900             FILE STATUS IS ST-CAT.
005000
005100     SELECT ART-ARQ ASSIGN TO ARTIGOS
005200             ORGANIZATION LINE SEQUENTIAL
005300             FILE STATUS IS ST-ART.
005400
005500     SELECT COM-ARQ ASSIGN TO COMENTARIOS
005600             ORGANIZATION LINE SEQUENTIAL
005700             FILE STATUS IS ST-COM.
005800
005900     SELECT EVT-ARQ ASSIGN TO EVENTOS
006000             ORGANIZATION LINE SEQUENTIAL
006100             FILE STATUS IS ST-EVT.
006200
006300     SELECT CNT-ARQ ASSIGN TO CONTROLE
006400             ORGANIZATION LINE SEQUENTIAL
006500             FILE STATUS IS ST-CNT.
006600
006700     SELECT RELAT ASSIGN TO RELATORIO
006800             ORGANIZATION LINE SEQUENTIAL
006900             FILE STATUS IS ST-REL.
007000
007100 DATA DIVISION.
007200 FILE SECTION.
007300 FD  USR-ARQ
007400     LABEL RECORD STANDARD.
007500     COPY USRREC.
007600
007700 FD  CAT-ARQ
007800     LABEL RECORD STANDARD.
007900     COPY CATREC.
008000
008100 FD  ART-ARQ
008200     LABEL RECORD STANDARD.
008300     COPY ARTREC.
008400
008500 FD  COM-ARQ
008600     LABEL RECORD STANDARD.
008700     COPY COMREC.
008800
008900 FD  EVT-ARQ
009000     LABEL RECORD STANDARD.
009100     COPY EVTREC.
009200
009300 FD  CNT-ARQ
009400     LABEL RECORD STANDARD.
009500     COPY CNTREC.
009600
009700 FD  RELAT
009800     LABEL RECORD OMITTED.
009900 01  REG-RELAT                       PIC X(80).
010000
010100 WORKING-STORAGE SECTION.
010200 01  ST-USR                   PIC X(02) VALUE SPACES.
010300 01  ST-CAT                   PIC X(02) VALUE SPACES.
010400 01  ST-ART                   PIC X(02) VALUE SPACES.
010500 01  ST-COM                   PIC X(02) VALUE SPACES.
010600 01  ST-EVT                   PIC X(02) VALUE SPACES.
010700 01  ST-CNT                   PIC X(02) VALUE SPACES.
010800 01  ST-REL                   PIC X(02) VALUE SPACES.
010900
011000 77  WS-QTD-USR                PIC 9(07) COMP VALUE ZERO.
011100 77  WS-QTD-ART                PIC 9(07) COMP VALUE ZERO.
011200 77  WS-QTD-COM                PIC 9(07) COMP VALUE ZERO.
011300 77  WS-QTD-COM-APROV          PIC 9(07) COMP VALUE ZERO.
011400 77  WS-QTD-COM-PEND           PIC 9(07) COMP VALUE ZERO.
011500 77  WS-QTD-EVT                PIC 9(07) COMP VALUE ZERO.
011600 77  WS-QTD-EVT-ATIVO          PIC 9(07) COMP VALUE ZERO.
011700 77  WS-QTD-EVT-CANCEL         PIC 9(07) COMP VALUE ZERO.
011800 77  WS-QTD-EVT-FUTURO         PIC 9(07) COMP VALUE ZERO.
011900 77  WS-QTD-EVT-PASSADO        PIC 9(07) COMP VALUE ZERO.
012000 77  WS-TOT-ACEITAS            PIC 9(07) COMP VALUE ZERO.
012100 77  WS-TOT-REJEITADAS         PIC 9(07) COMP VALUE ZERO.
012200 77  WS-TOT-LIDAS              PIC 9(07) COMP VALUE ZERO.
012300 77  WS-IDX                    PIC 9(05) COMP VALUE ZERO.
012400 77  WS-IDX2                   PIC 9(05) COMP VALUE ZERO.
012500 77  WS-ACHOU                  PIC X(01) VALUE 'N'.
012600 77  WS-DATA-EVENTO            PIC 9(08) VALUE ZERO.
012700
012800 01  WS-HOJE                   PIC 9(14) VALUE ZEROS.
012900 01  WS-HOJE-R REDEFINES WS-HOJE.
013000     05  WS-HOJE-AAAAMMDD      PIC 9(08).
013100     05  WS-HOJE-HHMMSS        PIC 9(06).
013200
013300 01  WS-TOT-PUBLIC-CAT         PIC 9(07) COMP VALUE ZERO.
013400
013500*    TABELA DE CATEGORIAS COM CONTADOR DE ARTIGOS PUBLICADOS
013600 01  WS-TABELA-CATEGORIAS.
013700     05  WS-CAT-LINHA OCCURS 1 TO 9999 TIMES
013800                      DEPENDING ON WS-QTD-CAT
013900                      INDEXED BY CAT-IDX.
014000         10  TC-ID                PIC 9(07).
014100         10  TC-NOME              PIC X(30).
014200         10  TC-QTD-PUBLIC        PIC 9(07) COMP.
014300 77  WS-QTD-CAT                PIC 9(05) COMP VALUE ZERO.
014400
014500 01  CABE1.
014600     05  FILLER               PIC X(20) VALUE SPACES.
014700     05  FILLER               PIC X(26) VALUE
014800         'RELATORIO GERAL DO SISTEMA'.
014900     05  FILLER               PIC X(34) VALUE SPACES.
015000
015100 01  CABE2.
015200     05  FILLER               PIC X(14) VALUE 'DATA/HORA EXEC'.
015300     05  FILLER               PIC X(01) VALUE ':'.
015400     05  CAB-TIMESTAMP        PIC 9(14).
015500     05  FILLER               PIC X(51) VALUE SPACES.
015600
015700 01  LINHA-BRANCO.
015800     05  FILLER               PIC X(80) VALUE SPACES.
015900
016000 01  LINHA-TITULO.
016100     05  LT-TEXTO             PIC X(60).
016200     05  FILLER               PIC X(20) VALUE SPACES.
016300
016400 01  LINHA-TOTAL.
016500     05  LTO-ROTULO           PIC X(40).
016600     05  FILLER               PIC X(33) VALUE SPACES.
016700     05  LTO-VALOR            PIC ZZZZZZ9.
016800
016900 01  LINHA-CATEGORIA.
017000     05  LC-NOME              PIC X(30).
017100     05  FILLER               PIC X(02) VALUE SPACES.
017200     05  FILLER               PIC X(25) VALUE
017300         'ARTIGOS PUBLICADOS......'.
017400     05  LC-QTD               PIC ZZZZZZ9.
017500     05  FILLER               PIC X(16) VALUE SPACES.
017600
017700 01  LINHA-TRAILER.
017800     05  FILLER               PIC X(15) VALUE 'FIM DO RELATORI'.
017900     05  FILLER               PIC X(01) VALUE 'O'.
018000     05  FILLER               PIC X(64) VALUE SPACES.
018100
018200 PROCEDURE DIVISION.
018300
018400 0000-MAIN-CONTROLE.
018500     PERFORM 0100-ABRIR-ARQUIVOS THRU 0100-EXIT.
018600     PERFORM 0200-CONTAR-USUARIOS THRU 0200-EXIT.
018700     PERFORM 0250-CARREGAR-CATEGORIAS THRU 0250-EXIT.
018800     PERFORM 0300-CONTAR-ARTIGOS THRU 0300-EXIT.
018900     PERFORM 0350-CONTAR-COMENTARIOS THRU 0350-EXIT.
019000     PERFORM 0400-CONTAR-EVENTOS THRU 0400-EXIT.
019100     PERFORM 0450-SOMAR-CONTROLE THRU 0450-EXIT.
019200     PERFORM 0500-EMITIR-CABECALHO THRU 0500-EXIT.
019300     PERFORM 0550-EMITIR-TOTAIS-GERAIS THRU 0550-EXIT.
019400     PERFORM 0600-EMITIR-CATEGORIAS THRU 0600-EXIT.
019500     PERFORM 0650-EMITIR-EVENTOS THRU 0650-EXIT.
019600     PERFORM 0700-EMITIR-TRANSACOES THRU 0700-EXIT.
019700     PERFORM 0750-EMITIR-TRAILER THRU 0750-EXIT.
019800     PERFORM 0900-ENCERRAR-ARQUIVOS THRU 0900-EXIT.
019900     STOP RUN.
020000
020100 0100-ABRIR-ARQUIVOS.
020200     ACCEPT WS-HOJE FROM DATE YYYYMMDD.
020300     OPEN INPUT USR-ARQ.
020400     OPEN INPUT CAT-ARQ.
020500     OPEN INPUT ART-ARQ.
020600     OPEN INPUT COM-ARQ.
020700     OPEN INPUT EVT-ARQ.
020800     OPEN INPUT CNT-ARQ.
020900     OPEN OUTPUT RELAT.
021000 0100-EXIT. EXIT.
021100
021200 0200-CONTAR-USUARIOS.
021300     MOVE ZERO TO WS-QTD-USR.
021400 0210-LER-USUARIO.
021500     READ USR-ARQ AT END
021600          GO TO 0200-EXIT.
021700     ADD 1 TO WS-QTD-USR
021800     GO TO 0210-LER-USUARIO.
021900 0200-EXIT.
022000     CLOSE USR-ARQ.
022100     EXIT.
022200
022300 0250-CARREGAR-CATEGORIAS.
022400     MOVE ZERO TO WS-QTD-CAT.
022500 0260-LER-CATEGORIA.
022600     READ CAT-ARQ AT END
022700          GO TO 0250-EXIT.
022800     ADD 1 TO WS-QTD-CAT
022900     MOVE CAT-ID            TO TC-ID (WS-QTD-CAT)
023000     MOVE CAT-NOME          TO TC-NOME (WS-QTD-CAT)
023100     MOVE ZERO              TO TC-QTD-PUBLIC (WS-QTD-CAT)
023200     GO TO 0260-LER-CATEGORIA.
023300 0250-EXIT.
023400     CLOSE CAT-ARQ.
023500     EXIT.
023600
023700 0300-CONTAR-ARTIGOS.
023800     MOVE ZERO TO WS-QTD-ART.
023900 0310-LER-ARTIGO.
024000     READ ART-ARQ AT END
024100          GO TO 0300-EXIT.
024200     ADD 1 TO WS-QTD-ART
024300     IF ART-E-PUBLICADO
024400        MOVE ART-CATEGORIA-ID TO WS-TOT-PUBLIC-CAT
024500        PERFORM 0320-LOCALIZA-CAT THRU 0320-EXIT
024600        IF WS-ACHOU = 'S'
024700           ADD 1 TO TC-QTD-PUBLIC (WS-IDX2)
024800     GO TO 0310-LER-ARTIGO.
024900 0300-EXIT.
025000     CLOSE ART-ARQ.
025100     EXIT.
025200
025300 0320-LOCALIZA-CAT.
025400     MOVE 'N' TO WS-ACHOU.
025500     PERFORM 0330-COMPARA-CAT THRU 0330-EXIT
025600             VARYING WS-IDX2 FROM 1 BY 1
025700             UNTIL WS-IDX2 > WS-QTD-CAT
025800                OR WS-ACHOU = 'S'.
025900 0320-EXIT. EXIT.
026000
026100 0330-COMPARA-CAT.
026200     IF TC-ID (WS-IDX2) = WS-TOT-PUBLIC-CAT
026300        MOVE 'S' TO WS-ACHOU.
026400 0330-EXIT. EXIT.
026500
026600 0350-CONTAR-COMENTARIOS.
026700     MOVE ZERO TO WS-QTD-COM WS-QTD-COM-APROV WS-QTD-COM-PEND.
026800 0360-LER-COMENTARIO.
026900     READ COM-ARQ AT END
027000          GO TO 0350-EXIT.
027100     ADD 1 TO WS-QTD-COM
027200     IF COM-ESTA-APROVADO
027300        ADD 1 TO WS-QTD-COM-APROV
027400     ELSE
027500        ADD 1 TO WS-QTD-COM-PEND
027600     GO TO 0360-LER-COMENTARIO.
027700 0350-EXIT.
027800     CLOSE COM-ARQ.
027900     EXIT.
028000
028100 0400-CONTAR-EVENTOS.
028200     MOVE ZERO TO WS-QTD-EVT WS-QTD-EVT-ATIVO
028300                  WS-QTD-EVT-CANCEL WS-QTD-EVT-FUTURO
028400                  WS-QTD-EVT-PASSADO.
028500 0410-LER-EVENTO.
028600     READ EVT-ARQ AT END
028700          GO TO 0400-EXIT.
028800     ADD 1 TO WS-QTD-EVT
028900     IF EVT-ESTA-ATIVO
029000        ADD 1 TO WS-QTD-EVT-ATIVO
029100     ELSE
029200        ADD 1 TO WS-QTD-EVT-CANCEL
029300     MOVE EVT-DT-EVENTO (1:8) TO WS-DATA-EVENTO
029400     IF WS-DATA-EVENTO > WS-HOJE-AAAAMMDD
029500        ADD 1 TO WS-QTD-EVT-FUTURO
029600     ELSE
029700        ADD 1 TO WS-QTD-EVT-PASSADO
029800     GO TO 0410-LER-EVENTO.
029900 0400-EXIT.
030000     CLOSE EVT-ARQ.
030100     EXIT.
030200
030300 0450-SOMAR-CONTROLE.
030400     MOVE ZERO TO WS-TOT-ACEITAS WS-TOT-REJEITADAS WS-TOT-LIDAS.
030500 0460-LER-CONTROLE.
030600     READ CNT-ARQ AT END
030700          GO TO 0450-EXIT.
030800     ADD CNT-ACEITAS    TO WS-TOT-ACEITAS
030900     ADD CNT-REJEITADAS TO WS-TOT-REJEITADAS
031000     GO TO 0460-LER-CONTROLE.
031100 0450-EXIT.
031200     CLOSE CNT-ARQ.
031300     COMPUTE WS-TOT-LIDAS = WS-TOT-ACEITAS + WS-TOT-REJEITADAS.
031400     EXIT.
031500
031600 0500-EMITIR-CABECALHO.
031700     MOVE WS-HOJE TO CAB-TIMESTAMP.
031800     WRITE REG-RELAT FROM CABE1 AFTER PAGE.
031900     WRITE REG-RELAT FROM CABE2 AFTER 2.
032000     WRITE REG-RELAT FROM LINHA-BRANCO AFTER 1.
032100 0500-EXIT. EXIT.
032200
032300 0550-EMITIR-TOTAIS-GERAIS.
032400     MOVE 'TOTAIS GERAIS' TO LT-TEXTO
032500     WRITE REG-RELAT FROM LINHA-TITULO AFTER 1
032600     MOVE 'TOTAL DE USUARIOS' TO LTO-ROTULO
032700     MOVE WS-QTD-USR TO LTO-VALOR
032800     WRITE REG-RELAT FROM LINHA-TOTAL AFTER 1
032900     MOVE 'TOTAL DE ARTIGOS' TO LTO-ROTULO
033000     MOVE WS-QTD-ART TO LTO-VALOR
033100     WRITE REG-RELAT FROM LINHA-TOTAL AFTER 1
033200     MOVE 'TOTAL DE COMENTARIOS' TO LTO-ROTULO
033300     MOVE WS-QTD-COM TO LTO-VALOR
033400     WRITE REG-RELAT FROM LINHA-TOTAL AFTER 1
033500     MOVE '  COMENTARIOS APROVADOS' TO LTO-ROTULO
033600     MOVE WS-QTD-COM-APROV TO LTO-VALOR
033700     WRITE REG-RELAT FROM LINHA-TOTAL AFTER 1
033800     MOVE '  COMENTARIOS PENDENTES' TO LTO-ROTULO
033900     MOVE WS-QTD-COM-PEND TO LTO-VALOR
034000     WRITE REG-RELAT FROM LINHA-TOTAL AFTER 1
034100     MOVE 'TOTAL DE EVENTOS' TO LTO-ROTULO
034200     MOVE WS-QTD-EVT TO LTO-VALOR
034300     WRITE REG-RELAT FROM LINHA-TOTAL AFTER 1
034400     WRITE REG-RELAT FROM LINHA-BRANCO AFTER 1.
034500 0550-EXIT. EXIT.
034600
034700 0600-EMITIR-CATEGORIAS.
034800     MOVE 'ARTIGOS PUBLICADOS POR CATEGORIA' TO LT-TEXTO
034900     WRITE REG-RELAT FROM LINHA-TITULO AFTER 1
035000     MOVE ZERO TO WS-TOT-PUBLIC-CAT
035100     PERFORM 0610-EMITIR-LINHA-CAT THRU 0610-EXIT
035200             VARYING WS-IDX FROM 1 BY 1
035300             UNTIL WS-IDX > WS-QTD-CAT
035400     MOVE 'TOTAL DE ARTIGOS PUBLICADOS' TO LTO-ROTULO
035500     MOVE WS-TOT-PUBLIC-CAT TO LTO-VALOR
035600     WRITE REG-RELAT FROM LINHA-TOTAL AFTER 1
035700     WRITE REG-RELAT FROM LINHA-BRANCO AFTER 1.
035800 0600-EXIT. EXIT.
035900
036000 0610-EMITIR-LINHA-CAT.
036100     MOVE TC-NOME (WS-IDX) TO LC-NOME
036200     MOVE TC-QTD-PUBLIC (WS-IDX) TO LC-QTD
036300     WRITE REG-RELAT FROM LINHA-CATEGORIA AFTER 1
036400     ADD TC-QTD-PUBLIC (WS-IDX) TO WS-TOT-PUBLIC-CAT.
036500 0610-EXIT. EXIT.
036600
036700 0650-EMITIR-EVENTOS.
036800     MOVE 'EVENTOS POR SITUACAO' TO LT-TEXTO
036900     WRITE REG-RELAT FROM LINHA-TITULO AFTER 1
037000     MOVE 'EVENTOS ATIVOS' TO LTO-ROTULO
037100     MOVE WS-QTD-EVT-ATIVO TO LTO-VALOR
037200     WRITE REG-RELAT FROM LINHA-TOTAL AFTER 1
037300     MOVE 'EVENTOS CANCELADOS' TO LTO-ROTULO
037400     MOVE WS-QTD-EVT-CANCEL TO LTO-VALOR
037500     WRITE REG-RELAT FROM LINHA-TOTAL AFTER 1
037600     MOVE 'EVENTOS FUTUROS' TO LTO-ROTULO
037700     MOVE WS-QTD-EVT-FUTURO TO LTO-VALOR
037800     WRITE REG-RELAT FROM LINHA-TOTAL AFTER 1
037900     MOVE 'EVENTOS PASSADOS' TO LTO-ROTULO
038000     MOVE WS-QTD-EVT-PASSADO TO LTO-VALOR
038100     WRITE REG-RELAT FROM LINHA-TOTAL AFTER 1
038200     MOVE 'TOTAL GERAL DE EVENTOS' TO LTO-ROTULO
038300     MOVE WS-QTD-EVT TO LTO-VALOR
038400     WRITE REG-RELAT FROM LINHA-TOTAL AFTER 1
038500     WRITE REG-RELAT FROM LINHA-BRANCO AFTER 1.
038600 0650-EXIT. EXIT.
038700
038800 0700-EMITIR-TRANSACOES.
038900     MOVE 'RESUMO DE TRANSACOES DO CICLO' TO LT-TEXTO
039000     WRITE REG-RELAT FROM LINHA-TITULO AFTER 1
039100     MOVE 'TRANSACOES ACEITAS' TO LTO-ROTULO
039200     MOVE WS-TOT-ACEITAS TO LTO-VALOR
039300     WRITE REG-RELAT FROM LINHA-TOTAL AFTER 1
039400     MOVE 'TRANSACOES REJEITADAS' TO LTO-ROTULO
039500     MOVE WS-TOT-REJEITADAS TO LTO-VALOR
039600     WRITE REG-RELAT FROM LINHA-TOTAL AFTER 1
039700     MOVE 'TOTAL DE TRANSACOES LIDAS' TO LTO-ROTULO
039800     MOVE WS-TOT-LIDAS TO LTO-VALOR
039900     WRITE REG-RELAT FROM LINHA-TOTAL AFTER 1
040000     WRITE REG-RELAT FROM LINHA-BRANCO AFTER 1.
040100 0700-EXIT. EXIT.
040200
040300 0750-EMITIR-TRAILER.
040400     WRITE REG-RELAT FROM LINHA-TRAILER AFTER 1.
040500 0750-EXIT. EXIT.
040600
040700 0900-ENCERRAR-ARQUIVOS.
040800     CLOSE RELAT.
040900 0900-EXIT. EXIT.
041000
