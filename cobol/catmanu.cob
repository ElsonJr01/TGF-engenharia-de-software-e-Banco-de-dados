000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CATMANU.
000300 AUTHOR. M.SOUZA.
000400 INSTALLATION. EMPRESA S/A - THE CLUB.
000500 DATE-WRITTEN. 14/06/1991.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO DO DEPARTAMENTO DE
000800     PROCESSAMENTO DE DADOS.
000900********************************************************
001000*    THE CLUB - SISTEMA DE CONTEUDO UNIVERSITARIO       *
001100*    CICLO NOTURNO - PASSO 2 DE 8                       *
001200*    FINALIDADE : MANUTENCAO DO CADASTRO DE CATEGORIAS   *
001300*                 DE ARTIGOS A PARTIR DO ARQUIVO DE      *
001400*                 TRANSACOES                             *
001500********************************************************
001600*    ANALISTA       : M.SOUZA
001700*    PROGRAMADOR(A) : M.SOUZA
001800*    DATA           : 14/06/1991
001900*    VRS      DATA           DESCRICAO
002000*    1.0      14/06/1991     IMPLANTACAO
002100*    1.1      07/03/1995     RLC - REGRA DE NOME UNICO (SEM
002200*                            DIFERENCIAR MAIUSC/MINUSC)
002300*    1.2      19/10/1999     JGS - AJUSTE Y2K - SEM CAMPOS DE
002400*                            DATA NESTE CADASTRO
002500*    1.3      30/06/2006     PLM - CHAMADO 3322 - EXCLUSAO
002600*                            SOMENTE PERMANENTE BLOQUEADA SE
002700*                            HOUVER QUALQUER ARTIGO LIGADO;
002800*                            DESATIVACAO BLOQUEADA SE HOUVER
002900*                            ARTIGO PUBLICADO LIGADO
003000
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT CAT-MASTER ASSIGN TO CATEGORIAS
003800             ORGANIZATION LINE SEQUENTIAL
003900             FILE STATUS IS ST-CAT.
004000
004100     SELECT ART-MASTER ASSIGN TO ARTIGOS
004200             ORGANIZATION LINE SEQUENTIAL
004300             FILE STATUS IS ST-ART.
004400
004500     SELECT TRN-ARQ ASSIGN TO TRANSACOES
004600             ORGANIZATION LINE SEQUENTIAL
004700             FILE STATUS IS ST-TRN.
004800
004900     SELECT ERR-ARQ ASSIGN TO ERROS
005000             ORGANIZATION LINE SEQUENTIAL
005100             FILE STATUS IS ST-ERR.
005200
005300     SELECT CNT-ARQ ASSIGN TO CONTROLE
005400             ORGANIZATION LINE SEQUENTIAL
005500             FILE STATUS IS ST-CNT.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  CAT-MASTER
006000     LABEL RECORD STANDARD.
006100     COPY CATREC.
006200
006300 FD  ART-MASTER
006400     LABEL RECORD STANDARD.
006500     COPY ARTREC.
006600
006700 FD  TRN-ARQ
006800     LABEL RECORD STANDARD.
006900     COPY TRNREC.
007000
007100 FD  ERR-ARQ
007200     LABEL RECORD STANDARD.
007300     COPY ERRREC.
007400
007500 FD  CNT-ARQ
007600     LABEL RECORD STANDARD.
007700     COPY CNTREC.
007800
007900 WORKING-STORAGE SECTION.
008000 01  ST-CAT                   PIC X(02) VALUE SPACES.
008100 01  ST-ART                   PIC X(02) VALUE SPACES.
008200 01  ST-TRN                   PIC X(02) VALUE SPACES.
008300 01  ST-ERR                   PIC X(02) VALUE SPACES.
008400 01  ST-CNT                   PIC X(02) VALUE SPACES.
008500 01  WS-FIM-TRANSACAO         PIC X(01) VALUE 'N'.
008600     88  WS-NAO-HA-MAIS-TRN   VALUE 'S'.
008700 01  WS-ACHOU                 PIC X(01) VALUE 'N'.
008800     88  WS-REGISTRO-ACHADO   VALUE 'S'.
008900
009000 77  WS-QTD-CAT                PIC 9(05) COMP VALUE ZERO.
009100 77  WS-QTD-ART                PIC 9(05) COMP VALUE ZERO.
009200 77  WS-IDX                    PIC 9(05) COMP VALUE ZERO.
009300 77  WS-IDX2                   PIC 9(05) COMP VALUE ZERO.
009400 77  WS-MAX-ID                 PIC 9(07) COMP VALUE ZERO.
009500 77  WS-QTD-PUBLICADOS         PIC 9(07) COMP VALUE ZERO.
009600 77  WS-QTD-LIGADOS            PIC 9(07) COMP VALUE ZERO.
009700 77  WS-ACEITAS                PIC 9(07) COMP VALUE ZERO.
009800 77  WS-REJEITADAS             PIC 9(07) COMP VALUE ZERO.
009900
010000 01  WS-CHAVE-BUSCA             PIC 9(07) VALUE ZERO.
010100 01  WS-NOME-MAIUSC             PIC X(30) VALUE SPACES.
010200 01  WS-NOME-COMPARA            PIC X(30) VALUE SPACES.
010300
010400 01  WS-TABELA-CATEGORIAS.
010500     05  WS-CAT-LINHA OCCURS 1 TO 9999 TIMES
010600                      DEPENDING ON WS-QTD-CAT
010700                      ASCENDING KEY IS TC-ID
010800                      INDEXED BY CAT-IDX.
010900         10  TC-ID               PIC 9(07).
011000         10  TC-NOME             PIC X(30).
011100         10  TC-DESCRICAO        PIC X(80).
011200         10  TC-COR              PIC X(07).
011300         10  TC-ICONE            PIC X(20).
011400         10  TC-ATIVA            PIC X(01).
011500
011600 01  WS-TABELA-ARTIGOS.
011700     05  WS-ART-LINHA OCCURS 1 TO 9999 TIMES
011800                      DEPENDING ON WS-QTD-ART
011900                      INDEXED BY ART-IDX.
012000         10  TA-CATEGORIA-ID     PIC 9(07).
012100         10  TA-STATUS           PIC X(10).
012200
012300 PROCEDURE DIVISION.
012400
012500 0000-MAIN-CONTROLE.
012600     PERFORM 0100-ABRIR-ARQUIVOS THRU 0100-EXIT.
012700     PERFORM 0150-CARREGAR-ARTIGOS THRU 0150-EXIT.
012800     PERFORM 0200-CARREGAR-TABELA THRU 0200-EXIT.
012900     PERFORM 0300-LER-TRANSACAO THRU 0300-EXIT.
013000     PERFORM 0320-PROCESSA-TRANSACAO THRU 0320-EXIT
013100             UNTIL WS-NAO-HA-MAIS-TRN.
013200     PERFORM 0800-REGRAVAR-MESTRE THRU 0800-EXIT.
013300     PERFORM 0850-GRAVAR-CONTROLE THRU 0850-EXIT.
013400     PERFORM 0900-ENCERRAR-ARQUIVOS THRU 0900-EXIT.
013500     STOP RUN.
013600
013700 0100-ABRIR-ARQUIVOS.
013800     OPEN INPUT CAT-MASTER.
013900     OPEN INPUT ART-MASTER.
014000     OPEN INPUT TRN-ARQ.
014100     IF ST-TRN NOT = '00'
014200        DISPLAY 'CATMANU - ERRO AO ABRIR TRANSACOES ' ST-TRN
014300        STOP RUN.
014400     OPEN EXTEND ERR-ARQ.
014500     OPEN EXTEND CNT-ARQ.
014600 0100-EXIT. EXIT.
014700
014800 0150-CARREGAR-ARTIGOS.
014900     MOVE ZERO TO WS-QTD-ART.
015000 0160-LER-ARTIGO.
015100     READ ART-MASTER AT END
015200          GO TO 0150-EXIT.
015300     ADD 1 TO WS-QTD-ART
015400     MOVE ART-CATEGORIA-ID TO TA-CATEGORIA-ID (WS-QTD-ART)
015500     MOVE ART-STATUS       TO TA-STATUS (WS-QTD-ART)
015600     GO TO 0160-LER-ARTIGO.
015700 0150-EXIT.
015800     CLOSE ART-MASTER.
015900     EXIT.
016000
016100 0200-CARREGAR-TABELA.
016200     MOVE ZERO TO WS-QTD-CAT.
016300 0210-LER-CATEGORIA.
016400     READ CAT-MASTER AT END
016500          GO TO 0200-EXIT.
016600     ADD 1 TO WS-QTD-CAT
016700     MOVE CAT-ID          TO TC-ID (WS-QTD-CAT)
016800     MOVE CAT-NOME         TO TC-NOME (WS-QTD-CAT)
016900     MOVE CAT-DESCRICAO    TO TC-DESCRICAO (WS-QTD-CAT)
017000     MOVE CAT-COR          TO TC-COR (WS-QTD-CAT)
017100     MOVE CAT-ICONE        TO TC-ICONE (WS-QTD-CAT)
017200     MOVE CAT-ATIVA        TO TC-ATIVA (WS-QTD-CAT)
017300     IF TC-ID (WS-QTD-CAT) > WS-MAX-ID
017400        MOVE TC-ID (WS-QTD-CAT) TO WS-MAX-ID
017500     GO TO 0210-LER-CATEGORIA.
017600 0200-EXIT.
017700     CLOSE CAT-MASTER.
017800     EXIT.
017900
018000 0400-LOCALIZA-CAT.
018100     MOVE 'N' TO WS-ACHOU.
018200     PERFORM 0410-COMPARA-CAT THRU 0410-EXIT
018300             VARYING CAT-IDX FROM 1 BY 1
018400             UNTIL CAT-IDX > WS-QTD-CAT
018500                OR WS-REGISTRO-ACHADO.
018600 0400-EXIT. EXIT.
018700
018800 0410-COMPARA-CAT.
018900     IF TC-ID (CAT-IDX) = WS-CHAVE-BUSCA
019000        MOVE 'S' TO WS-ACHOU.
019100 0410-EXIT. EXIT.
019200
019300*    0450-VERIFICA-NOME-DUPL - NOME COMPARADO JA' EM MAIUSCULAS
019400*    (CASE-INSENSITIVE), CONTRA TODAS AS OUTRAS CATEGORIAS.
019500 0450-VERIFICA-NOME-DUPL.
019600     MOVE 'N' TO WS-ACHOU.
019700     IF WS-QTD-CAT = ZERO
019800        GO TO 0450-EXIT.
019900     PERFORM 0460-COMPARA-NOME THRU 0460-EXIT
020000             VARYING WS-IDX2 FROM 1 BY 1
020100             UNTIL WS-IDX2 > WS-QTD-CAT.
020200 0450-EXIT. EXIT.
020300
020400 0460-COMPARA-NOME.
020500     MOVE TC-NOME (WS-IDX2) TO WS-NOME-COMPARA
020600     INSPECT WS-NOME-COMPARA
020700        CONVERTING
020800        'abcdefghijklmnopqrstuvwxyz'
020900        TO
021000        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
021100     IF WS-NOME-COMPARA = WS-NOME-MAIUSC
021200        AND TC-ID (WS-IDX2) NOT = TRN-CHAVE
021300        MOVE 'S' TO WS-ACHOU.
021400 0460-EXIT. EXIT.
021500
021600*    0470-CONTA-ARTIGOS-CAT - CONTA ARTIGOS LIGADOS A' CATEGORIA
021700*    E QUANTOS DELES ESTAO PUBLICADOS.
021800 0470-CONTA-ARTIGOS-CAT.
021900     MOVE ZERO TO WS-QTD-LIGADOS.
022000     MOVE ZERO TO WS-QTD-PUBLICADOS.
022100     IF WS-QTD-ART = ZERO
022200        GO TO 0470-EXIT.
022300     PERFORM 0480-CONTA-UM-ARTIGO THRU 0480-EXIT
022400             VARYING ART-IDX FROM 1 BY 1
022500             UNTIL ART-IDX > WS-QTD-ART.
022600 0470-EXIT. EXIT.
022700
022800 0480-CONTA-UM-ARTIGO.
022900     IF TA-CATEGORIA-ID (ART-IDX) = WS-CHAVE-BUSCA
023000        ADD 1 TO WS-QTD-LIGADOS
023100        IF TA-STATUS (ART-IDX) = 'PUBLICADO'
023200           ADD 1 TO WS-QTD-PUBLICADOS.
023300 0480-EXIT. EXIT.
023400
023500 0300-LER-TRANSACAO.
023600     READ TRN-ARQ AT END
023700          MOVE 'S' TO WS-FIM-TRANSACAO.
023800 0300-EXIT. EXIT.
023900
024000 0320-PROCESSA-TRANSACAO.
024100     IF TRN-ENTIDADE NOT = 'CAT'
024200        GO TO 0320-PROXIMA.
024300     MOVE TRN-CAT-NOME TO WS-NOME-MAIUSC
024400     INSPECT WS-NOME-MAIUSC
024500        CONVERTING
024600        'abcdefghijklmnopqrstuvwxyz'
024700        TO
024800        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
024900     IF TRN-ACAO = 'CRIA'
025000        PERFORM 0500-CRIA-CAT THRU 0500-EXIT
025100     ELSE IF TRN-ACAO = 'ATUA'
025200        PERFORM 0550-ATUA-CAT THRU 0550-EXIT
025300     ELSE IF TRN-ACAO = 'STAT'
025400        PERFORM 0600-STAT-CAT THRU 0600-EXIT
025500     ELSE IF TRN-ACAO = 'DELE'
025600        PERFORM 0650-DELE-CAT THRU 0650-EXIT
025700     ELSE
025800        PERFORM 0990-REJEITA-DESCONHECIDA THRU 0990-EXIT.
025900 0320-PROXIMA.
026000     PERFORM 0300-LER-TRANSACAO THRU 0300-EXIT.
026100 0320-EXIT. EXIT.
026200
026300 0500-CRIA-CAT.
026400     PERFORM 0450-VERIFICA-NOME-DUPL THRU 0450-EXIT.
026500     IF WS-REGISTRO-ACHADO
026600        MOVE 'E002' TO ERR-CODIGO
026700        MOVE 'NOME DE CATEGORIA JA EXISTE' TO ERR-MENSAGEM
026800        PERFORM 0980-GRAVA-ERRO THRU 0980-EXIT
026900        GO TO 0500-EXIT.
027000     ADD 1 TO WS-QTD-CAT
027100     ADD 1 TO WS-MAX-ID
027200     MOVE WS-MAX-ID       TO TC-ID (WS-QTD-CAT)
027300     MOVE TRN-CAT-NOME     TO TC-NOME (WS-QTD-CAT)
027400     MOVE TRN-CAT-DESCRICAO TO TC-DESCRICAO (WS-QTD-CAT)
027500     IF TRN-CAT-COR = SPACES
027600        MOVE '#007bff' TO TC-COR (WS-QTD-CAT)
027700     ELSE
027800        MOVE TRN-CAT-COR TO TC-COR (WS-QTD-CAT)
027900     MOVE TRN-CAT-ICONE    TO TC-ICONE (WS-QTD-CAT)
028000     MOVE 'S'              TO TC-ATIVA (WS-QTD-CAT)
028100     ADD 1 TO WS-ACEITAS.
028200 0500-EXIT. EXIT.
028300
028400 0550-ATUA-CAT.
028500     MOVE TRN-CHAVE TO WS-CHAVE-BUSCA.
028600     PERFORM 0400-LOCALIZA-CAT THRU 0400-EXIT.
028700     IF NOT WS-REGISTRO-ACHADO
028800        MOVE 'E001' TO ERR-CODIGO
028900        MOVE 'CATEGORIA NAO ENCONTRADA' TO ERR-MENSAGEM
029000        PERFORM 0980-GRAVA-ERRO THRU 0980-EXIT
029100        GO TO 0550-EXIT.
029200     IF WS-NOME-MAIUSC NOT = SPACES
029300        PERFORM 0450-VERIFICA-NOME-DUPL THRU 0450-EXIT
029400        IF WS-REGISTRO-ACHADO
029500           MOVE 'E002' TO ERR-CODIGO
029600           MOVE 'NOME DE CATEGORIA JA EXISTE' TO ERR-MENSAGEM
029700           PERFORM 0980-GRAVA-ERRO THRU 0980-EXIT
029800           GO TO 0550-EXIT
029900        ELSE
030000           MOVE TRN-CAT-NOME TO TC-NOME (CAT-IDX).
030100     MOVE TRN-CAT-DESCRICAO TO TC-DESCRICAO (CAT-IDX)
030200     IF TRN-CAT-COR NOT = SPACES
030300        MOVE TRN-CAT-COR TO TC-COR (CAT-IDX)
030400     MOVE TRN-CAT-ICONE TO TC-ICONE (CAT-IDX)
030500     ADD 1 TO WS-ACEITAS.
030600 0550-EXIT. EXIT.
030700
030800 0600-STAT-CAT.
030900     MOVE TRN-CHAVE TO WS-CHAVE-BUSCA.
031000     PERFORM 0400-LOCALIZA-CAT THRU 0400-EXIT.
031100     IF NOT WS-REGISTRO-ACHADO
031200        MOVE 'E001' TO ERR-CODIGO
031300        MOVE 'CATEGORIA NAO ENCONTRADA' TO ERR-MENSAGEM
031400        PERFORM 0980-GRAVA-ERRO THRU 0980-EXIT
031500        GO TO 0600-EXIT.
031600     IF TRN-CAT-ATIVA = 'S' AND TC-ATIVA (CAT-IDX) = 'S'
031700        MOVE 'E005' TO ERR-CODIGO
031800        MOVE 'CATEGORIA JA ATIVA' TO ERR-MENSAGEM
031900        PERFORM 0980-GRAVA-ERRO THRU 0980-EXIT
032000        GO TO 0600-EXIT.
032100     MOVE TRN-CAT-ATIVA TO TC-ATIVA (CAT-IDX)
032200     ADD 1 TO WS-ACEITAS.
032300 0600-EXIT. EXIT.
032400
032500 0650-DELE-CAT.
032600     MOVE TRN-CHAVE TO WS-CHAVE-BUSCA.
032700     PERFORM 0400-LOCALIZA-CAT THRU 0400-EXIT.
032800     IF NOT WS-REGISTRO-ACHADO
032900        MOVE 'E001' TO ERR-CODIGO
033000        MOVE 'CATEGORIA NAO ENCONTRADA' TO ERR-MENSAGEM
033100        PERFORM 0980-GRAVA-ERRO THRU 0980-EXIT
033200        GO TO 0650-EXIT.
033300     PERFORM 0470-CONTA-ARTIGOS-CAT THRU 0470-EXIT.
033400     IF TRN-CAT-ATIVA = 'N'
033500        IF WS-QTD-PUBLICADOS > ZERO
033600           MOVE 'E005' TO ERR-CODIGO
033700           MOVE 'HA ARTIGO PUBLICADO NA CATEGORIA' TO ERR-MENSAGEM
033800           PERFORM 0980-GRAVA-ERRO THRU 0980-EXIT
033900           GO TO 0650-EXIT
034000        ELSE
034100           MOVE 'N' TO TC-ATIVA (CAT-IDX)
034200           ADD 1 TO WS-ACEITAS
034300           GO TO 0650-EXIT.
034400     IF WS-QTD-LIGADOS > ZERO
034500        MOVE 'E005' TO ERR-CODIGO
034600        MOVE 'HA ARTIGO LIGADO A CATEGORIA' TO ERR-MENSAGEM
034700        PERFORM 0980-GRAVA-ERRO THRU 0980-EXIT
034800        GO TO 0650-EXIT.
034900     PERFORM 0700-REMOVE-LINHA-CAT THRU 0700-EXIT
035000     ADD 1 TO WS-ACEITAS.
035100 0650-EXIT. EXIT.
035200
035300*    0700-REMOVE-LINHA-CAT - DESLOCA AS LINHAS SEGUINTES UMA
035400*    POSICAO PARA TRAS, MANTENDO A TABELA EM ORDEM DE ID.
035500 0700-REMOVE-LINHA-CAT.
035600     PERFORM 0710-DESLOCA-LINHA THRU 0710-EXIT
035700             VARYING WS-IDX FROM CAT-IDX BY 1
035800             UNTIL WS-IDX > WS-QTD-CAT.
035900     SUBTRACT 1 FROM WS-QTD-CAT.
036000 0700-EXIT. EXIT.
036100
036200 0710-DESLOCA-LINHA.
036300     IF WS-IDX < WS-QTD-CAT
036400        MOVE WS-CAT-LINHA (WS-IDX + 1) TO WS-CAT-LINHA (WS-IDX).
036500 0710-EXIT. EXIT.
036600
036700 0980-GRAVA-ERRO.
036800     MOVE TRN-ENTIDADE TO ERR-ENTIDADE
036900     MOVE TRN-ACAO     TO ERR-ACAO
037000     MOVE TRN-CHAVE    TO ERR-CHAVE
037100     WRITE REG-ERRO
037200     ADD 1 TO WS-REJEITADAS.
037300 0980-EXIT. EXIT.
037400
037500 0990-REJEITA-DESCONHECIDA.
037600     MOVE 'E004' TO ERR-CODIGO
037700     MOVE 'ACAO DESCONHECIDA PARA CAT' TO ERR-MENSAGEM
037800     PERFORM 0980-GRAVA-ERRO THRU 0980-EXIT.
037900 0990-EXIT. EXIT.
038000
038100 0800-REGRAVAR-MESTRE.
038200     OPEN OUTPUT CAT-MASTER.
038300     PERFORM 0810-GRAVA-LINHA THRU 0810-EXIT
038400             VARYING WS-IDX FROM 1 BY 1
038500             UNTIL WS-IDX > WS-QTD-CAT.
038600     CLOSE CAT-MASTER.
038700 0800-EXIT. EXIT.
038800
038900 0810-GRAVA-LINHA.
039000     MOVE TC-ID (WS-IDX)          TO CAT-ID
039100     MOVE TC-NOME (WS-IDX)        TO CAT-NOME
039200     MOVE TC-DESCRICAO (WS-IDX)   TO CAT-DESCRICAO
039300     MOVE TC-COR (WS-IDX)         TO CAT-COR
039400     MOVE TC-ICONE (WS-IDX)       TO CAT-ICONE
039500     MOVE TC-ATIVA (WS-IDX)       TO CAT-ATIVA
039600     WRITE REG-CATEGORIA.
039700 0810-EXIT. EXIT.
039800
039900 0850-GRAVAR-CONTROLE.
040000     MOVE 'CAT' TO CNT-ENTIDADE
040100     MOVE WS-ACEITAS TO CNT-ACEITAS
040200     MOVE WS-REJEITADAS TO CNT-REJEITADAS
040300     WRITE REG-CONTROLE.
040400 0850-EXIT. EXIT.
040500
040600 0900-ENCERRAR-ARQUIVOS.
040700     CLOSE TRN-ARQ.
040800     CLOSE ERR-ARQ.
040900     CLOSE CNT-ARQ.
041000 0900-EXIT. EXIT.
041100
