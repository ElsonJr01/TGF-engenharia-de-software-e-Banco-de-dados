000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. USRMANU.
000300 AUTHOR. M.SOUZA.
000400 INSTALLATION. EMPRESA S/A - THE CLUB.
000500 DATE-WRITTEN. 14/06/1991.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO DO DEPARTAMENTO DE
000800     PROCESSAMENTO DE DADOS.
000900********************************************************
001000*    THE CLUB - SISTEMA DE CONTEUDO UNIVERSITARIO       *
001100*    CICLO NOTURNO - PASSO 1 DE 8                       *
001200*    FINALIDADE : MANUTENCAO DO CADASTRO DE USUARIOS     *
001300*                 (CRIACAO/ALTERACAO/ATIVACAO/INATIVACAO *
001400*                 A PARTIR DO ARQUIVO DE TRANSACOES)     *
001500********************************************************
001600*    ANALISTA       : M.SOUZA
001700*    PROGRAMADOR(A) : M.SOUZA
001800*    DATA           : 14/06/1991
001900*    VRS      DATA           DESCRICAO
002000*    1.0      14/06/1991     IMPLANTACAO - CADASTRO DE LEITORES
002100*    1.1      02/09/1993     RLC - INCLUIDO PERFIL ADMIN/EDITOR/
002200*                            REDATOR/LEITOR NA CRIACAO
002300*    1.2      20/01/1997     RLC - REGRA DE EMAIL UNICO E
002400*                            NORMALIZACAO PARA MINUSCULAS
002500*    1.3      11/11/1998     JGS - AJUSTE Y2K NAS DATAS DE
002600*                            CRIACAO/ATUALIZACAO (9(14))
002700*    1.4      03/05/2004     JGS - INATIVACAO DUPLA PASSA A
002800*                            REJEITAR COM E005
002900*    1.5      22/09/2009     PLM - CHAMADO 3321 - ESTE PASSO
003000*                            ABRE O ARQUIVO DE CONTROLE E O DE
003100*                            ERROS PARA O CICLO INTEIRO (E' O
003200*                            PRIMEIRO PASSO DO JOB CLBNOITE)
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT USR-MASTER ASSIGN TO USUARIOS
004100             ORGANIZATION LINE SEQUENTIAL
004200             FILE STATUS IS ST-USR.
004300
004400     SELECT TRN-ARQ ASSIGN TO TRANSACOES
004500             ORGANIZATION LINE SEQUENTIAL
004600             FILE STATUS IS ST-TRN.
004700
004800     SELECT ERR-ARQ ASSIGN TO ERROS
004900             ORGANIZATION LINE SEQUENTIAL
005000             FILE STATUS IS ST-ERR.
005100
005200     SELECT CNT-ARQ ASSIGN TO CONTROLE
005300             ORGANIZATION LINE SEQUENTIAL
005400             FILE STATUS IS ST-CNT.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  USR-MASTER
005900     LABEL RECORD STANDARD.
006000     COPY USRREC.
006100
006200 FD  TRN-ARQ
006300     LABEL RECORD STANDARD.
006400     COPY TRNREC.
006500
006600 FD  ERR-ARQ
006700     LABEL RECORD STANDARD.
006800     COPY ERRREC.
006900
007000 FD  CNT-ARQ
007100     LABEL RECORD STANDARD.
007200     COPY CNTREC.
007300
007400 WORKING-STORAGE SECTION.
007500 01  ST-USR                   PIC X(02) VALUE SPACES.
007600 01  ST-TRN                   PIC X(02) VALUE SPACES.
007700 01  ST-ERR                   PIC X(02) VALUE SPACES.
007800 01  ST-CNT                   PIC X(02) VALUE SPACES.
007900 01  WS-FIM-TRANSACAO         PIC X(01) VALUE 'N'.
008000     88  WS-NAO-HA-MAIS-TRN   VALUE 'S'.
008100 01  WS-ACHOU                 PIC X(01) VALUE 'N'.
008200     88  WS-REGISTRO-ACHADO   VALUE 'S'.
008300
008400 77  WS-QTD-USR                PIC 9(05) COMP VALUE ZERO.
008500 77  WS-IDX                    PIC 9(05) COMP VALUE ZERO.
008600 77  WS-IDX2                   PIC 9(05) COMP VALUE ZERO.
008700 77  WS-MAX-ID                 PIC 9(07) COMP VALUE ZERO.
008800 77  WS-ACEITAS                PIC 9(07) COMP VALUE ZERO.
008900 77  WS-REJEITADAS              PIC 9(07) COMP VALUE ZERO.
009000
009100 01  WS-HOJE                   PIC 9(14) VALUE ZEROS.
009200 01  WS-EMAIL-MINUSC            PIC X(60) VALUE SPACES.
009300 01  WS-CHAVE-BUSCA             PIC 9(07) VALUE ZERO.
009400
009500 01  WS-TABELA-USUARIOS.
009600     05  WS-USR-LINHA OCCURS 1 TO 9999 TIMES
009700                      DEPENDING ON WS-QTD-USR
009800                      ASCENDING KEY IS TU-ID
009900                      INDEXED BY USR-IDX.
010000         10  TU-ID               PIC 9(07).
010100         10  TU-NOME             PIC X(40).
010200         10  TU-EMAIL            PIC X(60).
010300         10  TU-SENHA-HASH       PIC X(40).
010400         10  TU-TIPO             PIC X(10).
010500         10  TU-ATIVO            PIC X(01).
010600         10  TU-DT-CRIACAO       PIC 9(14).
010700         10  TU-DT-ATUALIZ       PIC 9(14).
010800
010900 PROCEDURE DIVISION.
011000
011100 0000-MAIN-CONTROLE.
011200     PERFORM 0100-ABRIR-ARQUIVOS THRU 0100-EXIT.
011300     PERFORM 0200-CARREGAR-TABELA THRU 0200-EXIT.
011400     PERFORM 0300-LER-TRANSACAO THRU 0300-EXIT.
011500     PERFORM 0320-PROCESSA-TRANSACAO THRU 0320-EXIT
011600             UNTIL WS-NAO-HA-MAIS-TRN.
011700     PERFORM 0800-REGRAVAR-MESTRE THRU 0800-EXIT.
011800     PERFORM 0850-GRAVAR-CONTROLE THRU 0850-EXIT.
011900     PERFORM 0900-ENCERRAR-ARQUIVOS THRU 0900-EXIT.
012000     STOP RUN.
012100
012200 0100-ABRIR-ARQUIVOS.
012300     OPEN INPUT USR-MASTER.
012400     IF ST-USR NOT = '00' AND ST-USR NOT = '35'
012500        DISPLAY 'USRMANU - ERRO AO ABRIR USUARIOS ' ST-USR
012600        STOP RUN.
012700     OPEN INPUT TRN-ARQ.
012800     IF ST-TRN NOT = '00'
012900        DISPLAY 'USRMANU - ERRO AO ABRIR TRANSACOES ' ST-TRN
013000        STOP RUN.
013100     OPEN OUTPUT ERR-ARQ.
013200     OPEN OUTPUT CNT-ARQ.
013300 0100-EXIT. EXIT.
013400
013500 0200-CARREGAR-TABELA.
013600     MOVE ZERO TO WS-QTD-USR.
013700 0210-LER-USUARIO.
013800     IF ST-USR = '35'
013900        GO TO 0200-EXIT.
014000     READ USR-MASTER AT END
014100          GO TO 0200-EXIT.
014200     ADD 1 TO WS-QTD-USR
014300     MOVE USR-ID         TO TU-ID (WS-QTD-USR)
014400     MOVE USR-NOME        TO TU-NOME (WS-QTD-USR)
014500     MOVE USR-EMAIL        TO TU-EMAIL (WS-QTD-USR)
014600     MOVE USR-SENHA-HASH   TO TU-SENHA-HASH (WS-QTD-USR)
014700     MOVE USR-TIPO         TO TU-TIPO (WS-QTD-USR)
014800     MOVE USR-ATIVO        TO TU-ATIVO (WS-QTD-USR)
014900     MOVE USR-DT-CRIACAO   TO TU-DT-CRIACAO (WS-QTD-USR)
015000     MOVE USR-DT-ATUALIZ   TO TU-DT-ATUALIZ (WS-QTD-USR)
015100     IF TU-ID (WS-QTD-USR) > WS-MAX-ID
015200        MOVE TU-ID (WS-QTD-USR) TO WS-MAX-ID
015300     GO TO 0210-LER-USUARIO.
015400 0200-EXIT.
015500     CLOSE USR-MASTER.
015600     EXIT.
015700
015800*    0400-LOCALIZA-USR - BUSCA BINARIA NA TABELA ORDENADA POR
015900*    ID (SEARCH ALL), MODELANDO O INDICE DE CHAVE UNICA QUE NO
016000*    SISTEMA ORIGEM E' MANTIDO PELO BANCO DE DADOS.
016100 0400-LOCALIZA-USR.
016200     MOVE 'N' TO WS-ACHOU.
016300     IF WS-QTD-USR = ZERO
016400        GO TO 0400-EXIT.
016500     SEARCH ALL WS-USR-LINHA
016600          WHEN TU-ID (USR-IDX) = WS-CHAVE-BUSCA
016700               MOVE 'S' TO WS-ACHOU.
016800 0400-EXIT. EXIT.
016900
017000*    0450-VERIFICA-EMAIL-DUPL - BUSCA SEQUENCIAL (O EMAIL NAO
017100*    ESTA' EM ORDEM NA TABELA) COMPARANDO JA' EM MINUSCULAS.
017200 0450-VERIFICA-EMAIL-DUPL.
017300     MOVE 'N' TO WS-ACHOU.
017400     IF WS-QTD-USR = ZERO
017500        GO TO 0450-EXIT.
017600     PERFORM 0460-COMPARA-EMAIL THRU 0460-EXIT
017700             VARYING WS-IDX2 FROM 1 BY 1
017800             UNTIL WS-IDX2 > WS-QTD-USR.
017900 0450-EXIT. EXIT.
018000
018100 0460-COMPARA-EMAIL.
018200     IF TU-EMAIL (WS-IDX2) = WS-EMAIL-MINUSC
018300        AND TU-ID (WS-IDX2) NOT = TRN-CHAVE
018400        MOVE 'S' TO WS-ACHOU.
018500 0460-EXIT. EXIT.
018600
018700 0300-LER-TRANSACAO.
018800     READ TRN-ARQ AT END
018900          MOVE 'S' TO WS-FIM-TRANSACAO.
019000 0300-EXIT. EXIT.
019100
019200 0320-PROCESSA-TRANSACAO.
019300     IF TRN-ENTIDADE NOT = 'USR'
019400        GO TO 0320-PROXIMA.
019500     MOVE TRN-TIMESTAMP TO WS-HOJE
019600     MOVE TRN-USR-EMAIL TO WS-EMAIL-MINUSC
019700     INSPECT WS-EMAIL-MINUSC
019800        CONVERTING
019900        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
020000        TO
020100        'abcdefghijklmnopqrstuvwxyz'
020200     IF TRN-ACAO = 'CRIA'
020300        PERFORM 0500-CRIA-USR THRU 0500-EXIT
020400     ELSE IF TRN-ACAO = 'ATUA'
020500        PERFORM 0550-ATUA-USR THRU 0550-EXIT
020600     ELSE IF TRN-ACAO = 'STAT'
020700        PERFORM 0600-STAT-USR THRU 0600-EXIT
020800     ELSE IF TRN-ACAO = 'DELE'
020900        PERFORM 0650-DELE-USR THRU 0650-EXIT
021000     ELSE
021100        PERFORM 0990-REJEITA-DESCONHECIDA THRU 0990-EXIT.
021200 0320-PROXIMA.
021300     PERFORM 0300-LER-TRANSACAO THRU 0300-EXIT.
021400 0320-EXIT. EXIT.
021500
021600 0500-CRIA-USR.
021700     PERFORM 0450-VERIFICA-EMAIL-DUPL THRU 0450-EXIT.
021800     IF WS-REGISTRO-ACHADO
021900        MOVE 'E002' TO ERR-CODIGO
022000        MOVE 'EMAIL JA CADASTRADO' TO ERR-MENSAGEM
022100        PERFORM 0980-GRAVA-ERRO THRU 0980-EXIT
022200        GO TO 0500-EXIT.
022300     ADD 1 TO WS-QTD-USR
022400     ADD 1 TO WS-MAX-ID
022500     MOVE WS-MAX-ID      TO TU-ID (WS-QTD-USR)
022600     MOVE TRN-USR-NOME    TO TU-NOME (WS-QTD-USR)
022700     MOVE WS-EMAIL-MINUSC TO TU-EMAIL (WS-QTD-USR)
022800     MOVE TRN-USR-SENHA-HASH TO TU-SENHA-HASH (WS-QTD-USR)
022900     IF TRN-USR-TIPO = SPACES
023000        MOVE 'LEITOR' TO TU-TIPO (WS-QTD-USR)
023100     ELSE
023200        MOVE TRN-USR-TIPO TO TU-TIPO (WS-QTD-USR)
023300     MOVE 'S'            TO TU-ATIVO (WS-QTD-USR)
023400     MOVE WS-HOJE        TO TU-DT-CRIACAO (WS-QTD-USR)
023500     MOVE WS-HOJE        TO TU-DT-ATUALIZ (WS-QTD-USR)
023600     ADD 1 TO WS-ACEITAS.
023700 0500-EXIT. EXIT.
023800
023900 0550-ATUA-USR.
024000     MOVE TRN-CHAVE TO WS-CHAVE-BUSCA.
024100     PERFORM 0400-LOCALIZA-USR THRU 0400-EXIT.
024200     IF NOT WS-REGISTRO-ACHADO
024300        MOVE 'E001' TO ERR-CODIGO
024400        MOVE 'USUARIO NAO ENCONTRADO' TO ERR-MENSAGEM
024500        PERFORM 0980-GRAVA-ERRO THRU 0980-EXIT
024600        GO TO 0550-EXIT.
024700     IF WS-EMAIL-MINUSC NOT = TU-EMAIL (USR-IDX)
024800        PERFORM 0450-VERIFICA-EMAIL-DUPL THRU 0450-EXIT
024900        IF WS-REGISTRO-ACHADO
025000           MOVE 'E002' TO ERR-CODIGO
025100           MOVE 'EMAIL JA CADASTRADO' TO ERR-MENSAGEM
025200           PERFORM 0980-GRAVA-ERRO THRU 0980-EXIT
025300           GO TO 0550-EXIT
025400        ELSE
025500           MOVE WS-EMAIL-MINUSC TO TU-EMAIL (USR-IDX).
025600     MOVE TRN-USR-NOME TO TU-NOME (USR-IDX)
025700     IF TRN-USR-TIPO NOT = SPACES
025800        MOVE TRN-USR-TIPO TO TU-TIPO (USR-IDX)
025900     IF TRN-USR-SENHA-HASH NOT = SPACES
026000        MOVE TRN-USR-SENHA-HASH TO TU-SENHA-HASH (USR-IDX)
026100     MOVE WS-HOJE TO TU-DT-ATUALIZ (USR-IDX)
026200     ADD 1 TO WS-ACEITAS.
026300 0550-EXIT. EXIT.
026400
026500 0600-STAT-USR.
026600     MOVE TRN-CHAVE TO WS-CHAVE-BUSCA.
026700     PERFORM 0400-LOCALIZA-USR THRU 0400-EXIT.
026800     IF NOT WS-REGISTRO-ACHADO
026900        MOVE 'E001' TO ERR-CODIGO
027000        MOVE 'USUARIO NAO ENCONTRADO' TO ERR-MENSAGEM
027100        PERFORM 0980-GRAVA-ERRO THRU 0980-EXIT
027200        GO TO 0600-EXIT.
027300     MOVE TRN-USR-ATIVO TO TU-ATIVO (USR-IDX)
027400     MOVE WS-HOJE TO TU-DT-ATUALIZ (USR-IDX)
027500     ADD 1 TO WS-ACEITAS.
027600 0600-EXIT. EXIT.
027700
027800 0650-DELE-USR.
027900     MOVE TRN-CHAVE TO WS-CHAVE-BUSCA.
028000     PERFORM 0400-LOCALIZA-USR THRU 0400-EXIT.
028100     IF NOT WS-REGISTRO-ACHADO
028200        MOVE 'E001' TO ERR-CODIGO
028300        MOVE 'USUARIO NAO ENCONTRADO' TO ERR-MENSAGEM
028400        PERFORM 0980-GRAVA-ERRO THRU 0980-EXIT
028500        GO TO 0650-EXIT.
028600     IF TU-ATIVO (USR-IDX) = 'N'
028700        MOVE 'E005' TO ERR-CODIGO
028800        MOVE 'USUARIO JA INATIVO' TO ERR-MENSAGEM
028900        PERFORM 0980-GRAVA-ERRO THRU 0980-EXIT
029000        GO TO 0650-EXIT.
029100     MOVE 'N' TO TU-ATIVO (USR-IDX)
029200     MOVE WS-HOJE TO TU-DT-ATUALIZ (USR-IDX)
029300     ADD 1 TO WS-ACEITAS.
029400 0650-EXIT. EXIT.
029500
029600 0980-GRAVA-ERRO.
029700     MOVE TRN-ENTIDADE TO ERR-ENTIDADE
029800     MOVE TRN-ACAO     TO ERR-ACAO
029900     MOVE TRN-CHAVE    TO ERR-CHAVE
030000     WRITE REG-ERRO
030100     ADD 1 TO WS-REJEITADAS.
030200 0980-EXIT. EXIT.
030300
030400 0990-REJEITA-DESCONHECIDA.
030500     MOVE 'E004' TO ERR-CODIGO
030600     MOVE 'ACAO DESCONHECIDA PARA USR' TO ERR-MENSAGEM
030700     PERFORM 0980-GRAVA-ERRO THRU 0980-EXIT.
030800 0990-EXIT. EXIT.
030900
031000 0800-REGRAVAR-MESTRE.
031100     OPEN OUTPUT USR-MASTER.
031200     PERFORM 0810-GRAVA-LINHA THRU 0810-EXIT
031300             VARYING WS-IDX FROM 1 BY 1
031400             UNTIL WS-IDX > WS-QTD-USR.
031500     CLOSE USR-MASTER.
031600 0800-EXIT. EXIT.
031700
031800 0810-GRAVA-LINHA.
031900     MOVE TU-ID (WS-IDX)          TO USR-ID
032000     MOVE TU-NOME (WS-IDX)        TO USR-NOME
032100     MOVE TU-EMAIL (WS-IDX)       TO USR-EMAIL
032200     MOVE TU-SENHA-HASH (WS-IDX)  TO USR-SENHA-HASH
032300     MOVE TU-TIPO (WS-IDX)        TO USR-TIPO
032400     MOVE TU-ATIVO (WS-IDX)       TO USR-ATIVO
032500     MOVE TU-DT-CRIACAO (WS-IDX)  TO USR-DT-CRIACAO
032600     MOVE TU-DT-ATUALIZ (WS-IDX)  TO USR-DT-ATUALIZ
032700     WRITE REG-USUARIO.
032800 0810-EXIT. EXIT.
032900
033000 0850-GRAVAR-CONTROLE.
033100     MOVE 'USR' TO CNT-ENTIDADE
033200     MOVE WS-ACEITAS TO CNT-ACEITAS
033300     MOVE WS-REJEITADAS TO CNT-REJEITADAS
033400     WRITE REG-CONTROLE.
033500 0850-EXIT. EXIT.
033600
033700 0900-ENCERRAR-ARQUIVOS.
033800     CLOSE TRN-ARQ.
033900     CLOSE ERR-ARQ.
034000     CLOSE CNT-ARQ.
034100 0900-EXIT. EXIT.
034200
