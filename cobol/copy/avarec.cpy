000100*    THE CLUB - SISTEMA DE CONTEUDO UNIVERSITARIO
000200*    COPYBOOK      : AVAREC
000300*    FINALIDADE    : LAYOUT DO CADASTRO MESTRE DE AVALIACOES
000400*                    (NOTAS) DE LEITORES SOBRE ARTIGOS
000500*    ANALISTA      : M.SOUZA
000600*    PROGRAMADOR(A): M.SOUZA
000700*    DATA          : 20/01/1997
000800*    VRS      DATA           DESCRICAO
000900*    1.0      20/01/1997     IMPLANTACAO - UMA AVALIACAO POR
001000*                            PAR LEITOR/ARTIGO
001100 01  REG-AVALIACAO.
001200     05  AVA-CHAVE.
001300         10  AVA-ID               PIC 9(07).
001400     05  AVA-USUARIO-ID           PIC 9(07).
001500     05  AVA-ARTIGO-ID            PIC 9(07).
001600     05  AVA-TIPO                 PIC X(10).
001700         88  AVA-E-GOSTEI         VALUE 'GOSTEI'.
001800         88  AVA-E-NEUTRO         VALUE 'NEUTRO'.
001900         88  AVA-E-NAO-GOSTEI     VALUE 'NAO-GOSTEI'.
002000     05  FILLER                   PIC X(05) VALUE SPACES.
002100
