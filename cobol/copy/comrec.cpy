000100*    THE CLUB - SISTEMA DE CONTEUDO UNIVERSITARIO
000200*    COPYBOOK      : COMREC
000300*    FINALIDADE    : LAYOUT DO CADASTRO MESTRE DE COMENTARIOS
000400*                    DE LEITORES (ARQUIVO COMENTARIOS)
000500*    ANALISTA      : M.SOUZA
000600*    PROGRAMADOR(A): M.SOUZA
000700*    DATA          : 20/01/1997
000800*    VRS      DATA           DESCRICAO
000900*    1.0      20/01/1997     IMPLANTACAO - MODERACAO DE
001000*                            COMENTARIOS DE ARTIGOS
001100*    1.1      11/11/1998     JGS - AJUSTE Y2K NA DATA DO
001200*                            COMENTARIO (9(14))
001300 01  REG-COMENTARIO.
001400     05  COM-CHAVE.
001500         10  COM-ID               PIC 9(07).
001600     05  COM-ARTIGO-ID            PIC 9(07).
001700     05  COM-USUARIO-ID           PIC 9(07).
001800     05  COM-TEXTO                PIC X(100).
001900     05  COM-APROVADO             PIC X(01).
002000         88  COM-ESTA-APROVADO    VALUE 'S'.
002100         88  COM-ESTA-PENDENTE    VALUE 'N'.
002200     05  COM-DT-COMENTARIO        PIC 9(14).
002300     05  COM-DT-COMENTARIO-R REDEFINES COM-DT-COMENTARIO.
002400         10  COM-DTC-AAAAMMDD     PIC 9(08).
002500         10  COM-DTC-HHMMSS       PIC 9(06).
002600     05  FILLER                   PIC X(05) VALUE SPACES.
002700
