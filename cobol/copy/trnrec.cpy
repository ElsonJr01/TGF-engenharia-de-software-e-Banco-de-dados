000100*    THE CLUB - SISTEMA DE CONTEUDO UNIVERSITARIO
000200*    COPYBOOK      : TRNREC
000300*    FINALIDADE    : LAYOUT DO ARQUIVO DE TRANSACOES DE ENTRADA
000400*                    DO CICLO NOTURNO (ARQUIVO TRANSACOES) - UM
000500*                    SO ARQUIVO ALIMENTA TODAS AS MANUTENCOES,
000600*                    DESPACHADO POR ENTIDADE/ACAO
000700*    ANALISTA      : M.SOUZA
000800*    PROGRAMADOR(A): M.SOUZA
000900*    DATA          : 20/01/1997
001000*    VRS      DATA           DESCRICAO
001100*    1.0      20/01/1997     IMPLANTACAO
001200*    1.1      15/04/2001     RLC - INCLUSAS AREAS DE EVENTO E
001300*                            EDITAL NO REDEFINES DE TRN-DADOS
001400 01  REG-TRANSACAO.
001500     05  TRN-ENTIDADE             PIC X(03).
001600         88  TRN-E-USUARIO        VALUE 'USR'.
001700         88  TRN-E-CATEGORIA      VALUE 'CAT'.
001800         88  TRN-E-ARTIGO         VALUE 'ART'.
001900         88  TRN-E-COMENTARIO     VALUE 'COM'.
002000         88  TRN-E-AVALIACAO      VALUE 'AVA'.
002100         88  TRN-E-EVENTO         VALUE 'EVT'.
002200         88  TRN-E-EDITAL         VALUE 'EDT'.
002300     05  TRN-ACAO                 PIC X(04).
002400     05  TRN-CHAVE                PIC 9(07).
002500     05  TRN-DADOS                PIC X(306).
002600     05  TRN-DADOS-USR REDEFINES TRN-DADOS.
002700         10  TRN-USR-NOME         PIC X(40).
002800         10  TRN-USR-EMAIL        PIC X(60).
002900         10  TRN-USR-SENHA-HASH   PIC X(40).
003000         10  TRN-USR-TIPO         PIC X(10).
003100         10  TRN-USR-ATIVO        PIC X(01).
003200         10  FILLER               PIC X(155).
003300     05  TRN-DADOS-CAT REDEFINES TRN-DADOS.
003400         10  TRN-CAT-NOME         PIC X(30).
003500         10  TRN-CAT-DESCRICAO    PIC X(80).
003600         10  TRN-CAT-COR          PIC X(07).
003700         10  TRN-CAT-ICONE        PIC X(20).
003800         10  TRN-CAT-ATIVA        PIC X(01).
003900         10  FILLER               PIC X(168).
004000     05  TRN-DADOS-ART REDEFINES TRN-DADOS.
004100         10  TRN-ART-TITULO       PIC X(60).
004200         10  TRN-ART-RESUMO       PIC X(80).
004300         10  TRN-ART-STATUS       PIC X(10).
004400         10  TRN-ART-AUTOR-ID     PIC 9(07).
004500         10  TRN-ART-CATEGORIA-ID PIC 9(07).
004600         10  TRN-ART-DESTAQUE     PIC X(01).
004700         10  FILLER               PIC X(141).
004800     05  TRN-DADOS-COM REDEFINES TRN-DADOS.
004900         10  TRN-COM-ARTIGO-ID    PIC 9(07).
005000         10  TRN-COM-USUARIO-ID   PIC 9(07).
005100         10  TRN-COM-TEXTO        PIC X(100).
005200         10  TRN-COM-APROVADO     PIC X(01).
005300         10  FILLER               PIC X(191).
005400     05  TRN-DADOS-AVA REDEFINES TRN-DADOS.
005500         10  TRN-AVA-USUARIO-ID   PIC 9(07).
005600         10  TRN-AVA-ARTIGO-ID    PIC 9(07).
005700         10  TRN-AVA-TIPO         PIC X(10).
005800         10  FILLER               PIC X(282).
005900     05  TRN-DADOS-EVT REDEFINES TRN-DADOS.
006000         10  TRN-EVT-TITULO       PIC X(60).
006100         10  TRN-EVT-DESCRICAO    PIC X(100).
006200         10  TRN-EVT-DT-EVENTO    PIC 9(14).
006300         10  TRN-EVT-LOCAL        PIC X(40).
006400         10  TRN-EVT-ORGANIZ-ID   PIC 9(07).
006500         10  TRN-EVT-ATIVO        PIC X(01).
006600         10  FILLER               PIC X(84).
006700     05  TRN-DADOS-EDT REDEFINES TRN-DADOS.
006800         10  TRN-EDT-TITULO       PIC X(60).
006900         10  TRN-EDT-DESCRICAO    PIC X(80).
007000         10  TRN-EDT-ARQ-NOME     PIC X(40).
007100         10  TRN-EDT-DT-VALIDADE  PIC 9(14).
007200         10  TRN-EDT-ATIVO        PIC X(01).
007300         10  FILLER               PIC X(111).
007400     05  TRN-TIMESTAMP             PIC 9(14).
007500     05  TRN-TIMESTAMP-R REDEFINES TRN-TIMESTAMP.
007600         10  TRN-TS-AAAAMMDD       PIC 9(08).
007700         10  TRN-TS-HHMMSS         PIC 9(06).
007800
