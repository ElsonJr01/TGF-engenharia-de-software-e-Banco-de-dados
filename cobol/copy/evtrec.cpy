000100*    THE CLUB - SISTEMA DE CONTEUDO UNIVERSITARIO
000200*    COPYBOOK      : EVTREC
000300*    FINALIDADE    : LAYOUT DO CADASTRO MESTRE DE EVENTOS
000400*                    CULTURAIS (ARQUIVO EVENTOS)
000500*    ANALISTA      : M.SOUZA
000600*    PROGRAMADOR(A): M.SOUZA
000700*    DATA          : 07/03/1995
000800*    VRS      DATA           DESCRICAO
000900*    1.0      07/03/1995     IMPLANTACAO
001000*    1.1      11/11/1998     JGS - AJUSTE Y2K NAS DATAS PARA
001100*                            FORMATO AAAAMMDDHHMMSS (9(14))
001200*    1.2      15/04/2001     RLC - INCLUSO ORGANIZADOR E REGRA
001300*                            DE CONFLITO DE HORARIO NO LOCAL
001400 01  REG-EVENTO.
001500     05  EVT-CHAVE.
001600         10  EVT-ID               PIC 9(07).
001700     05  EVT-TITULO               PIC X(60).
001800     05  EVT-DESCRICAO            PIC X(100).
001900     05  EVT-DT-EVENTO            PIC 9(14).
002000     05  EVT-DT-EVENTO-R REDEFINES EVT-DT-EVENTO.
002100         10  EVT-DTE-AAAAMMDD     PIC 9(08).
002200         10  EVT-DTE-HHMMSS       PIC 9(06).
002300     05  EVT-LOCAL                PIC X(40).
002400     05  EVT-ATIVO                PIC X(01).
002500         88  EVT-ESTA-ATIVO       VALUE 'S'.
002600         88  EVT-ESTA-CANCELADO   VALUE 'N'.
002700     05  EVT-ORGANIZ-ID           PIC 9(07).
002800     05  EVT-DT-CRIACAO           PIC 9(14).
002900     05  FILLER                   PIC X(01) VALUE SPACE.
003000
