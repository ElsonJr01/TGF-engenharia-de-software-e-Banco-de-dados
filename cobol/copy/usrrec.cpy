000100*    THE CLUB - SISTEMA DE CONTEUDO UNIVERSITARIO
000200*    COPYBOOK      : USRREC
000300*    FINALIDADE    : LAYOUT DO CADASTRO MESTRE DE USUARIOS
000400*                    (ARQUIVO USUARIOS)
000500*    ANALISTA      : M.SOUZA
000600*    PROGRAMADOR(A): M.SOUZA
000700*    DATA          : 14/06/1991
000800*    VRS      DATA           DESCRICAO
000900*    1.0      14/06/1991     IMPLANTACAO - CADASTRO DE LEITORES
001000*    1.1      02/09/1993     RLC - INCLUSO TIPO DE PERFIL
001100*                            (ADMIN/EDITOR/REDATOR/LEITOR)
001200*    1.2      20/01/1997     RLC - INCLUSO CONTROLE ATIVO/INATIVO
001300*    1.3      11/11/1998     JGS - AJUSTE Y2K NAS DATAS PARA
001400*                            FORMATO AAAAMMDDHHMMSS (9(14))
001500*    1.4      03/05/2004     JGS - AMPLIADO EMAIL PARA X(60)
001600 01  REG-USUARIO.
001700     05  USR-CHAVE.
001800         10  USR-ID              PIC 9(07).
001900     05  USR-NOME                PIC X(40).
002000     05  USR-EMAIL                PIC X(60).
002100     05  USR-SENHA-HASH           PIC X(40).
002200     05  USR-TIPO                 PIC X(10).
002300         88  USR-E-ADMIN          VALUE 'ADMIN'.
002400         88  USR-E-EDITOR         VALUE 'EDITOR'.
002500         88  USR-E-REDATOR        VALUE 'REDATOR'.
002600         88  USR-E-LEITOR         VALUE 'LEITOR'.
002700     05  USR-ATIVO                PIC X(01).
002800         88  USR-ESTA-ATIVO       VALUE 'S'.
002900         88  USR-ESTA-INATIVO     VALUE 'N'.
003000     05  USR-DT-CRIACAO           PIC 9(14).
003100     05  USR-DT-ATUALIZ           PIC 9(14).
003200     05  USR-DT-CRIACAO-R REDEFINES USR-DT-CRIACAO.
003300         10  USR-DTC-AAAAMMDD     PIC 9(08).
003400         10  USR-DTC-HHMMSS       PIC 9(06).
003500     05  FILLER                   PIC X(05) VALUE SPACES.
003600
