000100*    THE CLUB - SISTEMA DE CONTEUDO UNIVERSITARIO
000200*    COPYBOOK      : CATREC
000300*    FINALIDADE    : LAYOUT DO CADASTRO MESTRE DE CATEGORIAS
000400*                    DE ARTIGOS (ARQUIVO CATEGORIAS)
000500*    ANALISTA      : M.SOUZA
000600*    PROGRAMADOR(A): M.SOUZA
000700*    DATA          : 14/06/1991
000800*    VRS      DATA           DESCRICAO
000900*    1.0      14/06/1991     IMPLANTACAO
001000*    1.1      07/03/1995     RLC - INCLUSO CAMPO DE ICONE
001100*    1.2      19/10/1999     JGS - AJUSTE Y2K - SEM IMPACTO
001200*                            NESTE LAYOUT (NAO HA DATAS)
001300 01  REG-CATEGORIA.
001400     05  CAT-CHAVE.
001500         10  CAT-ID              PIC 9(07).
001600     05  CAT-NOME                 PIC X(30).
001700     05  CAT-DESCRICAO            PIC X(80).
001800     05  CAT-COR                  PIC X(07).
001900     05  CAT-COR-R REDEFINES CAT-COR.
002000         10  CAT-COR-MARCA        PIC X(01).
002100         10  CAT-COR-HEX          PIC X(06).
002200     05  CAT-ICONE                PIC X(20).
002300     05  CAT-ATIVA                PIC X(01).
002400         88  CAT-ESTA-ATIVA       VALUE 'S'.
002500         88  CAT-ESTA-INATIVA     VALUE 'N'.
002600     05  FILLER                   PIC X(01) VALUE SPACE.
002700
