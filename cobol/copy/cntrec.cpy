000100*    THE CLUB - SISTEMA DE CONTEUDO UNIVERSITARIO
000200*    COPYBOOK      : CNTREC
000300*    FINALIDADE    : LAYOUT DO ARQUIVO DE TOTAIS DE CONTROLE
000400*                    (ARQUIVO CONTROLE) - CADA PASSO DE
000500*                    MANUTENCAO GRAVA UM REGISTRO COM SEUS
000600*                    TOTAIS DE ACEITAS/REJEITADAS PARA O PASSO
000700*                    FINAL DE RELATORIO SOMAR
000800*    ANALISTA      : M.SOUZA
000900*    PROGRAMADOR(A): M.SOUZA
001000*    DATA          : 20/01/1997
001100*    VRS      DATA           DESCRICAO
001200*    1.0      20/01/1997     IMPLANTACAO
001300 01  REG-CONTROLE.
001400     05  CNT-ENTIDADE             PIC X(03).
001500     05  CNT-ACEITAS              PIC 9(07).
001600     05  CNT-REJEITADAS           PIC 9(07).
001700     05  FILLER                   PIC X(05) VALUE SPACES.
001800
