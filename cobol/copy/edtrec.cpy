000100*    THE CLUB - SISTEMA DE CONTEUDO UNIVERSITARIO
000200*    COPYBOOK      : EDTREC
000300*    FINALIDADE    : LAYOUT DO CADASTRO MESTRE DE EDITAIS
000400*                    OFICIAIS (ARQUIVO EDITAIS)
000500*    ANALISTA      : M.SOUZA
000600*    PROGRAMADOR(A): M.SOUZA
000700*    DATA          : 15/04/2001
000800*    VRS      DATA           DESCRICAO
000900*    1.0      15/04/2001     IMPLANTACAO
001000 01  REG-EDITAL.
001100     05  EDT-CHAVE.
001200         10  EDT-ID               PIC 9(07).
001300     05  EDT-TITULO               PIC X(60).
001400     05  EDT-DESCRICAO            PIC X(80).
001500     05  EDT-ARQ-NOME             PIC X(40).
001600     05  EDT-DT-PUBLIC            PIC 9(14).
001700     05  EDT-DT-VALIDADE          PIC 9(14).
001800     05  EDT-DT-VALIDADE-R REDEFINES EDT-DT-VALIDADE.
001900         10  EDT-DTV-AAAAMMDD     PIC 9(08).
002000         10  EDT-DTV-HHMMSS       PIC 9(06).
002100     05  EDT-ATIVO                PIC X(01).
002200         88  EDT-ESTA-ATIVO       VALUE 'S'.
002300         88  EDT-ESTA-INATIVO     VALUE 'N'.
002400     05  EDT-VISUALIZ             PIC 9(07).
002500     05  EDT-AUTOR-ID             PIC 9(07).
002600     05  FILLER                   PIC X(10) VALUE SPACES.
002700
