000100*    THE CLUB - SISTEMA DE CONTEUDO UNIVERSITARIO
000200*    COPYBOOK      : ERRREC
000300*    FINALIDADE    : LAYOUT DO ARQUIVO DE ERROS/AUDITORIA DAS
000400*                    TRANSACOES REJEITADAS (ARQUIVO ERROS)
000500*    ANALISTA      : M.SOUZA
000600*    PROGRAMADOR(A): M.SOUZA
000700*    DATA          : 20/01/1997
000800*    VRS      DATA           DESCRICAO
000900*    1.0      20/01/1997     IMPLANTACAO
001000 01  REG-ERRO.
001100     05  ERR-ENTIDADE             PIC X(03).
001200     05  ERR-ACAO                 PIC X(04).
001300     05  ERR-CHAVE                PIC 9(07).
001400     05  ERR-CODIGO                PIC X(04).
001500         88  ERR-NAO-ENCONTRADO   VALUE 'E001'.
001600         88  ERR-DUPLICADO        VALUE 'E002'.
001700         88  ERR-SEM-PERMISSAO    VALUE 'E003'.
001800         88  ERR-CAMPO-INVALIDO   VALUE 'E004'.
001900         88  ERR-CONFLITO-ESTADO  VALUE 'E005'.
002000         88  ERR-CONFLITO-HORARIO VALUE 'E006'.
002100     05  ERR-MENSAGEM             PIC X(60).
002200     05  FILLER                   PIC X(05) VALUE SPACES.
002300
