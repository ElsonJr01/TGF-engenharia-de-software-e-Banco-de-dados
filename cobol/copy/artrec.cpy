000100*    THE CLUB - SISTEMA DE CONTEUDO UNIVERSITARIO
000200*    COPYBOOK      : ARTREC
000300*    FINALIDADE    : LAYOUT DO CADASTRO MESTRE DE ARTIGOS
000400*                    (ARQUIVO ARTIGOS)
000500*    ANALISTA      : M.SOUZA
000600*    PROGRAMADOR(A): M.SOUZA
000700*    DATA          : 14/06/1991
000800*    VRS      DATA           DESCRICAO
000900*    1.0      14/06/1991     IMPLANTACAO
001000*    1.1      02/09/1993     RLC - INCLUSOS CONTADORES DE
001100*                            VISUALIZACAO E AVALIACAO
001200*    1.2      20/01/1997     RLC - INCLUSO CICLO DE STATUS
001300*                            RASCUNHO/REVISAO/PUBLICADO/ARQUIVADO
001400*    1.3      11/11/1998     JGS - AJUSTE Y2K NAS DATAS PARA
001500*                            FORMATO AAAAMMDDHHMMSS (9(14))
001600*    1.4      08/08/2002     JGS - INCLUSO INDICADOR DE DESTAQUE
001700 01  REG-ARTIGO.
001800     05  ART-CHAVE.
001900         10  ART-ID               PIC 9(07).
002000     05  ART-TITULO               PIC X(60).
002100     05  ART-RESUMO               PIC X(80).
002200     05  ART-STATUS               PIC X(10).
002300         88  ART-E-RASCUNHO       VALUE 'RASCUNHO'.
002400         88  ART-E-REVISAO        VALUE 'REVISAO'.
002500         88  ART-E-PUBLICADO      VALUE 'PUBLICADO'.
002600         88  ART-E-ARQUIVADO      VALUE 'ARQUIVADO'.
002700     05  ART-AUTOR-ID             PIC 9(07).
002800     05  ART-CATEGORIA-ID         PIC 9(07).
002900     05  ART-CONTADORES.
003000         10  ART-VISUALIZACOES    PIC 9(07).
003100         10  ART-GOSTEI           PIC 9(07).
003200         10  ART-NEUTRO           PIC 9(07).
003300         10  ART-NAO-GOSTEI       PIC 9(07).
003400     05  ART-CONTADORES-R REDEFINES ART-CONTADORES.
003500         10  ART-CTR-TABELA       PIC 9(07) OCCURS 4 TIMES.
003600     05  ART-DESTAQUE             PIC X(01).
003700         88  ART-E-DESTAQUE       VALUE 'S'.
003800     05  ART-DT-PUBLICACAO        PIC 9(14).
003900     05  ART-DT-CRIACAO           PIC 9(14).
004000     05  ART-DT-ATUALIZ           PIC 9(14).
004100     05  ART-DT-CRIACAO-R REDEFINES ART-DT-CRIACAO.
004200         10  ART-DTC-AAAAMMDD     PIC 9(08).
004300         10  ART-DTC-HHMMSS       PIC 9(06).
004400     05  FILLER                   PIC X(04) VALUE SPACES.
004500
