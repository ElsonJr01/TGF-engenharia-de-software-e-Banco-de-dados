000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. EDTMANU.
000300 AUTHOR. M.SOUZA.
000400 INSTALLATION. EMPRESA S/A - THE CLUB.
000500 DATE-WRITTEN. 14/06/1991.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO DO DEPARTAMENTO DE
000800     PROCESSAMENTO DE DADOS.
000900********************************************************
001000*    THE CLUB - SISTEMA DE CONTEUDO UNIVERSITARIO       *
001100*    CICLO NOTURNO - PASSO 7 DE 8                       *
001200*    FINALIDADE : MANUTENCAO DO CADASTRO DE EDITAIS      *
001300*                 OFICIAIS (CRIACAO/ALTERACAO/LEITURA/   *
001400*                 EXCLUSAO)                              *
001500********************************************************
001600*    ANALISTA       : M.SOUZA
001700*    PROGRAMADOR(A) : M.SOUZA
001800*    DATA           : 15/04/2001
001900*    VRS      DATA           DESCRICAO
002000*    1.0      15/04/2001     IMPLANTACAO
002100*    1.1      30/06/2006     PLM - CHAMADO 3326 - ANEXO SO E'
002200*                            SUBSTITUIDO QUANDO INFORMADO
002300
002400 ENVIRONMENT DIVISION.
002500 CONFIGURATION SECTION.
002600 SPECIAL-NAMES.
002700     C01 IS TOP-OF-FORM.
002800 INPUT-OUTPUT SECTION.
002900 FILE-CONTROL.
003000     SELECT EDT-MASTER ASSIGN TO EDITAIS
003100             ORGANIZATION LINE SEQUENTIAL
003200             FILE STATUS IS ST-EDT.
003300
003400     SELECT TRN-ARQ ASSIGN TO TRANSACOES
003500             ORGANIZATION LINE SEQUENTIAL
003600             FILE STATUS IS ST-TRN.
003700
003800     SELECT ERR-ARQ ASSIGN TO ERROS
003900             ORGANIZATION LINE SEQUENTIAL
004000             FILE STATUS IS ST-ERR.
004100
004200     SELECT CNT-ARQ ASSIGN TO CONTROLE
004300             ORGANIZATION LINE SEQUENTIAL
004400             FILE STATUS IS ST-CNT.
004500
004600 DATA DIVISION.
004700 FILE SECTION.
004800 FD  EDT-MASTER
004900     LABEL RECORD STANDARD.
005000     COPY EDTREC.
005100
005200 FD  TRN-ARQ
005300     LABEL RECORD STANDARD.
005400     COPY TRNREC.
005500
005600 FD  ERR-ARQ
005700     LABEL RECORD STANDARD.
005800     COPY ERRREC.
005900
006000 FD  CNT-ARQ
006100     LABEL RECORD STANDARD.
006200     COPY CNTREC.
006300
006400 WORKING-STORAGE SECTION.
006500 01  ST-EDT                   PIC X(02) VALUE SPACES.
006600 01  ST-TRN                   PIC X(02) VALUE SPACES.
006700 01  ST-ERR                   PIC X(02) VALUE SPACES.
006800 01  ST-CNT                   PIC X(02) VALUE SPACES.
006900 01  WS-FIM-TRANSACAO         PIC X(01) VALUE 'N'.
007000     88  WS-NAO-HA-MAIS-TRN   VALUE 'S'.
007100 01  WS-ACHOU                 PIC X(01) VALUE 'N'.
007200     88  WS-REGISTRO-ACHADO   VALUE 'S'.
007300
007400 77  WS-QTD-EDT                PIC 9(05) COMP VALUE ZERO.
007500 77  WS-IDX                    PIC 9(05) COMP VALUE ZERO.
007600 77  WS-MAX-ID                 PIC 9(07) COMP VALUE ZERO.
007700 77  WS-ACEITAS                PIC 9(07) COMP VALUE ZERO.
007800 77  WS-REJEITADAS             PIC 9(07) COMP VALUE ZERO.
007900
008000 01  WS-HOJE                   PIC 9(14) VALUE ZEROS.
008100 01  WS-CHAVE-BUSCA             PIC 9(07) VALUE ZERO.
008200
008300 01  WS-TABELA-EDITAIS.
008400     05  WS-EDT-LINHA OCCURS 1 TO 9999 TIMES
008500                      DEPENDING ON WS-QTD-EDT
008600                      ASCENDING KEY IS TD-ID
008700                      INDEXED BY EDT-IDX.
008800         10  TD-ID                PIC 9(07).
008900         10  TD-TITULO            PIC X(60).
009000         10  TD-DESCRICAO         PIC X(80).
009100         10  TD-ARQ-NOME          PIC X(40).
009200         10  TD-DT-PUBLIC         PIC 9(14).
009300         10  TD-DT-VALIDADE       PIC 9(14).
009400         10  TD-ATIVO             PIC X(01).
009500         10  TD-VISUALIZ          PIC 9(07).
009600         10  TD-AUTOR-ID          PIC 9(07).
009700
009800 PROCEDURE DIVISION.
009900
010000 0000-MAIN-CONTROLE.
010100     PERFORM 0100-ABRIR-ARQUIVOS THRU 0100-EXIT.
010200     PERFORM 0200-CARREGAR-TABELA THRU 0200-EXIT.
010300     PERFORM 0300-LER-TRANSACAO THRU 0300-EXIT.
010400     PERFORM 0320-PROCESSA-TRANSACAO THRU 0320-EXIT
010500             UNTIL WS-NAO-HA-MAIS-TRN.
010600     PERFORM 0800-REGRAVAR-MESTRE THRU 0800-EXIT.
010700     PERFORM 0850-GRAVAR-CONTROLE THRU 0850-EXIT.
010800     PERFORM 0900-ENCERRAR-ARQUIVOS THRU 0900-EXIT.
010900     STOP RUN.
011000
011100 0100-ABRIR-ARQUIVOS.
011200     OPEN INPUT EDT-MASTER.
011300     OPEN INPUT TRN-ARQ.
011400     IF ST-TRN NOT = '00'
011500        DISPLAY 'EDTMANU - ERRO AO ABRIR TRANSACOES ' ST-TRN
011600        STOP RUN.
011700     OPEN EXTEND ERR-ARQ.
011800     OPEN EXTEND CNT-ARQ.
011900 0100-EXIT. EXIT.
012000
012100 0200-CARREGAR-TABELA.
012200     MOVE ZERO TO WS-QTD-EDT.
012300 0210-LER-EDITAL.
012400     READ EDT-MASTER AT END
012500          GO TO 0200-EXIT.
012600     ADD 1 TO WS-QTD-EDT
012700     MOVE EDT-ID           TO TD-ID (WS-QTD-EDT)
012800     MOVE EDT-TITULO       TO TD-TITULO (WS-QTD-EDT)
012900     MOVE EDT-DESCRICAO    TO TD-DESCRICAO (WS-QTD-EDT)
013000     MOVE EDT-ARQ-NOME     TO TD-ARQ-NOME (WS-QTD-EDT)
013100     MOVE EDT-DT-PUBLIC    TO TD-DT-PUBLIC (WS-QTD-EDT)
013200     MOVE EDT-DT-VALIDADE  TO TD-DT-VALIDADE (WS-QTD-EDT)
013300     MOVE EDT-ATIVO        TO TD-ATIVO (WS-QTD-EDT)
013400     MOVE EDT-VISUALIZ     TO TD-VISUALIZ (WS-QTD-EDT)
013500     MOVE EDT-AUTOR-ID     TO TD-AUTOR-ID (WS-QTD-EDT)
013600     IF TD-ID (WS-QTD-EDT) > WS-MAX-ID
013700        MOVE TD-ID (WS-QTD-EDT) TO WS-MAX-ID
013800     GO TO 0210-LER-EDITAL.
013900 0200-EXIT.
014000     CLOSE EDT-MASTER.
014100     EXIT.
014200
014300 0400-LOCALIZA-EDT.
014400     MOVE 'N' TO WS-ACHOU.
014500     IF WS-QTD-EDT = ZERO
014600        GO TO 0400-EXIT.
014700     SEARCH ALL WS-EDT-LINHA
014800          WHEN TD-ID (EDT-IDX) = WS-CHAVE-BUSCA
014900               MOVE 'S' TO WS-ACHOU.
015000 0400-EXIT. EXIT.
015100
015200 0300-LER-TRANSACAO.
015300     READ TRN-ARQ AT END
015400          MOVE 'S' TO WS-FIM-TRANSACAO.
015500 0300-EXIT. EXIT.
015600
015700 0320-PROCESSA-TRANSACAO.
015800     IF TRN-ENTIDADE NOT = 'EDT'
015900        GO TO 0320-PROXIMA.
016000     MOVE TRN-TIMESTAMP TO WS-HOJE
016100     IF TRN-ACAO = 'CRIA'
016200        PERFORM 0500-CRIA-EDT THRU 0500-EXIT
016300     ELSE IF TRN-ACAO = 'ATUA'
016400        PERFORM 0550-ATUA-EDT THRU 0550-EXIT
016500     ELSE IF TRN-ACAO = 'VISU'
016600        PERFORM 0600-VISU-EDT THRU 0600-EXIT
016700     ELSE IF TRN-ACAO = 'DELE'
016800        PERFORM 0650-DELE-EDT THRU 0650-EXIT
016900     ELSE
017000        PERFORM 0990-REJEITA-DESCONHECIDA THRU 0990-EXIT.
017100 0320-PROXIMA.
017200     PERFORM 0300-LER-TRANSACAO THRU 0300-EXIT.
017300 0320-EXIT. EXIT.
017400
017500 0500-CRIA-EDT.
017600     ADD 1 TO WS-QTD-EDT
017700     ADD 1 TO WS-MAX-ID
017800     MOVE WS-MAX-ID          TO TD-ID (WS-QTD-EDT)
017900     MOVE TRN-EDT-TITULO      TO TD-TITULO (WS-QTD-EDT)
018000     MOVE TRN-EDT-DESCRICAO   TO TD-DESCRICAO (WS-QTD-EDT)
018100     MOVE TRN-EDT-ARQ-NOME    TO TD-ARQ-NOME (WS-QTD-EDT)
018200     MOVE WS-HOJE             TO TD-DT-PUBLIC (WS-QTD-EDT)
018300     MOVE TRN-EDT-DT-VALIDADE TO TD-DT-VALIDADE (WS-QTD-EDT)
018400     MOVE 'S'                 TO TD-ATIVO (WS-QTD-EDT)
018500     MOVE ZERO                TO TD-VISUALIZ (WS-QTD-EDT)
018600     MOVE TRN-CHAVE           TO TD-AUTOR-ID (WS-QTD-EDT)
018700     ADD 1 TO WS-ACEITAS.
018800 0500-EXIT. EXIT.
018900
019000 0550-ATUA-EDT.
019100     MOVE TRN-CHAVE TO WS-CHAVE-BUSCA.
019200     PERFORM 0400-LOCALIZA-EDT THRU 0400-EXIT.
019300     IF NOT WS-REGISTRO-ACHADO
019400        MOVE 'E001' TO ERR-CODIGO
019500        MOVE 'EDITAL NAO ENCONTRADO' TO ERR-MENSAGEM
019600        PERFORM 0980-GRAVA-ERRO THRU 0980-EXIT
019700        GO TO 0550-EXIT.
019800     MOVE TRN-EDT-TITULO     TO TD-TITULO (EDT-IDX)
019900     MOVE TRN-EDT-DESCRICAO  TO TD-DESCRICAO (EDT-IDX)
020000     MOVE TRN-EDT-DT-VALIDADE TO TD-DT-VALIDADE (EDT-IDX)
020100     IF TRN-EDT-ARQ-NOME NOT = SPACES
020200        MOVE TRN-EDT-ARQ-NOME TO TD-ARQ-NOME (EDT-IDX)
020300     ADD 1 TO WS-ACEITAS.
020400 0550-EXIT. EXIT.
020500
020600 0600-VISU-EDT.
020700     MOVE TRN-CHAVE TO WS-CHAVE-BUSCA.
020800     PERFORM 0400-LOCALIZA-EDT THRU 0400-EXIT.
020900     IF NOT WS-REGISTRO-ACHADO
021000        MOVE 'E001' TO ERR-CODIGO
021100        MOVE 'EDITAL NAO ENCONTRADO' TO ERR-MENSAGEM
021200        PERFORM 0980-GRAVA-ERRO THRU 0980-EXIT
021300        GO TO 0600-EXIT.
021400     ADD 1 TO TD-VISUALIZ (EDT-IDX)
021500     ADD 1 TO WS-ACEITAS.
021600 0600-EXIT. EXIT.
021700
021800 0650-DELE-EDT.
021900     MOVE TRN-CHAVE TO WS-CHAVE-BUSCA.
022000     PERFORM 0400-LOCALIZA-EDT THRU 0400-EXIT.
022100     IF NOT WS-REGISTRO-ACHADO
022200        MOVE 'E001' TO ERR-CODIGO
022300        MOVE 'EDITAL NAO ENCONTRADO' TO ERR-MENSAGEM
022400        PERFORM 0980-GRAVA-ERRO THRU 0980-EXIT
022500        GO TO 0650-EXIT.
022600     PERFORM 0700-REMOVE-LINHA-EDT THRU 0700-EXIT
022700     ADD 1 TO WS-ACEITAS.
022800 0650-EXIT. EXIT.
022900
023000*    0700-REMOVE-LINHA-EDT - DESLOCA AS LINHAS SEGUINTES UMA
023100*    POSICAO PARA TRAS, MANTENDO A TABELA EM ORDEM DE ID.
023200 0700-REMOVE-LINHA-EDT.
023300     PERFORM 0710-DESLOCA-LINHA THRU 0710-EXIT
023400             VARYING WS-IDX FROM EDT-IDX BY 1
023500             UNTIL WS-IDX > WS-QTD-EDT.
023600     SUBTRACT 1 FROM WS-QTD-EDT.
023700 0700-EXIT. EXIT.
023800
023900 0710-DESLOCA-LINHA.
024000     IF WS-IDX < WS-QTD-EDT
024100        MOVE WS-EDT-LINHA (WS-IDX + 1) TO WS-EDT-LINHA (WS-IDX).
024200 0710-EXIT. EXIT.
024300
024400 0980-GRAVA-ERRO.
024500     MOVE TRN-ENTIDADE TO ERR-ENTIDADE
024600     MOVE TRN-ACAO     TO ERR-ACAO
024700     MOVE TRN-CHAVE    TO ERR-CHAVE
024800     WRITE REG-ERRO
024900     ADD 1 TO WS-REJEITADAS.
025000 0980-EXIT. EXIT.
025100
025200 0990-REJEITA-DESCONHECIDA.
025300     MOVE 'E004' TO ERR-CODIGO
025400     MOVE 'ACAO DESCONHECIDA PARA EDT' TO ERR-MENSAGEM
025500     PERFORM 0980-GRAVA-ERRO THRU 0980-EXIT.
025600 0990-EXIT. EXIT.
025700
025800 0800-REGRAVAR-MESTRE.
025900     OPEN OUTPUT EDT-MASTER.
026000     PERFORM 0810-GRAVA-LINHA THRU 0810-EXIT
026100             VARYING WS-IDX FROM 1 BY 1
026200             UNTIL WS-IDX > WS-QTD-EDT.
026300     CLOSE EDT-MASTER.
026400 0800-EXIT. EXIT.
026500
026600 0810-GRAVA-LINHA.
026700     MOVE TD-ID (WS-IDX)           TO EDT-ID
026800     MOVE TD-TITULO (WS-IDX)       TO EDT-TITULO
026900     MOVE TD-DESCRICAO (WS-IDX)    TO EDT-DESCRICAO
027000     MOVE TD-ARQ-NOME (WS-IDX)     TO EDT-ARQ-NOME
027100     MOVE TD-DT-PUBLIC (WS-IDX)    TO EDT-DT-PUBLIC
027200     MOVE TD-DT-VALIDADE (WS-IDX)  TO EDT-DT-VALIDADE
027300     MOVE TD-ATIVO (WS-IDX)        TO EDT-ATIVO
027400     MOVE TD-VISUALIZ (WS-IDX)     TO EDT-VISUALIZ
027500     MOVE TD-AUTOR-ID (WS-IDX)     TO EDT-AUTOR-ID
027600     WRITE REG-EDITAL.
027700 0810-EXIT. EXIT.
027800
027900 0850-GRAVAR-CONTROLE.
028000     MOVE 'EDT' TO CNT-ENTIDADE
028100     MOVE WS-ACEITAS TO CNT-ACEITAS
028200     MOVE WS-REJEITADAS TO CNT-REJEITADAS
028300     WRITE REG-CONTROLE.
028400 0850-EXIT. EXIT.
028500
028600 0900-ENCERRAR-ARQUIVOS.
028700     CLOSE TRN-ARQ.
028800     CLOSE ERR-ARQ.
028900     CLOSE CNT-ARQ.
029000 0900-EXIT. EXIT.
029100
